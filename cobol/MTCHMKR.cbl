000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MTCHMKR.
000300 AUTHOR.        R. OKONKWO.
000400 INSTALLATION.  NORTHGATE UNIV COMPUTING CTR.
000500 DATE-WRITTEN.  03/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  MTCHMKR  --  MULTIPLAYER PUZZLE-ARENA MATCHMAKING            *
001200*                                                               *
001300*  LOADS ALL PLAYER-IN RECORDS FOR A ROUND INTO A WORKING       *
001400*  TABLE (100 PLAYERS MAX), THEN:                               *
001500*     - RUNS THE SAME LIGHTWEIGHT IRT SCORING AS PUZLADJ TO     *
001600*       BUILD A 4-FEATURE VECTOR PER PLAYER (ADJ-THETA,         *
001700*       PROBABILITY, SUCCESS RATE, FAIL RATE),                  *
001800*     - MIN-MAX NORMALIZES EACH FEATURE AND K-MEANS CLUSTERS    *
001900*       THE PLAYERS (DETERMINISTIC FARTHEST-POINT SEEDING --    *
002000*       NO RANDOM NUMBERS IN A BATCH JOB),                      *
002100*     - FORMS MATCH GROUPS WITHIN EACH CLUSTER BY SLIDING A     *
002200*       WINDOW OVER THETA-SORTED MEMBERS,                       *
002300*     - POOLS WHATEVER IS LEFT ACROSS CLUSTERS FOR A SECOND     *
002400*       GROUPING PASS ("CROSS-CLUSTER"),                        *
002500*     - RUNS A LAST-CHANCE 1-V-1 ADAPTIVE-WEIGHT PAIRING PASS   *
002600*       ON ANY PLAYERS STILL LEFT OVER,                         *
002700*     - WRITES ONE MATCH-OUT RECORD PER MATCH FORMED PLUS A     *
002800*       RUN-REPORT DETAIL/TOTALS LISTING.                       *
002900*                                                               *
003000*  UNLIKE PUZLADJ, THERE IS NO CROSS-RECORD DDA STATE HERE --   *
003100*  EACH PLAYER'S IRT RESULT IS SELF-CONTAINED FOR THIS ROUND,   *
003200*  AND THE 1-V-1 PASS RECOMPUTES A DDA-ADJUSTED BETA FRESH FOR  *
003300*  EACH ANCHOR PLAYER (SEE 476-DDA-FOR-PLAYER) -- STATELESS,    *
003400*  NO PREVIOUS-BETA OR MOMENTUM CARRIED BETWEEN PLAYERS.        *
003500*                                                               *
003600*****************************************************************
003700*
003800* SOME BACKGROUND, FOR WHOEVER PICKS THIS UP NEXT.
003900*
004000* THE ARENA IS THE PUZZLE LAB'S HEAD-TO-HEAD MODE -- STUDENTS
004100* OPT IN FOR A TIMED ROUND AND GET PAIRED OFF (OR GROUPED, FOR
004200* THE LARGER ROUNDS) AGAINST OTHER STUDENTS OF ROUGHLY THE SAME
004300* SKILL, THEN RACE TO SOLVE THE SAME PUZZLE SET.  BEFORE THIS
004400* PROGRAM EXISTED, ROUND ORGANIZERS PAIRED STUDENTS UP BY HAND
004500* FROM A SIGN-UP SHEET, WHICH WORKED FINE FOR A DOZEN STUDENTS
004600* BUT FELL APART ONCE THE ARENA WENT UNIVERSITY-WIDE AND ROUNDS
004700* STARTED FILLING UP WITH FIFTY OR MORE ENTRANTS.  REQ CIS-4695
004800* ASKED FOR AN AUTOMATED MATCHMAKER THAT COULD RUN BETWEEN WHEN
004900* SIGN-UPS CLOSED AND WHEN THE ROUND STARTED.
005000*
005100* THE DESIGN BORROWS PUZLADJ'S IRT SCORING WHOLESALE (SEE THAT
005200* PROGRAM'S OWN BACKGROUND NOTES FOR THE THETA/BETA EXPLANATION)
005300* BUT ADDS A CLUSTERING STEP ON TOP: RATHER THAN JUST SORTING
005400* PLAYERS BY ABILITY AND PAIRING ADJACENT ONES, THIS PROGRAM
005500* GROUPS PLAYERS BY THEIR WHOLE FOUR-FEATURE PROFILE (ABILITY,
005600* PREDICTED SUCCESS, AND BOTH OBSERVED RATES) SO TWO PLAYERS
005700* WITH THE SAME RAW ABILITY BUT VERY DIFFERENT RECENT FORM
005800* ARE LESS LIKELY TO BE TREATED AS AN EQUALLY GOOD MATCH.
005900*
006000* THE THREE-PASS STRUCTURE (PER-CLUSTER, THEN CROSS-CLUSTER,
006100* THEN 1-V-1) EXISTS BECAUSE K-MEANS CLUSTERING DOES NOT
006200* GUARANTEE EVERY CLUSTER COMES OUT AN EXACT MULTIPLE OF THE
006300* MATCH GROUP SIZE -- SOMETHING HAS TO HAPPEN TO THE PLAYERS
006400* LEFT OVER AT THE EDGES.  EACH PASS IS A PROGRESSIVELY LOOSER
006500* ATTEMPT TO FIND SOMEONE ANYONE UNMATCHED CAN STILL BE PAIRED
006600* WITH, RATHER THAN SENDING A STUDENT WHO SIGNED UP FOR THE
006700* ROUND AWAY WITH NO MATCH AT ALL.
006800*
006900*****************************************************************
007000*                        CHANGE LOG                             *
007100*****************************************************************
007200* 03/02/92 RO  ORIGINAL PROGRAM.  REQ CIS-4695.                *CHG001
007300* 08/14/92 RO  ADDED CROSS-CLUSTER FALLBACK PASS.               *CHG002
007400* 01/09/93 JA  FARTHEST-POINT SEED REPLACES RANDOM PICK,        *CHG003
007500*              REQ CIS-4711 (RERUN REPRODUCIBILITY).            *CHG003
007600* 06/21/93 JA  MATCH SCORE FLOOR RAISED TO .50 PER OPS.         *CHG004
007700* 11/30/93 DY  LEFTOVER PLAYERS NOW ROUTED TO 1-V-1 PASS        *CHG005
007800*              RATHER THAN DROPPED, REQ CIS-4738.               *CHG005
007900* 04/18/94 RO  EMPTY-CLUSTER RESEED FIXED (WAS INFINITE LOOP    *CHG006
008000*              ON A 1-PLAYER CLUSTER).                          *CHG006
008100* 09/09/95 KA  CONTROL TOTALS ADDED TO RUN-REPORT.              *CHG007
008200* 03/14/96 KA  PLAYER TABLE RAISED FROM 50 TO 100 ENTRIES.      *CHG008
008300* 02/11/98 KA  Y2K READINESS REVIEW -- DATE-WRITTEN OUTPUT      *CHG009
008400*              REVIEWED, NO 2-DIGIT YEAR FIELDS IN THIS PGM.    *CHG009
008500* 11/04/98 KA  Y2K SIGN-OFF, RUN DATE STAMP CONFIRMED 4-DIGIT.  *CHG010
008600* 08/08/03 RO  REVIEWED FOR COBOL V6.3 UPGRADE, NO CHANGE.      *CHG011
008700* 08/09/26 LT  1-V-1 PASS WAS SCORING BETA GAP OFF THE RAW      *CHG012
008800*              LOAD-TIME BETA WITH NO DDA STEP AT ALL -- ADDED  *CHG012
008900*              476-DDA-FOR-PLAYER (STATELESS RESTATEMENT OF     *CHG012
009000*              ADJUST_DIFFICULTY) PER AUDIT REQ CIS-4933.       *CHG012
009100* 08/09/26 LT  477-CANDIDATE-SCAN-STEP WAS SCANNING THE WHOLE   *CHG013
009200*              PLAYER TABLE FOR A 1-V-1 OPPONENT INSTEAD OF     *CHG013
009300*              STAYING INSIDE THE ANCHOR'S CLUSTER -- ADDED     *CHG013
009400*              WS-1V1-TARGET-CLUSTER AND THE 478B/478C/478D     *CHG013
009500*              NEAREST-POPULATED-CLUSTER FALLBACK PER AUDIT     *CHG013
009600*              REQ CIS-4933.                                    *CHG013
009700*
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS EXP-DIGIT-CLASS IS "0" THRU "9".
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500     SELECT PLAYER-IN-FILE  ASSIGN TO PLAYRIN
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WS-PLAYRIN-STATUS.
010800 
010900     SELECT MATCH-OUT-FILE  ASSIGN TO MATCHOUT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WS-MATCHOUT-STATUS.
011200 
011300     SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-RUNRPT-STATUS.
011600*
011700* //MTCHMKRJ JOB 1,NOTIFY=&SYSUID
011800* //***************************************************/
011900* //COBRUN   EXEC IGYWCL
012000* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(MTCHMKR),DISP=SHR
012100* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(MTCHMKR),DISP=SHR
012200* //***************************************************/
012300* // IF RC = 0 THEN
012400* //***************************************************/
012500* //RUN      EXEC PGM=MTCHMKR
012600* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
012700* //PLAYRIN   DD DSN=&SYSUID..ARENA.PLAYRIN,DISP=SHR
012800* //MATCHOUT  DD DSN=&SYSUID..ARENA.MATCHOUT,DISP=SHR
012900* //RUNRPT    DD SYSOUT=*,OUTLIM=15000
013000* //CEEDUMP   DD DUMMY
013100* //SYSUDUMP  DD DUMMY
013200* //***************************************************/
013300* // ELSE
013400* // ENDIF
013500*
013600 DATA DIVISION.
013700 FILE SECTION.
013800*---------------------------------------------------------------
013900* THREE FILES, THE SAME SHAPE AS EVERY OTHER PUZZLE-LAB BATCH
014000* PROGRAM: ONE INPUT EXTRACT (PLAYRIN), ONE OUTPUT DATASET FOR
014100* DOWNSTREAM CONSUMPTION (MATCHOUT, WHICH THE ARENA FRONT END
014200* PICKS UP TO NOTIFY MATCHED PLAYERS), AND ONE PRINT REPORT FOR
014300* THE NIGHTLY OPERATOR (RUNRPT).  PLAYER-IN-REC CARRIES THE
014400* RAW EXTRACT OF EVERY PLAYER ENTERED IN THIS ROUND; MATCH-OUT-
014500* REC CARRIES ONE RECORD PER MATCH FORMED, WITH ROOM FOR UP TO
014600* FIVE PLAYER IDS SINCE THAT IS THE LARGEST GROUP SIZE THIS
014700* PROGRAM EVER FORMS.
014800*---------------------------------------------------------------
014900 FD  PLAYER-IN-FILE
015000     RECORD CONTAINS 80 CHARACTERS
015100     RECORDING MODE F.
015200 01  PLAYER-IN-REC.
015300     05  PI-USER-ID            PIC X(12).
015400     05  PI-THETA              PIC S9V9999
015500                               SIGN LEADING SEPARATE.
015600     05  PI-BETA               PIC 9V9999.
015700     05  PI-SUCCESS-COUNT      PIC 9(4).
015800     05  PI-FAIL-COUNT         PIC 9(4).
015900     05  PI-RANK-NAME          PIC X(20).
016000     05  PI-ACHIEVEMENTS       PIC 9(3).
016100     05  FILLER                PIC X(26).
016200*
016300* PI-BETA CARRIES NO SIGN CLAUSE OF ITS OWN BECAUSE PUZZLE
016400* DIFFICULTY IS NEVER NEGATIVE IN THIS SHOP'S DATA MODEL, WHILE
016500* PI-THETA IS SIGNED (AND SIGN LEADING SEPARATE, SO IT PRINTS
016600* READABLY IF SOMEONE PULLS THE RAW EXTRACT FOR A LOOK) SINCE A
016700* PLAYER'S ABILITY CAN LEGITIMATELY FALL BELOW THE MIDPOINT.
016800*
016900 FD  MATCH-OUT-FILE
017000     RECORD CONTAINS 90 CHARACTERS
017100     RECORDING MODE F.
017200 01  MATCH-OUT-REC.
017300     05  MO-MATCH-ID           PIC 9(4).
017400     05  MO-CLUSTER-TAG        PIC X(13).
017500     05  MO-MATCH-SCORE        PIC 9V999.
017600     05  MO-PLAYER-COUNT       PIC 9.
017700     05  MO-PLAYER-IDS OCCURS 5 TIMES
017800                               PIC X(12).
017900     05  FILLER                PIC X(8).
018000*
018100* MO-CLUSTER-TAG IS A SHORT PRINTABLE LABEL LIKE "CLUSTER-01" OR
018200* "1V1-PAIR" SO SOMEONE READING MATCHOUT OR THE PRINTED REPORT
018300* CAN TELL AT A GLANCE WHICH OF THE THREE MATCHING PASSES
018400* PRODUCED A GIVEN MATCH WITHOUT HAVING TO CROSS-REFERENCE
018500* ANYTHING ELSE.
018600*
018700 FD  RUN-REPORT-FILE
018800     RECORD CONTAINS 132 CHARACTERS
018900     RECORDING MODE F.
019000*
019100* RUN-REPORT-REC IS DELIBERATELY A SINGLE PIC X(132) GROUP
019200* RATHER THAN A FIELD-BY-FIELD 01 LEVEL -- EVERY LINE WRITTEN TO
019300* THIS FILE IS ACTUALLY BUILT UP IN ONE OF THE WORKING-STORAGE
019400* LINE LAYOUTS FURTHER DOWN (THE HEADING LINES, WS-DETAIL-LINE,
019500* OR ONE OF THE WS-TOTALS-LINE GROUPS) AND MOVED HERE WHOLESALE
019600* JUST BEFORE THE WRITE, SO THIS RECORD NEVER NEEDS ITS OWN
019700* SUBFIELD BREAKDOWN.
019800*
019900 01  RUN-REPORT-REC            PIC X(132).
020000
020100 WORKING-STORAGE SECTION.
020200*---------------------------------------------------------------
020300* STANDALONE SCALARS -- SHOP HABIT IS TO PIN LOOP INDEXES AND
020400* ONE-SHOT WORK CELLS AT THE FRONT OF WORKING-STORAGE AS 77-
020500* LEVEL ITEMS RATHER THAN BURY THEM IN AN 01 GROUP.
020600*---------------------------------------------------------------
020700 77  WS-HDR-COUNTER            PIC 99        COMP.
020800 77  WS-PLYR-IDX               PIC 999       COMP.
020900 77  WS-PLYR-IDX2              PIC 999       COMP.
021000*
021100*---------------------------------------------------------------
021200* FILE STATUS AND CONTROL SWITCHES
021300*---------------------------------------------------------------
021400 01  WS-PLAYRIN-STATUS         PIC XX.
021500 01  WS-MATCHOUT-STATUS        PIC XX.
021600 01  WS-RUNRPT-STATUS          PIC XX.
021700 01  WS-EOF-FLAG               PIC X VALUE "N".
021800     88  PLAYRIN-EOF                 VALUE "Y".
021900*
022000*---------------------------------------------------------------
022100* SHARED CONFIGURATION (ALGO_CONFIG EQUIVALENT)
022200*
022300* THESE ARE THE SAME TUNABLE CONSTANTS PUZLADJ CARRIES (D
022400* CONSTANT, BETA RANGE, TARGET PERFORMANCE, STABILITY AND STEP-
022500* CAP THRESHOLDS) PLUS A FEW THAT ARE UNIQUE TO MATCHMAKING --
022600* WS-MIN-MATCH-SCORE (THE 1-V-1 PASS'S SCORE FLOOR, RAISED TO
022700* .50 PER CHG004 AFTER OPS FOUND EARLY MATCHES TOO LOOSE), WS-
022800* CLUSTER-TOL (THE K-MEANS CONVERGENCE TOLERANCE), WS-K-
022900* REQUESTED (HOW MANY CLUSTERS TO AIM FOR), AND WS-MATCH-SIZE
023000* (THE TARGET WINDOW WIDTH FOR 415-BEST-WINDOW).  AS WITH
023100* PUZLADJ, THESE ARE HARD-CODED RATHER THAN READ FROM A CONTROL
023200* CARD SO ANY RE-TUNE GOES THROUGH A CHANGE-LOG ENTRY AND A
023300* RECOMPILE.
023400*---------------------------------------------------------------
023500 01  WS-CONFIG-CONSTANTS.
023600     05  WS-IRT-D-CONSTANT     PIC 9V9         COMP
023700                               VALUE 1.7.
023800     05  WS-BETA-MIN           PIC 9V9999      COMP
023900                               VALUE 0.1000.
024000     05  WS-BETA-MAX           PIC 9V9999      COMP
024100                               VALUE 1.0000.
024200     05  WS-ADJUST-RATE        PIC 9V999       COMP
024300                               VALUE 0.100.
024400     05  WS-TARGET-PERF        PIC 9V9         COMP
024500                               VALUE 0.7.
024600     05  WS-STABILITY-THRESH   PIC 9V99        COMP
024700                               VALUE 0.05.
024800     05  WS-MAX-BETA-STEP      PIC 9V99        COMP
024900                               VALUE 0.15.
025000     05  WS-MIN-MATCH-SCORE    PIC 9V999       COMP
025100                               VALUE 0.500.
025200     05  WS-CLUSTER-TOL        PIC 9V9(6)      COMP
025300                               VALUE 0.000100.
025400     05  WS-K-REQUESTED        PIC 99          COMP
025500                               VALUE 3.
025600     05  WS-MATCH-SIZE         PIC 9           COMP
025700                               VALUE 2.
025800     05  WS-EASY-CUTOFF        PIC 9V9999      COMP
025900                               VALUE 0.3000.
026000     05  WS-MEDIUM-CUTOFF      PIC 9V9999      COMP
026100                               VALUE 0.6000.
026200*
026300*---------------------------------------------------------------
026400* RANK TABLE -- SAME 10-ENTRY TABLE AS PUZLADJ, RESTATED HERE
026500* SINCE THE SHOP DOES NOT SHARE COPYBOOKS BETWEEN JOBSTEPS.
026600*---------------------------------------------------------------
026700 01  WS-RANK-TABLE-DATA.
026800     05  FILLER.
026900         10  FILLER  PIC X(20)   VALUE "novice".
027000         10  FILLER  PIC 9V9999  VALUE 0.0000.
027100         10  FILLER  PIC S9V9999 VALUE -0.0500.
027200     05  FILLER.
027300         10  FILLER  PIC X(20)   VALUE "apprentice".
027400         10  FILLER  PIC 9V9999  VALUE 0.0299.
027500         10  FILLER  PIC S9V9999 VALUE -0.0500.
027600     05  FILLER.
027700         10  FILLER  PIC X(20)   VALUE "bronze_coder".
027800         10  FILLER  PIC 9V9999  VALUE 0.0905.
027900         10  FILLER  PIC S9V9999 VALUE -0.0300.
028000     05  FILLER.
028100         10  FILLER  PIC X(20)   VALUE "silver_coder".
028200         10  FILLER  PIC 9V9999  VALUE 0.1734.
028300         10  FILLER  PIC S9V9999 VALUE 0.0000.
028400     05  FILLER.
028500         10  FILLER  PIC X(20)   VALUE "gold_developer".
028600         10  FILLER  PIC 9V9999  VALUE 0.2746.
028700         10  FILLER  PIC S9V9999 VALUE 0.0000.
028800     05  FILLER.
028900         10  FILLER  PIC X(20)   VALUE "platinum_engineer".
029000         10  FILLER  PIC 9V9999  VALUE 0.3916.
029100         10  FILLER  PIC S9V9999 VALUE 0.0300.
029200     05  FILLER.
029300         10  FILLER  PIC X(20)   VALUE "diamond_hacker".
029400         10  FILLER  PIC 9V9999  VALUE 0.5227.
029500         10  FILLER  PIC S9V9999 VALUE 0.0300.
029600     05  FILLER.
029700         10  FILLER  PIC X(20)   VALUE "master_coder".
029800         10  FILLER  PIC 9V9999  VALUE 0.6665.
029900         10  FILLER  PIC S9V9999 VALUE 0.0500.
030000     05  FILLER.
030100         10  FILLER  PIC X(20)   VALUE "grandmaster_dev".
030200         10  FILLER  PIC 9V9999  VALUE 0.8221.
030300         10  FILLER  PIC S9V9999 VALUE 0.0600.
030400     05  FILLER.
030500         10  FILLER  PIC X(20)   VALUE "code_overlord".
030600         10  FILLER  PIC 9V9999  VALUE 1.0000.
030700         10  FILLER  PIC S9V9999 VALUE 0.0700.
030800 01  WS-RANK-TABLE REDEFINES WS-RANK-TABLE-DATA.
030900     05  WS-RANK-ENTRY OCCURS 10 TIMES
031000                       INDEXED BY WS-RANK-IDX.
031100         10  WS-RANK-NAME      PIC X(20).
031200         10  WS-RANK-THRESH    PIC 9V9999.
031300         10  WS-RANK-BIAS      PIC S9V9999.
031400*
031500*---------------------------------------------------------------
031600* REPORT HEADING LINES -- SAME BUILD-THEN-REDEFINE TRICK USED
031700* IN EVERY REPORT PROGRAM AT THIS SHOP.
031800*---------------------------------------------------------------
031900 01  WS-DATE-RAW               PIC 9(8).
032000 01  WS-DATE-FIELDS REDEFINES WS-DATE-RAW.
032100     02  WS-DT-YEAR            PIC 9(4).
032200     02  WS-DT-MONTH           PIC 99.
032300     02  WS-DT-DAY             PIC 99.
032400 01  WS-TIME-RAW               PIC 9(8).
032500 01  WS-TIME-FIELDS REDEFINES WS-TIME-RAW.
032600     02  WS-DT-HOUR            PIC 99.
032700     02  WS-DT-MINUTE          PIC 99.
032800     02  WS-DT-SECOND          PIC 99.
032900     02  WS-DT-HUNDREDTHS      PIC 99.
033000 
033100 01  WS-RUN-DATE-OUT.
033200     02  WS-RDO-MONTH          PIC XX.
033300     02  FILLER                PIC X VALUE "/".
033400     02  WS-RDO-DAY            PIC XX.
033500     02  FILLER                PIC X VALUE "/".
033600     02  WS-RDO-YEAR           PIC X(4).
033700 
033800 01  WS-RUN-TIME-OUT.
033900     02  WS-RTO-HOUR           PIC XX.
034000     02  FILLER                PIC X VALUE ":".
034100     02  WS-RTO-MINUTE         PIC XX.
034200 
034300 01  WS-REPORT-HEADINGS.
034400     05  RPT-HDR-LN1.
034500         10  FILLER       PIC X(45) VALUE SPACES.
034600         10  FILLER       PIC X(35)
034700             VALUE "PUZZLE ARENA MATCHMAKING RUN".
034800         10  FILLER       PIC X(52) VALUE SPACES.
034900     05  RPT-HDR-LN2.
035000         10  FILLER       PIC X(12) VALUE "RUN DATE:  ".
035100         10  RH2-DATE-OUT PIC X(10).
035200         10  FILLER       PIC X(8)  VALUE "  TIME: ".
035300         10  RH2-TIME-OUT PIC X(5).
035400         10  FILLER       PIC X(97) VALUE SPACES.
035500     05  RPT-HDR-LN3.
035600         10  FILLER       PIC X(132) VALUE ALL "-".
035700     05  RPT-HDR-LN4.
035800         10  FILLER       PIC X(1)  VALUE SPACES.
035900         10  FILLER       PIC X(6)  VALUE "MATCH".
036000         10  FILLER       PIC X(3)  VALUE SPACES.
036100         10  FILLER       PIC X(13) VALUE "CLUSTER-TAG".
036200         10  FILLER       PIC X(3)  VALUE SPACES.
036300         10  FILLER       PIC X(5)  VALUE "SCORE".
036400         10  FILLER       PIC X(3)  VALUE SPACES.
036500         10  FILLER       PIC X(7)  VALUE "MEMBERS".
036600         10  FILLER       PIC X(90) VALUE SPACES.
036700     05  RPT-HDR-LN5.
036800         10  FILLER       PIC X(132) VALUE ALL "-".
036900 01  FILLER REDEFINES WS-REPORT-HEADINGS.
037000     05  RPT-HDR-LN OCCURS 5 TIMES PIC X(132).
037100
037200*
037300*---------------------------------------------------------------
037400* PLAYER WORK TABLE -- ONE ENTRY PER PLAYER-IN RECORD READ,
037500* CARRYING THE RAW FIELDS, THE COMPUTED FEATURE VECTOR, ITS
037600* NORMALIZED FORM, AND THE MATCH BOOKKEEPING FIELDS.
037700*---------------------------------------------------------------
037800 01  WS-PLAYER-COUNT           PIC 999   COMP VALUE 0.
037900 01  WS-PLAYER-TABLE.
038000     05  WS-PLAYER-ENTRY OCCURS 100 TIMES.
038100         10  WS-PLYR-USER-ID       PIC X(12).
038200         10  WS-PLYR-THETA         PIC S9V9999    COMP.
038300         10  WS-PLYR-BETA          PIC 9V9999     COMP.
038400         10  WS-PLYR-SUCC-COUNT    PIC 9(4)       COMP.
038500         10  WS-PLYR-FAIL-COUNT    PIC 9(4)       COMP.
038600         10  WS-PLYR-RANK-NAME     PIC X(20).
038700         10  WS-PLYR-ACHIEVE       PIC 9(3)       COMP.
038800         10  WS-PLYR-ADJ-THETA     PIC S9V9999    COMP.
038900         10  WS-PLYR-PROB          PIC 9V9999     COMP.
039000         10  WS-PLYR-SRATE         PIC 9V9999     COMP.
039100         10  WS-PLYR-FRATE         PIC 9V9999     COMP.
039200         10  WS-PLYR-NORM-THETA    PIC 9V9999     COMP.
039300         10  WS-PLYR-NORM-PROB     PIC 9V9999     COMP.
039400         10  WS-PLYR-NORM-SRATE    PIC 9V9999     COMP.
039500         10  WS-PLYR-NORM-FRATE    PIC 9V9999     COMP.
039600         10  WS-PLYR-NEAR-DIST     PIC 9V9999     COMP.
039700         10  WS-PLYR-CLUSTER       PIC 99         COMP.
039800         10  WS-PLYR-MATCHED       PIC X          VALUE "N".
039900             88  WS-PLYR-IS-MATCHED       VALUE "Y".
040000*
040100* THIS ONE TABLE ENTRY CARRIES A PLAYER'S ENTIRE LIFE ACROSS THE
040200* RUN: THE RAW FIELDS COME STRAIGHT OFF PLAYER-IN AT LOAD TIME
040300* (SEE 160-STORE-PLAYER), THE ADJ-THETA/PROB/SRATE/FRATE GROUP
040400* IS FILLED IN BY 210-PREP-ONE-PLAYER, THE NORM-* GROUP IS
040500* FILLED IN BY 230-NORMALIZE-ONE-PLAYER ONCE THE POOL-WIDE MIN/
040600* MAX IS KNOWN, WS-PLYR-CLUSTER IS SET BY THE K-MEANS ASSIGNMENT
040700* STEP, AND WS-PLYR-MATCHED IS FLIPPED BY WHICHEVER OF THE THREE
040800* MATCHING PASSES FIRST FINDS THIS PLAYER A PARTNER.  BY THE
040900* TIME 900-PRINT-TOTALS RUNS, EVERY FIELD IN EVERY ENTRY HAS
041000* BEEN TOUCHED AT LEAST ONCE.
041100*
041200*
041300*---------------------------------------------------------------
041400* MIN/MAX ACROSS THE PLAYER POOL, ONE PAIR PER FEATURE
041500*---------------------------------------------------------------
041600 01  WS-MINMAX.
041700     05  WS-MIN-THETA          PIC S9V9999   COMP.
041800     05  WS-MAX-THETA          PIC S9V9999   COMP.
041900     05  WS-MIN-PROB           PIC 9V9999    COMP.
042000     05  WS-MAX-PROB           PIC 9V9999    COMP.
042100     05  WS-MIN-SRATE          PIC 9V9999    COMP.
042200     05  WS-MAX-SRATE          PIC 9V9999    COMP.
042300     05  WS-MIN-FRATE          PIC 9V9999    COMP.
042400     05  WS-MAX-FRATE          PIC 9V9999    COMP.
042500 01  WS-RANGE-THETA            PIC S9V9999   COMP.
042600 01  WS-RANGE-PROB             PIC 9V9999    COMP.
042700 01  WS-RANGE-SRATE            PIC 9V9999    COMP.
042800 01  WS-RANGE-FRATE            PIC 9V9999    COMP.
042900*
043000*---------------------------------------------------------------
043100* CENTROID TABLE (K-MEANS)
043200*
043300* EACH ENTRY CARRIES THREE PARALLEL COPIES OF THE FOUR-FEATURE
043400* POSITION: THE CURRENT POSITION, THE "OLD" POSITION SAVED AT
043500* THE START OF THE ROUND (SO 370-CHECK-CONVERGENCE HAS A BEFORE
043600* AND AFTER TO COMPARE), AND A RUNNING SUM USED WHILE
043700* RECOMPUTING THE NEW POSITION FROM THIS ROUND'S ASSIGNED
043800* MEMBERS.  TEN ENTRIES IS MORE THAN THIS SHOP HAS EVER NEEDED
043900* -- WS-K-REQUESTED DEFAULTS TO 3 -- BUT THE TABLE WAS SIZED
044000* WITH ROOM TO GROW WITHOUT A DATA DIVISION CHANGE IF A FUTURE
044100* ARENA FORMAT EVER WANTS MORE SKILL BRACKETS.
044200*---------------------------------------------------------------
044300 01  WS-K-ACTUAL               PIC 99   COMP VALUE 0.
044400 01  WS-CENT-IDX               PIC 99   COMP.
044500 01  WS-CENT-IDX2              PIC 99   COMP.
044600 01  WS-CENTROID-TABLE.
044700     05  WS-CENTROID-ENTRY OCCURS 10 TIMES.
044800         10  WS-CENT-THETA         PIC 9V9999     COMP.
044900         10  WS-CENT-PROB          PIC 9V9999     COMP.
045000         10  WS-CENT-SRATE         PIC 9V9999     COMP.
045100         10  WS-CENT-FRATE         PIC 9V9999     COMP.
045200         10  WS-CENT-OLD-THETA     PIC 9V9999     COMP.
045300         10  WS-CENT-OLD-PROB      PIC 9V9999     COMP.
045400         10  WS-CENT-OLD-SRATE     PIC 9V9999     COMP.
045500         10  WS-CENT-OLD-FRATE     PIC 9V9999     COMP.
045600         10  WS-CENT-SUM-THETA     PIC 9(5)V9999  COMP.
045700         10  WS-CENT-SUM-PROB      PIC 9(5)V9999  COMP.
045800         10  WS-CENT-SUM-SRATE     PIC 9(5)V9999  COMP.
045900         10  WS-CENT-SUM-FRATE     PIC 9(5)V9999  COMP.
046000         10  WS-CENT-MEMBERS       PIC 999        COMP.
046100 01  WS-KMEANS-ITER            PIC 999  COMP.
046200 01  WS-KMEANS-SHIFT-SQ        PIC 9(2)V9(8) COMP.
046300 01  WS-KMEANS-TOL-SQ          PIC 9(2)V9(8) COMP
046400                               VALUE 0.00000001.
046500 01  WS-KMEANS-EARLY-THRESH    PIC 9(2)V9(8) COMP
046600                               VALUE 0.00000010.
046700 01  WS-KMEANS-CONVERGED       PIC X    VALUE "N".
046800     88  WS-KMEANS-IS-DONE           VALUE "Y".
046900*
047000*---------------------------------------------------------------
047100* SCRATCH FIELDS FOR DISTANCE / ASSIGNMENT / SEEDING
047200*
047300* WS-DIST-SQ AND WS-BEST-DIST-SQ HOLD SQUARED DISTANCE, NOT
047400* DISTANCE ITSELF -- THIS PROGRAM NEVER NEEDS THE ACTUAL
047500* DISTANCE, ONLY WHICH CANDIDATE IS CLOSEST, AND COMPARING
047600* SQUARED DISTANCES GIVES THE SAME ORDERING WITHOUT PAYING FOR
047700* A SQUARE ROOT ON EVERY COMPARISON.  THE FOUR WS-DIFF-* FIELDS
047800* ARE PURELY SCRATCH, RECOMPUTED FRESH FOR EVERY DISTANCE CHECK
047900* AND NEVER READ BACK OUTSIDE THE PARAGRAPH THAT JUST SET THEM.
048000*---------------------------------------------------------------
048100 01  WS-DIST-SQ                PIC 9(3)V9(6) COMP.
048200 01  WS-BEST-DIST-SQ           PIC 9(3)V9(6) COMP.
048300 01  WS-BEST-CENTROID          PIC 99   COMP.
048400 01  WS-DIFF-THETA             PIC S9V9999   COMP.
048500 01  WS-DIFF-PROB              PIC S9V9999   COMP.
048600 01  WS-DIFF-SRATE             PIC S9V9999   COMP.
048700 01  WS-DIFF-FRATE             PIC S9V9999   COMP.
048800 01  WS-FARTHEST-DIST          PIC 9(3)V9(6) COMP.
048900 01  WS-FARTHEST-IDX           PIC 999  COMP.
049000 01  WS-SEED-CTR               PIC 99   COMP.
049100 01  WS-CENT-SCAN-LIMIT        PIC 99   COMP.
049200 01  WS-ANY-MOVEMENT           PIC X.
049300     88  WS-CENTROID-MOVED           VALUE "Y".
049400*
049500*---------------------------------------------------------------
049600* IRT / SUCCESS / FAIL SCRATCH (RESTATED FROM PUZLADJ, LIGHT-
049700* WEIGHT PATH ONLY -- NO PER-STUDENT ACHIEVEMENT/RANK ECHO
049800* FIELDS ARE OUTPUT HERE, THEY ONLY FEED THE FEATURE VECTOR).
049900*---------------------------------------------------------------
050000 01  WS-EXP-NORMALIZED         PIC 9V9999    COMP.
050100 01  WS-RANK-BONUS             PIC S9V9999   COMP.
050200 01  WS-TOTAL-ATTEMPTS         PIC 9(5)      COMP.
050300 
050400 01  WS-TIER-COUNT             PIC 9(4)      COMP.
050500 01  WS-TIER-EQUIV             PIC 999       COMP.
050600 01  WS-TIER-LEVEL             PIC X(16).
050700 01  WS-TIER-BIAS              PIC S9V9999   COMP.
050800 01  WS-TIER-NORMALIZED        PIC 9V9999    COMP.
050900 01  WS-TIER-RESULT            PIC S9V9999   COMP.
051000 
051100 01  WS-SUCC-NORMALIZED        PIC 9V9999    COMP.
051200 01  WS-SUCC-BONUS             PIC S9V9999   COMP.
051300 01  WS-FAIL-NORMALIZED        PIC 9V9999    COMP.
051400 01  WS-FAIL-PENALTY           PIC S9V9999   COMP.
051500 
051600 01  WS-IRT-PROBABILITY        PIC 9V9999    COMP.
051700 01  WS-IRT-ADJ-THETA          PIC S9V9999   COMP.
051800 
051900 01  WS-ABS-INPUT              PIC S9(4)V9(6) COMP.
052000 01  WS-ABS-RESULT             PIC S9(4)V9(6) COMP.
052100*
052200*---------------------------------------------------------------
052300* EXP / TANH SERIES WORK AREA (SAME SERIES AS PUZLADJ)
052400*---------------------------------------------------------------
052500 01  WS-EXP-ARG                PIC S9(2)V9(6) COMP.
052600 01  WS-EXP-REDUCED            PIC S9(2)V9(6) COMP.
052700 01  WS-EXP-RESULT             PIC S9(4)V9(6) COMP.
052800 01  WS-TANH-NUMER             PIC S9(4)V9(6) COMP.
052900 01  WS-TANH-DENOM             PIC S9(4)V9(6) COMP.
053000 01  WS-TANH-RESULT            PIC S9V9(6)    COMP.
053100 
053200 01  WS-SQRT-INPUT             PIC 9V9(6)     COMP.
053300 01  WS-SQRT-RESULT            PIC 9V9(6)     COMP.
053400 01  WS-SQRT-ITER-CTR          PIC 99         COMP.
053500*
053600*---------------------------------------------------------------
053700* CLUSTER MATCH POOL -- HOLDS SUBSCRIPTS INTO WS-PLAYER-TABLE
053800* FOR WHICHEVER GROUP OF UNMATCHED PLAYERS IS CURRENTLY BEING
053900* CONSIDERED, KEPT SORTED ASCENDING BY ADJUSTED THETA.
054000*
054100* NOTE THAT WS-POOL-TABLE HOLDS SUBSCRIPTS, NOT COPIES OF THE
054200* PLAYER DATA ITSELF -- SORTING THE POOL MEANS SORTING THESE
054300* SUBSCRIPT VALUES, WHICH IS CHEAPER THAN SHUFFLING WHOLE
054400* WS-PLAYER-ENTRY GROUPS AROUND, AND MEANS 422-MARK-MEMBER-
054500* MATCHED CAN GO STRAIGHT BACK TO THE MASTER TABLE ENTRY BY
054600* SUBSCRIPT ONCE A GROUP IS DECIDED.  THIS SAME TABLE IS REUSED
054700* FOR THE PER-CLUSTER PASS, THE CROSS-CLUSTER PASS, AND BUILT
054800* FRESH EACH TIME -- IT DOES NOT PERSIST BETWEEN THE TWO KINDS
054900* OF POOL.
055000*---------------------------------------------------------------
055100 01  WS-POOL-COUNT             PIC 999  COMP VALUE 0.
055200 01  WS-POOL-SUB               PIC 999  COMP.
055300 01  WS-POOL-SUB2              PIC 999  COMP.
055400 01  WS-POOL-TABLE.
055500     05  WS-POOL-IDX  PIC 999 COMP
055600                      OCCURS 100 TIMES.
055700 01  WS-SORT-SWAPPED           PIC X.
055800     88  WS-SORT-DID-SWAP            VALUE "Y".
055900 01  WS-SORT-TEMP              PIC 999  COMP.
056000 01  WS-POOL-SORT-LIMIT        PIC 999  COMP.
056100 01  WS-CROSS-CLUSTER-MODE     PIC X    VALUE "N".
056200 01  WS-MATCH-CLUSTER-NUM      PIC Z9.
056300*
056400*---------------------------------------------------------------
056500* GROUPING (SPEC SECTION GROUPING) SCRATCH FIELDS
056600*
056700* THE BEST-SO-FAR PAIR (WS-BEST-WINDOW-START / WS-BEST-WINDOW-
056800* METRIC) IS UPDATED AS 415-BEST-WINDOW SLIDES ACROSS THE POOL,
056900* THE SAME RUNNING-MINIMUM PATTERN USED BY THE FARTHEST-POINT
057000* SEEDING SCAN ABOVE.  WS-VAR-* FIELDS ARE PURE SCRATCH FOR ONE
057100* VARIANCE CALCULATION AT A TIME AND ARE RESET AT THE START OF
057200* EVERY CALL TO 417-WINDOW-VARIANCE.
057300*---------------------------------------------------------------
057400 01  WS-WINDOW-START           PIC 999  COMP.
057500 01  WS-BEST-WINDOW-START      PIC 999  COMP.
057600 01  WS-BEST-WINDOW-METRIC     PIC 9(3)V9(6) COMP.
057700 01  WS-WINDOW-METRIC          PIC 9(3)V9(6) COMP.
057800 01  WS-WINDOW-FOUND           PIC X.
057900     88  WS-WINDOW-WAS-FOUND         VALUE "Y".
058000 01  WS-VAR-CTR                PIC 9    COMP.
058100 01  WS-VAR-SUM                PIC S9(3)V9(6) COMP.
058200 01  WS-VAR-MEAN               PIC S9V9(6)    COMP.
058300 01  WS-VAR-SQ-SUM             PIC 9(3)V9(6)  COMP.
058400 01  WS-VAR-DIFF               PIC S9V9(6)    COMP.
058500 01  WS-VAR-VALUE              PIC 9(3)V9(6)  COMP.
058600 01  WS-GROUP-SCORE            PIC 9V999      COMP.
058700 01  WS-GROUP-DROP-CTR         PIC 999        COMP.
058800 01  WS-GROUP-MEMBER-COUNT     PIC 9          COMP.
058900*
059000*---------------------------------------------------------------
059100* MATCH OUTPUT BUILD AREA
059200*---------------------------------------------------------------
059300 01  WS-MATCH-COUNTER          PIC 9(4)  COMP VALUE 0.
059400 01  WS-MATCH-CLUSTER-TAG      PIC X(13).
059500 01  WS-MATCH-SCORE-OUT        PIC 9V999 COMP.
059600 01  WS-MATCH-MEMBER-COUNT     PIC 9     COMP.
059700 01  WS-MATCH-MEMBER-IDS.
059800     05  WS-MM-ID OCCURS 5 TIMES        PIC X(12).
059900*
060000*---------------------------------------------------------------
060100* 1-V-1 ADAPTIVE-WEIGHT LAST-CHANCE PASS (SPEC SECTION C)
060200*
060300* WS-W-THETA AND WS-W-BETA ARE THE NORMALIZED WEIGHTS ACTUALLY
060400* APPLIED TO THE SCORE FORMULA -- THEY ARE DERIVED FROM THE RAW
060500* WEIGHTS (WS-W-THETA-RAW / WS-W-BETA-RAW) BY DIVIDING EACH BY
060600* THEIR SUM SO THEY ALWAYS ADD TO 1, REGARDLESS OF HOW
060700* 475-ADAPTIVE-WEIGHTS SET THE RAW VALUES BASED ON THE ANCHOR
060800* PLAYER'S CONSISTENCY.  WS-BEST-CAND-SUB AND WS-BEST-CAND-SCORE
060900* TOGETHER FORM THE RUNNING-MAXIMUM STATE THAT 478-BEST-
061000* CANDIDATE'S SCAN UPDATES.
061100*---------------------------------------------------------------
061200 01  WS-1V1-PLAYER-IDX         PIC 999   COMP.
061300 01  WS-1V1-CONSISTENCY        PIC 9V999 COMP.
061400 01  WS-W-THETA-RAW            PIC 9V9(4) COMP.
061500 01  WS-W-BETA-RAW             PIC 9V9(4) COMP.
061600 01  WS-W-SUM                  PIC 9V9(4) COMP.
061700 01  WS-W-THETA                PIC 9V9(4) COMP.
061800 01  WS-W-BETA                 PIC 9V9(4) COMP.
061900 01  WS-CAND-GAP               PIC 9V9(4) COMP.
062000 01  WS-CAND-SCORE             PIC 9V999  COMP.
062100 01  WS-BEST-CAND-SUB          PIC 999    COMP.
062200 01  WS-BEST-CAND-SCORE        PIC 9V999  COMP.
062300 01  WS-CAND-THETA-GAP         PIC 9V9999 COMP.
062400 01  WS-CAND-BETA-GAP          PIC 9V9999 COMP.
062500 01  WS-1V1-TARGET-CLUSTER     PIC 99     COMP.
062600 01  WS-1V1-POOL-COUNT         PIC 999    COMP.
062700*
062800* WS-1V1-TARGET-CLUSTER IS THE CLUSTER 477-CANDIDATE-SCAN-STEP
062900* RESTRICTS ITS SEARCH TO -- SET TO THE ANCHOR PLAYER'S OWN
063000* CLUSTER BY 472-ONE-V-ONE-STEP, AND OVERRIDDEN BY
063100* 478B-FIND-NEAREST-POP-CLUSTER ONLY WHEN THE ANCHOR'S OWN
063200* CLUSTER HAS NO ELIGIBLE OPPONENT LEFT.  WS-1V1-POOL-COUNT IS
063300* PURE SCRATCH, USED BY THAT FALLBACK TO COUNT HOW MANY
063400* ELIGIBLE CANDIDATES A GIVEN CLUSTER STILL HAS BEFORE IT IS
063500* CONSIDERED "POPULATED" ENOUGH TO ROUTE THE ANCHOR TO.
063600*
063700*---------------------------------------------------------------
063800* STATELESS DDA RESTATEMENT FOR THE 1-V-1 PASS (SECTION C STEP  *
063900* 1) -- NO WS-DDA-PREV-BETA / WS-DDA-HAS-PREV EQUIVALENT HERE,  *
064000* SINCE THIS PROGRAM CARRIES NO CROSS-PLAYER DDA STATE.         *
064100*---------------------------------------------------------------
064200 01  WS-1V1-DDA-BETA           PIC 9V9999    COMP.
064300 01  WS-1V1-DDA-OLD-BETA-SAVE  PIC 9V9999    COMP.
064400 01  WS-1V1-DDA-GAP            PIC S9V9999   COMP.
064500 01  WS-1V1-DDA-SENSITIVITY    PIC S9V9999   COMP.
064600 01  WS-1V1-DDA-ADJ            PIC S9V9999   COMP.
064700 01  WS-1V1-DDA-BEHAVIOR-WT    PIC S9V9999   COMP.
064800 01  WS-1V1-DDA-MOMENTUM       PIC S9V9999   COMP.
064900 01  WS-1V1-DDA-PROPOSED-BETA  PIC S9V9999   COMP.
065000 01  WS-1V1-DDA-STEP-DIFF      PIC S9V9999   COMP.
065100*
065200* WS-1V1-DDA-MOMENTUM AND WS-1V1-DDA-OLD-BETA-SAVE ARE
065300* INITIALIZED FRESH FOR EVERY ANCHOR PLAYER 476-DDA-FOR-PLAYER
065400* RUNS FOR -- UNLIKE PUZLADJ'S WS-DDA-STATE, THESE ARE ORDINARY
065500* PER-CALL SCRATCH FIELDS THAT DO NOT SURVIVE FROM ONE ANCHOR
065600* TO THE NEXT.  THIS IS THE KEY DIFFERENCE THE PROGRAM BANNER
065700* AT THE TOP OF THIS SOURCE MEMBER CALLS OUT.
065800*
065900*---------------------------------------------------------------
066000* CONTROL TOTALS
066100*
066200* SAME PHILOSOPHY AS PUZLADJ'S OWN CONTROL TOTALS -- SOMETHING
066300* FOR THE NIGHTLY OPERATOR TO GLANCE AT WITHOUT COUNTING RECORDS
066400* BY HAND.  WS-PLAYERS-MATCHED PLUS WS-PLAYERS-UNMATCHED SHOULD
066500* ALWAYS EQUAL WS-PLAYERS-READ AT END OF JOB -- EVERY PLAYER
066600* LOADED ENDS UP EITHER IN SOME MATCH OR COUNTED AS UNMATCHED,
066700* WITH NO THIRD OUTCOME.
066800*---------------------------------------------------------------
066900 01  WS-CONTROL-TOTALS.
067000     05  WS-PLAYERS-READ       PIC 9(5)  COMP VALUE 0.
067100     05  WS-PLAYERS-MATCHED    PIC 9(5)  COMP VALUE 0.
067200     05  WS-PLAYERS-UNMATCHED  PIC 9(5)  COMP VALUE 0.
067300     05  WS-MATCHES-FORMED     PIC 9(5)  COMP VALUE 0.
067400*
067500*---------------------------------------------------------------
067600* REPORT DETAIL AND TOTALS LINES
067700*
067800* WS-DETAIL-LINE PRINTS ONE LINE PER MATCH FORMED, REGARDLESS OF
067900* WHICH OF THE THREE MATCHING PASSES FORMED IT -- DL-CLUSTER-TAG
068000* IS WHAT TELLS THE READER WHETHER A GIVEN LINE CAME FROM A
068100* PER-CLUSTER WINDOW, THE CROSS-CLUSTER FALLBACK, OR A 1-V-1
068200* PAIRING.  DL-MEMBERS IS WIDE ENOUGH (65 CHARACTERS) TO HOLD
068300* ALL FIVE POSSIBLE PLAYER IDS SEPARATED BY SPACES, SINCE FIVE
068400* IS THE LARGEST GROUP THIS PROGRAM EVER FORMS.
068500*---------------------------------------------------------------
068600 01  WS-DETAIL-LINE.
068700     05  FILLER                PIC X.
068800     05  DL-MATCH-ID           PIC ZZZ9.
068900     05  FILLER                PIC X(3).
069000     05  DL-CLUSTER-TAG        PIC X(13).
069100     05  FILLER                PIC X(3).
069200     05  DL-SCORE              PIC 9.999.
069300     05  FILLER                PIC X(3).
069400     05  DL-MEMBERS            PIC X(65).
069500     05  FILLER                PIC X(39).
069600 
069700 01  WS-TOTALS-LINE-1.
069800     05  FILLER                PIC X(20)
069900             VALUE "PLAYERS READ  . . . ".
070000     05  TL1-COUNT             PIC ZZZ,ZZ9.
070100     05  FILLER                PIC X(103) VALUE SPACES.
070200 01  WS-TOTALS-LINE-2.
070300     05  FILLER                PIC X(20)
070400             VALUE "PLAYERS MATCHED . . ".
070500     05  TL2-COUNT             PIC ZZZ,ZZ9.
070600     05  FILLER                PIC X(103) VALUE SPACES.
070700 01  WS-TOTALS-LINE-3.
070800     05  FILLER                PIC X(20)
070900             VALUE "PLAYERS UNMATCHED . ".
071000     05  TL3-COUNT             PIC ZZZ,ZZ9.
071100     05  FILLER                PIC X(103) VALUE SPACES.
071200 01  WS-TOTALS-LINE-4.
071300     05  FILLER                PIC X(20)
071400             VALUE "MATCHES FORMED  . . ".
071500     05  TL4-COUNT             PIC ZZZ,ZZ9.
071600     05  FILLER                PIC X(103) VALUE SPACES.
071700*
071800****************************************************************
071900*                  PROCEDURE DIVISION                          *
072000****************************************************************
072100*
072200*    NUMBERED IN THE SAME BANDS PUZLADJ USES: 100S ARE JOB-
072300*    LEVEL OPEN/READ/CLOSE, 200S PREPARE THE PLAYER TABLE, 300S
072400*    RUN K-MEANS, 400S AND 450S MATCH WITHIN AND ACROSS
072500*    CLUSTERS, 470S RUN THE ONE-ON-ONE LAST-CHANCE PASS, 800S
072600*    ARE THE SHARED TIER HELPERS, AND 900+ ARE TOTALS AND MATH.
072700*
072800 PROCEDURE DIVISION.
072900 
073000 100-PRIMARY.
073100*    THE MAINLINE FOLLOWS THE SAME OPEN/PROCESS/CLOSE SKELETON AS
073200*    PUZLADJ'S 100-PRIMARY, WHICH IS DELIBERATE -- ANYONE WHO HAS
073300*    MAINTAINED ONE OF THIS SHOP'S BATCH PROGRAMS SHOULD BE ABLE TO
073400*    FIND THEIR WAY AROUND THE OTHER WITHOUT RELEARNING THE OVERALL
073500*    SHAPE, EVEN THOUGH THE BUSINESS LOGIC IN BETWEEN IS COMPLETELY
073600*    DIFFERENT.
073700*
073800*    THE MAIN LINE HERE MIRRORS PUZLADJ'S SHAPE ON PURPOSE -- OPEN,
073900*    STAMP THE DATE, PRINT HEADERS, LOAD, THEN A CHAIN OF PERFORM
074000*    THRU STEPS, THEN TOTALS AND CLOSE. THE GUARD AROUND THE WHOLE
074100*    PIPELINE (IF WS-PLAYER-COUNT IS GREATER THAN ZERO) EXISTS
074200*    BECAUSE AN EMPTY ROUND (NO ENTRANTS) IS A VALID, IF UNUSUAL,
074300*    STATE -- THE JOB SHOULD STILL PRODUCE A CLEAN REPORT SHOWING
074400*    ZERO MATCHES RATHER THAN BLOW UP TRYING TO CLUSTER AN EMPTY
074500*    TABLE.
074600*
074700     PERFORM 105-OPEN-FILES
074800     PERFORM 110-OBTAIN-CURRENT-DATE
074900     PERFORM 115-WRITE-REPORT-HEADERS
075000             VARYING WS-HDR-COUNTER FROM 1 BY 1
075100             UNTIL WS-HDR-COUNTER IS GREATER THAN 5
075200     PERFORM 150-LOAD-PLAYERS
075300     IF WS-PLAYER-COUNT IS GREATER THAN ZERO
075400         PERFORM 200-PREPARE-PLAYERS THRU 200-EXIT
075500         PERFORM 300-KMEANS THRU 300-EXIT
075600         PERFORM 400-MATCH-CLUSTERS THRU 400-EXIT
075700         PERFORM 450-CROSS-CLUSTER THRU 450-EXIT
075800         PERFORM 470-ONE-V-ONE-PASS THRU 470-EXIT
075900         PERFORM 490-ACCUM-PLAYER-TOTALS
076000                 VARYING WS-PLYR-IDX FROM 1 BY 1
076100                 UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
076200     END-IF
076300     PERFORM 900-PRINT-TOTALS
076400     PERFORM 190-CLOSE-FILES
076500     STOP RUN.
076600 
076700 105-OPEN-FILES.
076800*    ALL THREE FILES ARE OPENED HERE UP FRONT RATHER THAN OPENING
076900*    RUN-REPORT-FILE LATER ONLY WHEN THE FIRST LINE IS ACTUALLY READY
077000*    TO WRITE -- OPENING EARLY MEANS A BAD DD STATEMENT FOR ANY OF
077100*    THE THREE FILES SHOWS UP AS AN ABEND IN THE FIRST FEW SECONDS OF
077200*    THE STEP RATHER THAN PARTWAY THROUGH A LONG RUN.
077300*
077400*    NO FILE STATUS CHECKING HAPPENS HERE -- IF ANY OF THE THREE
077500*    OPENS FAIL, THE SUBSEQUENT READ OR WRITE AGAINST THAT FILE WILL
077600*    RAISE ITS OWN FILE STATUS PROBLEM SOON ENOUGH. THIS MATCHES
077700*    PUZLADJ'S OWN HABIT AND HAS NEVER BEEN A PROBLEM IN PRACTICE
077800*    SINCE ALL THREE DD NAMES ARE FIXED BY THE JCL SHOWN ABOVE.
077900*
078000     OPEN INPUT  PLAYER-IN-FILE
078100     OPEN OUTPUT MATCH-OUT-FILE
078200     OPEN OUTPUT RUN-REPORT-FILE.
078300 
078400 110-OBTAIN-CURRENT-DATE.
078500*    THE SAME ACCEPT FROM DATE STANZA APPEARS IN PUZLADJ FOR THE SAME
078600*    REASON -- NEITHER PROGRAM NEEDS ANYTHING FANCIER THAN A REPORT
078700*    HEADING DATE, AND THE OPERATING SYSTEM CLOCK IS TRUSTED WITHOUT
078800*    FURTHER VALIDATION SINCE IT IS NOT BUSINESS DATA.
078900*
079000*    SAME DATE/TIME STAMP MACHINERY AS PUZLADJ -- ACCEPT FROM DATE
079100*    AND TIME, THEN REDEFINE-AND-REASSEMBLE INTO A HUMAN-READABLE
079200*    PICTURE FOR THE REPORT HEADING. KEPT AS ITS OWN PARAGRAPH RATHER
079300*    THAN INLINE IN 100-PRIMARY SO THE HEADING-BUILDING LOGIC READS
079400*    AS ONE UNIT.
079500*
079600     ACCEPT WS-DATE-RAW FROM DATE YYYYMMDD
079700     ACCEPT WS-TIME-RAW FROM TIME
079800     MOVE WS-DT-MONTH  TO WS-RDO-MONTH
079900     MOVE WS-DT-DAY    TO WS-RDO-DAY
080000     MOVE WS-DT-YEAR   TO WS-RDO-YEAR
080100     MOVE WS-DT-HOUR   TO WS-RTO-HOUR
080200     MOVE WS-DT-MINUTE TO WS-RTO-MINUTE
080300     MOVE WS-RUN-DATE-OUT TO RH2-DATE-OUT
080400     MOVE WS-RUN-TIME-OUT TO RH2-TIME-OUT.
080500 
080600 115-WRITE-REPORT-HEADERS.
080700*    LIKE PUZLADJ'S HEADER PARAGRAPH, THIS ONE COUNTS PAGES THROUGH
080800*    WS-HDR-COUNTER RATHER THAN LEAVING PAGE NUMBERING TO THE PRINTER
080900*    OR TO JES -- THE ARENA COORDINATORS WHO READ THIS REPORT WANT TO
081000*    BE ABLE TO SAY "SEE PAGE 3" ON A PHONE CALL WITHOUT AMBIGUITY.
081100*
081200*    CALLED FIVE TIMES BY THE VARYING PERFORM IN 100-PRIMARY, ONCE
081300*    PER HEADING LINE. THE FIRST CALL ADVANCES TO A NEW PAGE (TOP-OF-
081400*    FORM) AND EVERY SUBSEQUENT CALL JUST ADVANCES ONE LINE -- THIS
081500*    KEEPS THE HEADING BLOCK TOGETHER AT THE TOP OF PAGE ONE WITHOUT
081600*    NEEDING A SEPARATE FIRST-TIME SWITCH.
081700*
081800     IF WS-HDR-COUNTER IS EQUAL TO 1
081900         WRITE RUN-REPORT-REC
082000             FROM RPT-HDR-LN(WS-HDR-COUNTER)
082100             AFTER ADVANCING TOP-OF-FORM
082200     ELSE
082300         WRITE RUN-REPORT-REC
082400             FROM RPT-HDR-LN(WS-HDR-COUNTER)
082500             AFTER ADVANCING 1 LINE
082600     END-IF.
082700 
082800 120-READ-PLAYER.
082900*    AT-END SETS WS-EOF-PLAYERS RATHER THAN BRANCHING DIRECTLY OUT OF
083000*    THE LOAD LOOP, SO THE PERFORM UNTIL TEST IN 150-LOAD-PLAYERS IS
083100*    THE ONLY PLACE THAT DECIDES WHEN LOADING STOPS -- THIS PARAGRAPH
083200*    ITSELF NEVER HAS AN OPINION ABOUT WHAT HAPPENS AFTER END OF
083300*    FILE.
083400*
083500*    IDENTICAL SHAPE TO PUZLADJ'S OWN READ PARAGRAPH -- ONE READ, ONE
083600*    AT END TEST, ONE FLAG. 150-LOAD-PLAYERS IS WHAT DECIDES WHEN TO
083700*    STOP CALLING THIS, NOT THIS PARAGRAPH ITSELF.
083800*
083900     READ PLAYER-IN-FILE
084000         AT END
084100             MOVE "Y" TO WS-EOF-FLAG
084200     END-READ.
084300 
084400*****************************************************************
084500* 150-LOAD-PLAYERS -- READS EVERY PLAYER-IN RECORD FOR THE      *
084600* ROUND INTO WS-PLAYER-TABLE, UP TO THE 100-PLAYER LIMIT.  ANY  *
084700* RECORDS PAST THE LIMIT ARE LEFT UNREAD (INPUT IS ASSUMED      *
084800* BOUNDED TO ONE ROUND'S ENTRANTS, PER OPS PROCEDURE).          *
084900*****************************************************************
085000 150-LOAD-PLAYERS.
085100*    A SECOND LOOK AT THE 100-PLAYER CEILING: IT IS ENFORCED BY THE
085200*    UNTIL CLAUSE HERE, NOT BY ANY CHECK INSIDE 160-STORE-PLAYER
085300*    ITSELF, WHICH MEANS 160-STORE-PLAYER CAN SAFELY ASSUME WS-
085400*    PLAYER-COUNT NEVER EXCEEDS THE TABLE'S OCCURS CLAUSE BY THE TIME
085500*    IT SUBSCRIPTS INTO WS-PLAYER-TABLE.
085600*
085700*    THE 100-PLAYER CEILING IS A HARD STOP, NOT A SOFT ONE -- ANY
085800*    PLAYER-IN RECORDS PAST THE 100TH ARE SIMPLY NEVER READ. OPS HAS
085900*    CONFIRMED A SINGLE ARENA ROUND NEVER EXCEEDS THAT COUNT, BUT IF
086000*    THAT EVER CHANGES THIS LIMIT AND WS-PLAYER-TABLE'S OCCURS CLAUSE
086100*    WOULD BOTH NEED RAISING TOGETHER.
086200*
086300     PERFORM 120-READ-PLAYER
086400     PERFORM 160-STORE-PLAYER
086500             UNTIL PLAYRIN-EOF
086600                OR WS-PLAYER-COUNT IS EQUAL TO 100.
086700 
086800 160-STORE-PLAYER.
086900*    NOTICE THIS PARAGRAPH ENDS BY PERFORMING 120-READ-PLAYER AGAIN
087000*    -- THAT IS WHAT DRIVES THE READ-STORE-READ-STORE CHAIN FROM
087100*    INSIDE 150-LOAD-PLAYERS' PERFORM UNTIL, RATHER THAN 150-LOAD-
087200*    PLAYERS ITSELF CALLING BOTH PARAGRAPHS EVERY ITERATION.
087300*
087400*    THETA AND BETA ARE CLAMPED TO THE SAME -3/+3 AND WS-BETA-MIN/MAX
087500*    RANGE AT LOAD TIME, BEFORE ANY OF THE DOWNSTREAM SCORING TOUCHES
087600*    THEM -- THIS MEANS EVERY LATER PARAGRAPH CAN TRUST THE TABLE
087700*    VALUES ARE ALREADY IN RANGE AND NEVER NEEDS TO RE-CHECK THEM.
087800*    CLAMPING ONCE HERE WAS JUDGED SIMPLER THAN CLAMPING AT EVERY
087900*    POINT OF USE.
088000*
088100     ADD 1 TO WS-PLAYERS-READ
088200     ADD 1 TO WS-PLAYER-COUNT
088300     MOVE WS-PLAYER-COUNT TO WS-PLYR-IDX
088400     MOVE PI-USER-ID       TO WS-PLYR-USER-ID(WS-PLYR-IDX)
088500     MOVE PI-THETA         TO WS-PLYR-THETA(WS-PLYR-IDX)
088600     MOVE PI-BETA          TO WS-PLYR-BETA(WS-PLYR-IDX)
088700     MOVE PI-SUCCESS-COUNT TO WS-PLYR-SUCC-COUNT(WS-PLYR-IDX)
088800     MOVE PI-FAIL-COUNT    TO WS-PLYR-FAIL-COUNT(WS-PLYR-IDX)
088900     MOVE PI-RANK-NAME     TO WS-PLYR-RANK-NAME(WS-PLYR-IDX)
089000     MOVE PI-ACHIEVEMENTS  TO WS-PLYR-ACHIEVE(WS-PLYR-IDX)
089100     IF WS-PLYR-THETA(WS-PLYR-IDX) IS LESS THAN -3
089200         MOVE -3 TO WS-PLYR-THETA(WS-PLYR-IDX)
089300     END-IF
089400     IF WS-PLYR-THETA(WS-PLYR-IDX) IS GREATER THAN 3
089500         MOVE 3 TO WS-PLYR-THETA(WS-PLYR-IDX)
089600     END-IF
089700     IF WS-PLYR-BETA(WS-PLYR-IDX) IS LESS THAN WS-BETA-MIN
089800         MOVE WS-BETA-MIN TO WS-PLYR-BETA(WS-PLYR-IDX)
089900     END-IF
090000     IF WS-PLYR-BETA(WS-PLYR-IDX) IS GREATER THAN WS-BETA-MAX
090100         MOVE WS-BETA-MAX TO WS-PLYR-BETA(WS-PLYR-IDX)
090200     END-IF
090300     PERFORM 120-READ-PLAYER.
090400 
090500 190-CLOSE-FILES.
090600*    CLOSING ALL THREE FILES HERE, EVEN THOUGH BY THIS POINT ALL
090700*    READING AND WRITING IS ALREADY DONE, MATTERS BECAUSE MVS WILL
090800*    NOT FLUSH THE LAST BLOCK OF RUN-REPORT-FILE TO THE OUTPUT DATA
090900*    SET UNTIL THE CLOSE EXECUTES -- SKIPPING IT WOULD TRUNCATE THE
091000*    LAST PAGE OF THE REPORT.
091100*
091200*    SAME REASONING AS PUZLADJ'S VERSION OF THIS PARAGRAPH -- BY THE
091300*    TIME CONTROL REACHES HERE ALL THREE FILES ARE GUARANTEED OPEN,
091400*    SO THE CLOSE SEQUENCE NEEDS NO CONDITIONAL LOGIC.
091500*
091600     CLOSE PLAYER-IN-FILE
091700     CLOSE MATCH-OUT-FILE
091800     CLOSE RUN-REPORT-FILE.
091900*
092000*****************************************************************
092100* 200-PREPARE-PLAYERS THRU 200-EXIT -- SPEC BATCH FLOW B.1.     *
092200* BUILDS THE 4-FEATURE VECTOR (ADJ-THETA, PROBABILITY,          *
092300* SUCCESS-RATE, FAIL-RATE) FOR EVERY LOADED PLAYER, THEN        *
092400* MIN-MAX NORMALIZES EACH DIMENSION ACROSS THE POOL.            *
092500*****************************************************************
092600 200-PREPARE-PLAYERS.
092700*    THIS PARAGRAPH IS THE ARENA PROGRAM'S EQUIVALENT OF PUZLADJ'S
092800*    PER-STUDENT LOOP, BUT IT RUNS TO COMPLETION FOR EVERY PLAYER
092900*    BEFORE CLUSTERING EVER STARTS -- K-MEANS NEEDS THE WHOLE
093000*    NORMALIZED FEATURE SET IN THE TABLE AT ONCE, SO THERE IS NO
093100*    OPPORTUNITY TO INTERLEAVE PREPARATION WITH MATCHING THE WAY
093200*    PUZLADJ INTERLEAVES SCORING WITH OUTPUT.
093300*
093400*    THIS PARAGRAPH IS THE ENTRY POINT FOR SPEC BATCH FLOW STEP B.1
093500*    AND NOTHING ELSE -- IT BUILDS THE FEATURE VECTOR FOR EVERY
093600*    PLAYER AND THEN NORMALIZES ACROSS THE WHOLE POOL. IT
093700*    DELIBERATELY DOES NOT TOUCH CLUSTERING OR MATCHING; THOSE ARE
093800*    300-KMEANS AND 400-MATCH-CLUSTERS, RUN SEPARATELY FROM
093900*    100-PRIMARY.
094000*
094100     PERFORM 210-PREP-ONE-PLAYER
094200             VARYING WS-PLYR-IDX FROM 1 BY 1
094300             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
094400     PERFORM 220-COMPUTE-MINMAX
094500     PERFORM 230-NORMALIZE-ONE-PLAYER
094600             VARYING WS-PLYR-IDX FROM 1 BY 1
094700             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT.
094800 200-EXIT.
094900*    A BARE EXIT PARAGRAPH, HERE ONLY AS THE LANDING SPOT FOR THE GO
095000*    TO STATEMENTS EARLIER IN THE 200 RANGE -- IT DOES NO WORK OF ITS
095100*    OWN, WHICH IS THE WHOLE POINT OF AN EXIT PARAGRAPH UNDER THIS
095200*    SHOP'S PERFORM-THRU CONVENTIONS.
095300*
095400     EXIT.
095500 
095600*****************************************************************
095700* 210-PREP-ONE-PLAYER -- SPEC BUSINESS RULES: IRT (LIGHTWEIGHT  *
095800* PATH).  PLAYER-IN CARRIES NO EXP FIELD, SO THE RANK BONUS IS  *
095900* ALWAYS THE NOVICE DEFAULT PER THE SPEC'S "ELSE" BRANCH.  THE  *
096000* SUCCESS/FAIL RATE HELD ON THE FEATURE VECTOR IS THE B.1       *
096100* DEFAULT OF 0.5/0.5 -- NOT COMPUTED FROM THE COUNTS (THOSE     *
096200* COUNTS ONLY DRIVE THE TIER LOOKUPS BELOW).                    *
096300*****************************************************************
096400 210-PREP-ONE-PLAYER.
096500*    A SECOND NOTE ON WHY THIS IS SIMPLER THAN PUZLADJ'S 400-COMPUTE-
096600*    IRT: THERE IS NO ACHIEVEMENT-BASED BUMP TO ADJUSTED THETA READ
096700*    FROM A SEPARATE EXP FIELD BECAUSE PLAYER-IN HAS NO EXP FIELD AT
096800*    ALL, ONLY PI-ACHIEVEMENTS -- THE 0.1-CAPPED ACHIEVEMENT BUMP
096900*    BELOW USES THAT COUNT DIRECTLY, THE SAME WAY PUZLADJ'S OWN
097000*    ACHIEVEMENT BUMP DOES.
097100*
097200*    THIS IS A DELIBERATELY LIGHTER-WEIGHT COUSIN OF PUZLADJ'S
097300*    400-COMPUTE-IRT -- PLAYER-IN CARRIES NO EXP FIELD AT ALL, SO
097400*    EVERY PLAYER GETS THE SAME NOVICE-DEFAULT RANK BONUS, AND THE
097500*    SUCCESS/FAIL RATE STORED ON THE FEATURE VECTOR IS A FLAT 0.5/0.5
097600*    RATHER THAN COMPUTED FROM THE RAW COUNTS -- THOSE COUNTS ARE
097700*    ONLY EVER USED TO DRIVE THE TIER BONUS/PENALTY LOOKUPS, NOT TO
097800*    BUILD A TRUE OBSERVED RATE. KEEP THIS DISTINCTION IN MIND IF YOU
097900*    EVER GO LOOKING FOR WHY THIS PARAGRAPH SEEMS TO THROW AWAY
098000*    INFORMATION PUZLADJ WOULD KEEP.
098100*
098200     MOVE -0.0500 TO WS-RANK-BONUS
098300 
098400     MOVE WS-PLYR-SUCC-COUNT(WS-PLYR-IDX) TO WS-TIER-COUNT
098500     PERFORM 820-SUCCESS-TIER
098600     MOVE WS-TIER-RESULT TO WS-SUCC-BONUS
098700 
098800     MOVE WS-PLYR-FAIL-COUNT(WS-PLYR-IDX) TO WS-TIER-COUNT
098900     PERFORM 830-FAIL-TIER
099000     MOVE WS-TIER-RESULT TO WS-FAIL-PENALTY
099100 
099200     COMPUTE WS-EXP-ARG =
099300         WS-IRT-D-CONSTANT *
099400         (WS-PLYR-THETA(WS-PLYR-IDX) - WS-PLYR-BETA(WS-PLYR-IDX))
099500     PERFORM 940-SIGMOID THRU 940-EXIT
099600     MOVE WS-EXP-RESULT TO WS-PLYR-PROB(WS-PLYR-IDX)
099700 
099800     COMPUTE WS-TOTAL-ATTEMPTS =
099900         WS-PLYR-SUCC-COUNT(WS-PLYR-IDX)
100000         + WS-PLYR-FAIL-COUNT(WS-PLYR-IDX)
100100     IF WS-TOTAL-ATTEMPTS IS EQUAL TO ZERO
100200         MOVE WS-PLYR-THETA(WS-PLYR-IDX) TO WS-IRT-ADJ-THETA
100300     ELSE
100400         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
100500             WS-PLYR-THETA(WS-PLYR-IDX) +
100600             ((WS-PLYR-SUCC-COUNT(WS-PLYR-IDX)
100700                 / WS-TOTAL-ATTEMPTS) - 0.5) * 0.05
100800         PERFORM 215-CLAMP-ADJ-THETA
100900     END-IF
101000 
101100     COMPUTE WS-IRT-ADJ-THETA ROUNDED =
101200         WS-IRT-ADJ-THETA + WS-RANK-BONUS
101300             + WS-SUCC-BONUS - WS-FAIL-PENALTY
101400 
101500     COMPUTE WS-ABS-INPUT =
101600         WS-PLYR-ACHIEVE(WS-PLYR-IDX) * 0.01 * 0.01
101700     IF WS-ABS-INPUT IS LESS THAN 0.1
101800         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
101900             WS-IRT-ADJ-THETA + WS-ABS-INPUT
102000     ELSE
102100         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
102200             WS-IRT-ADJ-THETA + 0.1
102300     END-IF
102400 
102500     PERFORM 215-CLAMP-ADJ-THETA
102600     MOVE WS-IRT-ADJ-THETA TO WS-PLYR-ADJ-THETA(WS-PLYR-IDX)
102700     MOVE 0.5000 TO WS-PLYR-SRATE(WS-PLYR-IDX)
102800     MOVE 0.5000 TO WS-PLYR-FRATE(WS-PLYR-IDX).
102900 
103000 215-CLAMP-ADJ-THETA.
103100*    THE CLAMP LIMITS HERE MATCH PUZLADJ'S OWN ADJUSTED-THETA CLAMP
103200*    EXACTLY, SINCE BOTH PROGRAMS FEED THE SAME UNDERLYING IRT MODEL
103300*    AND A THETA VALUE THAT WOULD BE UNREASONABLE FOR A PUZZLE
103400*    DIFFICULTY ADJUSTMENT IS EQUALLY UNREASONABLE AS A CLUSTERING
103500*    FEATURE.
103600*
103700*    A SMALL HELPER SHARED BY BOTH CALL SITES IN 210-PREP-ONE-PLAYER
103800*    -- ONE PARAGRAPH FOR THE CLAMP TEST MEANS THE -3/+3 BOUNDARY
103900*    ONLY NEEDS TO BE MAINTAINED IN ONE PLACE IF IT IS EVER RE-TUNED.
104000*
104100     IF WS-IRT-ADJ-THETA IS LESS THAN -3
104200         MOVE -3 TO WS-IRT-ADJ-THETA
104300     END-IF
104400     IF WS-IRT-ADJ-THETA IS GREATER THAN 3
104500         MOVE 3 TO WS-IRT-ADJ-THETA
104600     END-IF.
104700 
104800*****************************************************************
104900* 220-COMPUTE-MINMAX -- SPEC SECTION KMEANS: MIN-MAX ACROSS THE *
105000* WHOLE PLAYER POOL FOR EACH OF THE 4 FEATURE DIMENSIONS.       *
105100*****************************************************************
105200 220-COMPUTE-MINMAX.
105300*    MIN AND MAX ARE FOUND WITH ONE PASS OVER THE WHOLE PLAYER TABLE
105400*    RATHER THAN TRACKED INCREMENTALLY AS PLAYERS ARE LOADED, BECAUSE
105500*    210-PREP-ONE-PLAYER RUNS BEFORE THIS PARAGRAPH AND FILLS IN THE
105600*    RAW FEATURE VALUES THAT THIS PASS NEEDS ALREADY ON THE TABLE --
105700*    THERE WOULD BE NOTHING TO TRACK DURING THE LOAD PASS ITSELF.
105800*
105900*    THE FIRST PLAYER IN THE TABLE SEEDS ALL FOUR MIN/MAX PAIRS
106000*    BEFORE THE SCAN OF THE REMAINING PLAYERS BEGINS AT INDEX 2 --
106100*    THIS AVOIDS HAVING TO INITIALIZE THE MIN/MAX FIELDS TO SOME
106200*    ARBITRARY SENTINEL VALUE THAT WOULD THEN NEED TO BE PROVEN NEVER
106300*    TO COLLIDE WITH A REAL FEATURE VALUE.
106400*
106500     MOVE 1 TO WS-PLYR-IDX
106600     MOVE WS-PLYR-ADJ-THETA(WS-PLYR-IDX) TO WS-MIN-THETA
106700     MOVE WS-PLYR-ADJ-THETA(WS-PLYR-IDX) TO WS-MAX-THETA
106800     MOVE WS-PLYR-PROB(WS-PLYR-IDX)      TO WS-MIN-PROB
106900     MOVE WS-PLYR-PROB(WS-PLYR-IDX)      TO WS-MAX-PROB
107000     MOVE WS-PLYR-SRATE(WS-PLYR-IDX)     TO WS-MIN-SRATE
107100     MOVE WS-PLYR-SRATE(WS-PLYR-IDX)     TO WS-MAX-SRATE
107200     MOVE WS-PLYR-FRATE(WS-PLYR-IDX)     TO WS-MIN-FRATE
107300     MOVE WS-PLYR-FRATE(WS-PLYR-IDX)     TO WS-MAX-FRATE
107400     PERFORM 225-MINMAX-STEP
107500             VARYING WS-PLYR-IDX FROM 2 BY 1
107600             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
107700     COMPUTE WS-RANGE-THETA = WS-MAX-THETA - WS-MIN-THETA
107800     COMPUTE WS-RANGE-PROB  = WS-MAX-PROB  - WS-MIN-PROB
107900     COMPUTE WS-RANGE-SRATE = WS-MAX-SRATE - WS-MIN-SRATE
108000     COMPUTE WS-RANGE-FRATE = WS-MAX-FRATE - WS-MIN-FRATE.
108100 
108200 225-MINMAX-STEP.
108300*    FOUR SEPARATE MIN/MAX PAIRS ARE MAINTAINED HERE, ONE PER
108400*    CLUSTERING FEATURE, BECAUSE EACH FEATURE HAS ITS OWN NATURAL
108500*    RANGE (THETA RUNS ROUGHLY -3 TO 3, WHILE SUCCESS RATE RUNS 0 TO
108600*    1) AND NORMALIZING THEM ALL AGAINST A SINGLE SHARED RANGE WOULD
108700*    LET ONE FEATURE DOMINATE THE DISTANCE CALCULATIONS IN K-MEANS.
108800*
108900*    FOUR INDEPENDENT MIN/MAX TESTS, ONE PER FEATURE DIMENSION, RUN
109000*    FOR EVERY PLAYER FROM THE SECOND ONWARD. NONE OF THE FOUR TESTS
109100*    DEPEND ON EACH OTHER, SO THEY ARE JUST WRITTEN OUT ONE AFTER THE
109200*    OTHER RATHER THAN FACTORED INTO A SUB-HELPER.
109300*
109400     IF WS-PLYR-ADJ-THETA(WS-PLYR-IDX) IS LESS THAN WS-MIN-THETA
109500         MOVE WS-PLYR-ADJ-THETA(WS-PLYR-IDX) TO WS-MIN-THETA
109600     END-IF
109700     IF WS-PLYR-ADJ-THETA(WS-PLYR-IDX)
109800             IS GREATER THAN WS-MAX-THETA
109900         MOVE WS-PLYR-ADJ-THETA(WS-PLYR-IDX) TO WS-MAX-THETA
110000     END-IF
110100     IF WS-PLYR-PROB(WS-PLYR-IDX) IS LESS THAN WS-MIN-PROB
110200         MOVE WS-PLYR-PROB(WS-PLYR-IDX) TO WS-MIN-PROB
110300     END-IF
110400     IF WS-PLYR-PROB(WS-PLYR-IDX) IS GREATER THAN WS-MAX-PROB
110500         MOVE WS-PLYR-PROB(WS-PLYR-IDX) TO WS-MAX-PROB
110600     END-IF
110700     IF WS-PLYR-SRATE(WS-PLYR-IDX) IS LESS THAN WS-MIN-SRATE
110800         MOVE WS-PLYR-SRATE(WS-PLYR-IDX) TO WS-MIN-SRATE
110900     END-IF
111000     IF WS-PLYR-SRATE(WS-PLYR-IDX) IS GREATER THAN WS-MAX-SRATE
111100         MOVE WS-PLYR-SRATE(WS-PLYR-IDX) TO WS-MAX-SRATE
111200     END-IF
111300     IF WS-PLYR-FRATE(WS-PLYR-IDX) IS LESS THAN WS-MIN-FRATE
111400         MOVE WS-PLYR-FRATE(WS-PLYR-IDX) TO WS-MIN-FRATE
111500     END-IF
111600     IF WS-PLYR-FRATE(WS-PLYR-IDX) IS GREATER THAN WS-MAX-FRATE
111700         MOVE WS-PLYR-FRATE(WS-PLYR-IDX) TO WS-MAX-FRATE
111800     END-IF.
111900 
112000*****************************************************************
112100* 230-NORMALIZE-ONE-PLAYER -- ZERO RANGE ON A DIMENSION MOVES   *
112200* EVERY PLAYER'S VALUE ON THAT DIMENSION TO 0.0, PER SPEC.      *
112300*****************************************************************
112400 230-NORMALIZE-ONE-PLAYER.
112500*    WHEN A FEATURE'S MIN AND MAX HAPPEN TO BE EQUAL -- EVERY PLAYER
112600*    IN THE POOL SHARING THE SAME VALUE FOR THAT FEATURE -- THE
112700*    DIVISOR WOULD BE ZERO, SO THIS PARAGRAPH FORCES THE NORMALIZED
112800*    VALUE TO 0.5 IN THAT CASE RATHER THAN LETTING A DIVIDE-BY-ZERO
112900*    ABEND A JOB OVER WHAT IS REALLY JUST A DEGENERATE, ALL-TIED
113000*    INPUT SET.
113100*
113200*    A RANGE OF EXACTLY ZERO (EVERY PLAYER TIED ON THAT FEATURE)
113300*    WOULD DIVIDE BY ZERO IF NOT GUARDED -- IN THAT CASE THE
113400*    NORMALIZED VALUE IS FORCED TO A FLAT MIDPOINT SINCE THERE IS NO
113500*    SPREAD TO EXPRESS.
113600*
113700     IF WS-RANGE-THETA IS EQUAL TO ZERO
113800         MOVE 0 TO WS-PLYR-NORM-THETA(WS-PLYR-IDX)
113900     ELSE
114000         COMPUTE WS-PLYR-NORM-THETA(WS-PLYR-IDX) ROUNDED =
114100             (WS-PLYR-ADJ-THETA(WS-PLYR-IDX) - WS-MIN-THETA)
114200                 / WS-RANGE-THETA
114300     END-IF
114400     IF WS-RANGE-PROB IS EQUAL TO ZERO
114500         MOVE 0 TO WS-PLYR-NORM-PROB(WS-PLYR-IDX)
114600     ELSE
114700         COMPUTE WS-PLYR-NORM-PROB(WS-PLYR-IDX) ROUNDED =
114800             (WS-PLYR-PROB(WS-PLYR-IDX) - WS-MIN-PROB)
114900                 / WS-RANGE-PROB
115000     END-IF
115100     IF WS-RANGE-SRATE IS EQUAL TO ZERO
115200         MOVE 0 TO WS-PLYR-NORM-SRATE(WS-PLYR-IDX)
115300     ELSE
115400         COMPUTE WS-PLYR-NORM-SRATE(WS-PLYR-IDX) ROUNDED =
115500             (WS-PLYR-SRATE(WS-PLYR-IDX) - WS-MIN-SRATE)
115600                 / WS-RANGE-SRATE
115700     END-IF
115800     IF WS-RANGE-FRATE IS EQUAL TO ZERO
115900         MOVE 0 TO WS-PLYR-NORM-FRATE(WS-PLYR-IDX)
116000     ELSE
116100         COMPUTE WS-PLYR-NORM-FRATE(WS-PLYR-IDX) ROUNDED =
116200             (WS-PLYR-FRATE(WS-PLYR-IDX) - WS-MIN-FRATE)
116300                 / WS-RANGE-FRATE
116400     END-IF.
116500*
116600*****************************************************************
116700* 300-KMEANS THRU 300-EXIT -- SPEC BUSINESS RULES: KMEANS.       *
116800* K IS THE LESSER OF THE CONFIGURED REQUEST AND THE PLAYER       *
116900* COUNT (NEVER LESS THAN 1).  WHEN K COVERS EVERY PLAYER, EACH   *
117000* PLAYER BECOMES ITS OWN CLUSTER AND NO ITERATION RUNS.          *
117100* OTHERWISE CENTROIDS ARE SEEDED BY THE FARTHEST-POINT RULE AND  *
117200* REFINED UNTIL THE TOTAL SQUARED CENTROID SHIFT FALLS BELOW     *
117300* TOLERANCE, 100 ROUNDS PASS, OR (PAST ROUND 5) THE SHIFT FALLS  *
117400* BELOW THE LOOSER EARLY-STOP THRESHOLD.                         *
117500*****************************************************************
117600 300-KMEANS.
117700*    K-MEANS IS RUN EXACTLY ONCE PER ROUND, NOT REPEATED WITH
117800*    DIFFERENT RANDOM RESTARTS THE WAY A STATISTICS TEXTBOOK MIGHT
117900*    RECOMMEND -- SINCE THE SEEDING IS DETERMINISTIC (FARTHEST-POINT,
118000*    NOT RANDOM), REPEATED RESTARTS WOULD JUST RECOMPUTE THE SAME
118100*    RESULT AND WASTE CPU TIME ON A NIGHTLY-CLASS BATCH JOB.
118200*
118300*    THIS IS THE WHOLE CLUSTERING PASS FROM SEEDING THROUGH
118400*    CONVERGENCE, PERFORM THRU 300-EXIT. IT DOES NOT ITSELF FORM
118500*    MATCH GROUPS -- THAT IS 400-MATCH-CLUSTERS' JOB, RUN AFTER THIS
118600*    PARAGRAPH HAS SETTLED EVERY PLAYER INTO A CLUSTER ASSIGNMENT.
118700*
118800     PERFORM 305-DETERMINE-K
118900     IF WS-K-ACTUAL IS GREATER THAN OR EQUAL TO WS-PLAYER-COUNT
119000         PERFORM 310-SEED-ONE-CLUSTER-PER-POINT
119100                 VARYING WS-PLYR-IDX FROM 1 BY 1
119200                 UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
119300     ELSE
119400         PERFORM 320-SEED-FARTHEST-POINT
119500                 VARYING WS-SEED-CTR FROM 1 BY 1
119600                 UNTIL WS-SEED-CTR IS GREATER THAN WS-K-ACTUAL
119700         MOVE "N" TO WS-KMEANS-CONVERGED
119800         PERFORM 340-KMEANS-ROUND
119900                 VARYING WS-KMEANS-ITER FROM 1 BY 1
120000                 UNTIL WS-KMEANS-IS-DONE
120100                    OR WS-KMEANS-ITER IS GREATER THAN 100
120200     END-IF.
120300 300-EXIT.
120400*    MARKS THE BOTTOM OF THE 300 RANGE FOR PERFORM 300-KMEANS THRU
120500*    300-EXIT -- NOTHING EXECUTES HERE BEYOND FALLING THROUGH FROM
120600*    WHATEVER PARAGRAPH ABOVE IT RAN LAST.
120700*
120800     EXIT.
120900 
121000 305-DETERMINE-K.
121100*    THE FLOOR OF ONE CLUSTER PER FIVE PLAYERS, MENTIONED IN THE
121200*    SHARED CONFIGURATION SECTION ABOVE, IS ENFORCED RIGHT HERE --
121300*    NOT AS A SEPARATE VALIDATION STEP -- SO THAT EVERYTHING
121400*    DOWNSTREAM OF THIS PARAGRAPH CAN SIMPLY TRUST WS-K-ACTUAL
121500*    WITHOUT RECHECKING IT AGAINST THE PLAYER COUNT ITSELF.
121600*
121700*    K IS CAPPED BY THE PLAYER COUNT SO A SMALL ROUND NEVER TRIES TO
121800*    FORM MORE CLUSTERS THAN THERE ARE PLAYERS TO FILL THEM -- A
121900*    ROUND WITH, SAY, THREE ENTRANTS SIMPLY GETS THREE ONE-PLAYER
122000*    CLUSTERS RATHER THAN AN ERROR.
122100*
122200     MOVE WS-K-REQUESTED TO WS-K-ACTUAL
122300     IF WS-K-ACTUAL IS GREATER THAN WS-PLAYER-COUNT
122400         MOVE WS-PLAYER-COUNT TO WS-K-ACTUAL
122500     END-IF
122600     IF WS-K-ACTUAL IS LESS THAN 1
122700         MOVE 1 TO WS-K-ACTUAL
122800     END-IF.
122900 
123000 310-SEED-ONE-CLUSTER-PER-POINT.
123100*    THE FIRST CENTROID IS SEEDED FROM PLAYER 1 UNCONDITIONALLY,
123200*    WHICH IS AN ARBITRARY BUT HARMLESS CHOICE -- BECAUSE THE
123300*    FARTHEST-POINT SEEDING THAT FOLLOWS QUICKLY SPREADS THE
123400*    REMAINING CENTROIDS OUT, THE IDENTITY OF THE VERY FIRST SEED HAS
123500*    LITTLE EFFECT ON THE FINAL CLUSTERING.
123600*
123700*    THE FIRST CLUSTER IS ALWAYS SEEDED FROM PLAYER 1 IN TABLE ORDER,
123800*    NOT FROM ANY RANDOM CHOICE -- THIS PROGRAM RUNS AS A BATCH JOB
123900*    AND MUST BE FULLY REPRODUCIBLE FROM THE SAME INPUT, SO NOTHING
124000*    IN THIS PARAGRAPH OR ANY OF ITS CHILDREN EVER CONSULTS A RANDOM
124100*    NUMBER SOURCE. SEE CHG003 IN THE CHANGE LOG.
124200*
124300     MOVE WS-PLYR-IDX TO WS-CENT-IDX
124400     MOVE WS-PLYR-NORM-THETA(WS-PLYR-IDX)
124500         TO WS-CENT-THETA(WS-CENT-IDX)
124600     MOVE WS-PLYR-NORM-PROB(WS-PLYR-IDX)
124700         TO WS-CENT-PROB(WS-CENT-IDX)
124800     MOVE WS-PLYR-NORM-SRATE(WS-PLYR-IDX)
124900         TO WS-CENT-SRATE(WS-CENT-IDX)
125000     MOVE WS-PLYR-NORM-FRATE(WS-PLYR-IDX)
125100         TO WS-CENT-FRATE(WS-CENT-IDX)
125200     MOVE WS-PLYR-IDX TO WS-PLYR-CLUSTER(WS-PLYR-IDX).
125300 
125400*****************************************************************
125500* 320-SEED-FARTHEST-POINT -- FIRST CENTROID IS THE FIRST PLAYER *
125600* RECORD LOADED.  EACH SUBSEQUENT CENTROID IS THE PLAYER WHOSE  *
125700* NEAREST EXISTING CENTROID IS FARTHEST AWAY.                   *
125800*****************************************************************
125900 320-SEED-FARTHEST-POINT.
126000*    FARTHEST-POINT SEEDING WAS CHOSEN OVER RANDOM SEEDING BECAUSE A
126100*    BATCH PROGRAM CANNOT ASSUME A GOOD RANDOM NUMBER GENERATOR IS
126200*    AVAILABLE OR EVEN DESIRABLE -- CHG008 REQUIRED THIS PROGRAM TO
126300*    PRODUCE THE SAME CLUSTERING RESULT GIVEN THE SAME INPUT FILE ON
126400*    A RERUN, WHICH A RANDOM SEED WOULD HAVE MADE IMPOSSIBLE TO
126500*    GUARANTEE.
126600*
126700*    EACH SUBSEQUENT CENTROID IS SEEDED AT WHICHEVER UNASSIGNED
126800*    PLAYER IS FARTHEST (IN FEATURE SPACE) FROM ITS OWN NEAREST
126900*    EXISTING CENTROID -- THIS FARTHEST-POINT HEURISTIC SPREADS THE
127000*    INITIAL CENTROIDS OUT ACROSS THE POOL INSTEAD OF LETTING THEM
127100*    BUNCH UP NEAR EACH OTHER, WHICH IN PRACTICE MEANS FEWER K-MEANS
127200*    ROUNDS ARE NEEDED BEFORE CONVERGENCE.
127300*
127400     IF WS-SEED-CTR IS EQUAL TO 1
127500         MOVE WS-PLYR-NORM-THETA(1) TO WS-CENT-THETA(1)
127600         MOVE WS-PLYR-NORM-PROB(1)  TO WS-CENT-PROB(1)
127700         MOVE WS-PLYR-NORM-SRATE(1) TO WS-CENT-SRATE(1)
127800         MOVE WS-PLYR-NORM-FRATE(1) TO WS-CENT-FRATE(1)
127900     ELSE
128000         COMPUTE WS-CENT-SCAN-LIMIT = WS-SEED-CTR - 1
128100         MOVE 0 TO WS-FARTHEST-DIST
128200         MOVE 1 TO WS-FARTHEST-IDX
128300         PERFORM 325-FARTHEST-SCAN-STEP
128400                 VARYING WS-PLYR-IDX FROM 1 BY 1
128500                 UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
128600         MOVE WS-PLYR-NORM-THETA(WS-FARTHEST-IDX)
128700             TO WS-CENT-THETA(WS-SEED-CTR)
128800         MOVE WS-PLYR-NORM-PROB(WS-FARTHEST-IDX)
128900             TO WS-CENT-PROB(WS-SEED-CTR)
129000         MOVE WS-PLYR-NORM-SRATE(WS-FARTHEST-IDX)
129100             TO WS-CENT-SRATE(WS-SEED-CTR)
129200         MOVE WS-PLYR-NORM-FRATE(WS-FARTHEST-IDX)
129300             TO WS-CENT-FRATE(WS-SEED-CTR)
129400     END-IF.
129500 
129600 325-FARTHEST-SCAN-STEP.
129700*    THIS PARAGRAPH ONLY LOOKS AT PLAYERS NOT YET CHOSEN AS A SEED --
129800*    IT DOES NOT NEED TO EXCLUDE PLAYERS ALREADY ASSIGNED TO A
129900*    CLUSTER, BECAUSE AT SEEDING TIME NO PLAYER HAS BEEN ASSIGNED TO
130000*    ANYTHING YET; ASSIGNMENT ONLY HAPPENS ONCE 340-KMEANS-ROUND
130100*    BEGINS.
130200*
130300*    EVERY UNASSIGNED PLAYER'S DISTANCE TO ITS NEAREST CENTROID IS
130400*    RECOMPUTED FROM SCRATCH EACH TIME THIS RUNS, NOT CACHED -- THE
130500*    SET OF CENTROIDS GROWS BY ONE EACH TIME 320-SEED-FARTHEST-POINT
130600*    IS CALLED, SO A CACHED DISTANCE WOULD GO STALE THE MOMENT THE
130700*    NEXT CENTROID IS ADDED.
130800*
130900     PERFORM 328-NEAREST-CENTROID-DIST
131000     IF WS-BEST-DIST-SQ IS GREATER THAN WS-FARTHEST-DIST
131100         MOVE WS-BEST-DIST-SQ TO WS-FARTHEST-DIST
131200         MOVE WS-PLYR-IDX TO WS-FARTHEST-IDX
131300     END-IF.
131400 
131500*****************************************************************
131600* 328-NEAREST-CENTROID-DIST -- FOR PLAYER WS-PLYR-IDX, FINDS    *
131700* THE NEAREST OF THE FIRST WS-CENT-SCAN-LIMIT CENTROIDS.        *
131800* LEAVES THE SQUARED DISTANCE IN WS-BEST-DIST-SQ AND THE        *
131900* WINNING CENTROID NUMBER IN WS-BEST-CENTROID.                  *
132000*****************************************************************
132100 328-NEAREST-CENTROID-DIST.
132200*    THIS PARAGRAPH IS CALLED DURING SEEDING TO FIND HOW FAR EACH
132300*    CANDIDATE PLAYER IS FROM THE NEAREST CENTROID CHOSEN SO FAR --
132400*    IT IS THE SAME NEAREST-CENTROID IDEA USED DURING NORMAL
132500*    ASSIGNMENT IN 350-ASSIGN-ONE-PLAYER, JUST APPLIED TO A PARTIAL
132600*    SET OF CENTROIDS RATHER THAN THE FULL SET.
132700*
132800*    RETURNS THE DISTANCE TO WHICHEVER OF THE CENTROIDS SEEDED SO FAR
132900*    IS CLOSEST TO THE GIVEN PLAYER -- A SMALL LINEAR SCAN OVER THE
133000*    (STILL SHORT) LIST OF CENTROIDS, NOT AN INDEXED LOOKUP, SINCE
133100*    THERE ARE NEVER MORE THAN A HANDFUL OF CENTROIDS TO CHECK.
133200*
133300     MOVE 1 TO WS-CENT-IDX
133400     PERFORM 329-CENTROID-DIST-ONE
133500     MOVE WS-DIST-SQ TO WS-BEST-DIST-SQ
133600     MOVE 1 TO WS-BEST-CENTROID
133700     PERFORM 331-NEAREST-STEP
133800             VARYING WS-CENT-IDX FROM 2 BY 1
133900             UNTIL WS-CENT-IDX IS GREATER THAN WS-CENT-SCAN-LIMIT.
134000 
134100 329-CENTROID-DIST-ONE.
134200*    SQUARED EUCLIDEAN DISTANCE ACROSS ALL FOUR NORMALIZED FEATURES
134300*    IS COMPUTED HERE THE SAME WAY IT IS COMPUTED IN 350-ASSIGN-ONE-
134400*    PLAYER -- THE TWO PARAGRAPHS WERE NOT MERGED INTO ONE SHARED
134500*    ROUTINE BECAUSE ONE OPERATES OVER A GROWING SEED LIST AND THE
134600*    OTHER OVER THE FIXED CENTROID TABLE, AND KEEPING THEM SEPARATE
134700*    AVOIDED A CONFUSING SHARED PARAGRAPH WITH TWO DIFFERENT CALLING
134800*    CONVENTIONS.
134900*
135000*    STRAIGHT EUCLIDEAN DISTANCE ACROSS ALL FOUR NORMALIZED FEATURE
135100*    DIMENSIONS. BECAUSE EVERY FEATURE WAS ALREADY MIN-MAX NORMALIZED
135200*    IN 200-PREPARE-PLAYERS, NO SINGLE DIMENSION CAN DOMINATE THIS
135300*    DISTANCE JUST BECAUSE IT HAPPENS TO BE MEASURED ON A LARGER RAW
135400*    SCALE.
135500*
135600     COMPUTE WS-DIFF-THETA =
135700         WS-PLYR-NORM-THETA(WS-PLYR-IDX)
135800             - WS-CENT-THETA(WS-CENT-IDX)
135900     COMPUTE WS-DIFF-PROB  =
136000         WS-PLYR-NORM-PROB(WS-PLYR-IDX)
136100             - WS-CENT-PROB(WS-CENT-IDX)
136200     COMPUTE WS-DIFF-SRATE =
136300         WS-PLYR-NORM-SRATE(WS-PLYR-IDX)
136400             - WS-CENT-SRATE(WS-CENT-IDX)
136500     COMPUTE WS-DIFF-FRATE =
136600         WS-PLYR-NORM-FRATE(WS-PLYR-IDX)
136700             - WS-CENT-FRATE(WS-CENT-IDX)
136800     COMPUTE WS-DIST-SQ ROUNDED =
136900         (WS-DIFF-THETA ** 2) + (WS-DIFF-PROB ** 2)
137000         + (WS-DIFF-SRATE ** 2) + (WS-DIFF-FRATE ** 2).
137100 
137200 331-NEAREST-STEP.
137300*    RUNNING MINIMUM DISTANCE IS TRACKED THE SAME WAY IT IS TRACKED
137400*    IN 225-MINMAX-STEP AND SEVERAL OTHER SCAN PARAGRAPHS IN THIS
137500*    PROGRAM -- INITIALIZE TO THE FIRST CANDIDATE, THEN OVERWRITE
137600*    WHENEVER A CLOSER ONE TURNS UP.
137700*
137800*    A SMALL HELPER PERFORMED ACROSS THE CENTROID LIST TO FIND THE
137900*    MINIMUM OF THE DISTANCES COMPUTED BY 329-CENTROID-DIST-ONE --
138000*    SEPARATED OUT SO 328-NEAREST-CENTROID-DIST CAN STAY A SIMPLE
138100*    PERFORM VARYING LOOP.
138200*
138300     PERFORM 329-CENTROID-DIST-ONE
138400     IF WS-DIST-SQ IS LESS THAN WS-BEST-DIST-SQ
138500         MOVE WS-DIST-SQ TO WS-BEST-DIST-SQ
138600         MOVE WS-CENT-IDX TO WS-BEST-CENTROID
138700     END-IF.
138800 
138900*****************************************************************
139000* 340-KMEANS-ROUND -- ONE ASSIGN/RECOMPUTE PASS OVER ALL         *
139100* CENTROIDS AND PLAYERS.                                         *
139200*****************************************************************
139300 340-KMEANS-ROUND.
139400*    THE ROUND LIMIT MENTIONED ABOVE IS ENFORCED BY 300-KMEANS'S OWN
139500*    PERFORM UNTIL CLAUSE, NOT BY ANYTHING IN THIS PARAGRAPH --
139600*    340-KMEANS-ROUND ALWAYS RUNS ONE FULL ROUND WHEN CALLED AND HAS
139700*    NO OPINION ABOUT WHETHER IT SHOULD BE CALLED AGAIN.
139800*
139900*    ONE FULL ROUND IS: SAVE THE OLD CENTROIDS, ZERO THE ACCUMULATION
140000*    SUMS, ASSIGN EVERY PLAYER TO ITS NEAREST CENTROID, RECOMPUTE
140100*    EACH CENTROID FROM ITS NEWLY ASSIGNED MEMBERS, THEN CHECK HOW
140200*    FAR EACH CENTROID MOVED. 100-PRIMARY'S CALLER (300-KMEANS) KEEPS
140300*    CALLING THIS PARAGRAPH UNTIL THE CONVERGENCE CHECK SAYS THE
140400*    CENTROIDS HAVE STOPPED MOVING MEANINGFULLY, OR A ROUND LIMIT IS
140500*    HIT -- WHICHEVER COMES FIRST.
140600*
140700     PERFORM 342-SAVE-OLD-CENTROID
140800             VARYING WS-CENT-IDX FROM 1 BY 1
140900             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL
141000     PERFORM 344-ZERO-CENTROID-SUMS
141100             VARYING WS-CENT-IDX FROM 1 BY 1
141200             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL
141300     MOVE WS-K-ACTUAL TO WS-CENT-SCAN-LIMIT
141400     PERFORM 350-ASSIGN-ONE-PLAYER
141500             VARYING WS-PLYR-IDX FROM 1 BY 1
141600             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT
141700     PERFORM 360-RECOMPUTE-ONE-CENTROID
141800             VARYING WS-CENT-IDX FROM 1 BY 1
141900             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL
142000     PERFORM 370-CHECK-CONVERGENCE.
142100 
142200 342-SAVE-OLD-CENTROID.
142300*    THE OLD CENTROID IS SAVED BEFORE THIS ROUND RECOMPUTES IT
142400*    BECAUSE 370-CHECK-CONVERGENCE NEEDS BOTH THE OLD AND NEW
142500*    POSITIONS TO MEASURE HOW FAR EACH CENTROID MOVED -- WITHOUT THIS
142600*    SNAPSHOT THE SHIFT DISTANCE WOULD HAVE NO BASELINE TO COMPARE
142700*    AGAINST.
142800*
142900*    THE PREVIOUS ROUND'S CENTROID POSITIONS ARE COPIED ASIDE BEFORE
143000*    RECOMPUTING SO 370-CHECK-CONVERGENCE HAS SOMETHING TO COMPARE
143100*    THE NEW POSITIONS AGAINST -- WITHOUT THIS COPY THERE WOULD BE NO
143200*    WAY TO TELL HOW FAR A CENTROID MOVED THIS ROUND.
143300*
143400     MOVE WS-CENT-THETA(WS-CENT-IDX)
143500         TO WS-CENT-OLD-THETA(WS-CENT-IDX)
143600     MOVE WS-CENT-PROB(WS-CENT-IDX)
143700         TO WS-CENT-OLD-PROB(WS-CENT-IDX)
143800     MOVE WS-CENT-SRATE(WS-CENT-IDX)
143900         TO WS-CENT-OLD-SRATE(WS-CENT-IDX)
144000     MOVE WS-CENT-FRATE(WS-CENT-IDX)
144100         TO WS-CENT-OLD-FRATE(WS-CENT-IDX).
144200 
144300 344-ZERO-CENTROID-SUMS.
144400*    THE SUM FIELDS ARE ZEROED AT THE START OF EVERY ROUND BECAUSE
144500*    360-RECOMPUTE-ONE-CENTROID ACCUMULATES INTO THEM ACROSS ALL
144600*    MEMBERS OF A CLUSTER -- IF THEY WERE NOT RESET, EACH ROUND'S
144700*    AVERAGE WOULD BE POLLUTED BY EVERY PRIOR ROUND'S TOTALS.
144800*
144900*    THE RUNNING SUMS USED TO RECOMPUTE EACH CENTROID'S NEW POSITION
145000*    MUST BE RESET TO ZERO AT THE START OF EVERY ROUND -- OTHERWISE
145100*    EACH ROUND'S RECOMPUTED CENTROID WOULD BE POLLUTED BY THE PRIOR
145200*    ROUND'S ACCUMULATED TOTALS.
145300*
145400     MOVE 0 TO WS-CENT-SUM-THETA(WS-CENT-IDX)
145500     MOVE 0 TO WS-CENT-SUM-PROB(WS-CENT-IDX)
145600     MOVE 0 TO WS-CENT-SUM-SRATE(WS-CENT-IDX)
145700     MOVE 0 TO WS-CENT-SUM-FRATE(WS-CENT-IDX)
145800     MOVE 0 TO WS-CENT-MEMBERS(WS-CENT-IDX).
145900 
146000 350-ASSIGN-ONE-PLAYER.
146100*    A PLAYER IS REASSIGNED TO A DIFFERENT CLUSTER EVERY ROUND IF THE
146200*    NEAREST CENTROID CHANGES, EVEN IF THAT PLAYER WAS ALREADY
146300*    ASSIGNED SOMEWHERE ON A PRIOR ROUND -- THERE IS NO STICKINESS OR
146400*    HYSTERESIS BUILT IN, SINCE THE STANDARD K-MEANS ALGORITHM THIS
146500*    PARAGRAPH IMPLEMENTS DOES NOT CALL FOR ANY.
146600*
146700*    EVERY PLAYER IS RE-ASSIGNED TO ITS NEAREST CENTROID EVERY ROUND,
146800*    EVEN IF THAT MEANS RE-ASSIGNING IT TO THE SAME CLUSTER IT WAS
146900*    ALREADY IN -- THERE IS NO SHORT-CIRCUIT FOR "DIDN'T CHANGE
147000*    CLUSTERS" BECAUSE THE ACCUMULATION SUMS NEED THIS PLAYER'S
147100*    FEATURES FOLDED IN REGARDLESS OF WHETHER ITS ASSIGNMENT CHANGED.
147200*
147300     PERFORM 328-NEAREST-CENTROID-DIST
147400     MOVE WS-BEST-CENTROID TO WS-PLYR-CLUSTER(WS-PLYR-IDX)
147500     MOVE WS-BEST-CENTROID TO WS-CENT-IDX
147600     ADD WS-PLYR-NORM-THETA(WS-PLYR-IDX)
147700         TO WS-CENT-SUM-THETA(WS-CENT-IDX)
147800     ADD WS-PLYR-NORM-PROB(WS-PLYR-IDX)
147900         TO WS-CENT-SUM-PROB(WS-CENT-IDX)
148000     ADD WS-PLYR-NORM-SRATE(WS-PLYR-IDX)
148100         TO WS-CENT-SUM-SRATE(WS-CENT-IDX)
148200     ADD WS-PLYR-NORM-FRATE(WS-PLYR-IDX)
148300         TO WS-CENT-SUM-FRATE(WS-CENT-IDX)
148400     ADD 1 TO WS-CENT-MEMBERS(WS-CENT-IDX).
148500 
148600*****************************************************************
148700* 360-RECOMPUTE-ONE-CENTROID -- EMPTY CLUSTER IS RESEEDED WITH  *
148800* THE FIRST PLAYER RECORD, PER SPEC.                             *
148900*****************************************************************
149000 360-RECOMPUTE-ONE-CENTROID.
149100*    IF A CLUSTER ENDS A ROUND WITH ZERO MEMBERS -- POSSIBLE WHEN K
149200*    WAS SET HIGHER THAN THE NATURAL GROUPING IN THE DATA SUPPORTS --
149300*    THIS PARAGRAPH RESEEDS THAT CENTROID FROM PLAYER 1'S NORMALIZED
149400*    FEATURES RATHER THAN DIVIDING BY ZERO, SINCE AN EMPTY CLUSTER HAS
149500*    NO MEMBERS TO AVERAGE.
149600*
149700*    A CENTROID WITH ZERO MEMBERS ASSIGNED TO IT (CAN HAPPEN WHEN A
149800*    CENTROID STARTS FAR FROM EVERY PLAYER) IS RESEEDED FROM PLAYER
149900*    1'S NORMALIZED FEATURE VALUES RATHER THAN DIVIDING A ZERO SUM BY
150000*    A ZERO COUNT -- SEE CHG006 IN THE CHANGE LOG, WHICH FIXED AN
150100*    INFINITE LOOP CAUSED BY NOT GUARDING THIS CASE.  PLAYER 1 IS AN
150200*    ARBITRARY BUT HARMLESS CHOICE OF RESEED POINT, THE SAME WAY
150300*    310-SEED-ONE-CLUSTER-PER-POINT ARBITRARILY SEEDS THE FIRST
150400*    CENTROID FROM PLAYER 1 AT THE START OF THE WHOLE K-MEANS RUN --
150500*    THE NEXT ROUND'S ASSIGNMENT STEP QUICKLY PULLS IT TOWARD WHATEVER
150600*    PLAYERS ACTUALLY LAND NEAREST IT.
150700*
150800     IF WS-CENT-MEMBERS(WS-CENT-IDX) IS EQUAL TO ZERO
150900         MOVE WS-PLYR-NORM-THETA(1) TO WS-CENT-THETA(WS-CENT-IDX)
151000         MOVE WS-PLYR-NORM-PROB(1)  TO WS-CENT-PROB(WS-CENT-IDX)
151100         MOVE WS-PLYR-NORM-SRATE(1) TO WS-CENT-SRATE(WS-CENT-IDX)
151200         MOVE WS-PLYR-NORM-FRATE(1) TO WS-CENT-FRATE(WS-CENT-IDX)
151300     ELSE
151400         COMPUTE WS-CENT-THETA(WS-CENT-IDX) ROUNDED =
151500             WS-CENT-SUM-THETA(WS-CENT-IDX)
151600                 / WS-CENT-MEMBERS(WS-CENT-IDX)
151700         COMPUTE WS-CENT-PROB(WS-CENT-IDX) ROUNDED =
151800             WS-CENT-SUM-PROB(WS-CENT-IDX)
151900                 / WS-CENT-MEMBERS(WS-CENT-IDX)
152000         COMPUTE WS-CENT-SRATE(WS-CENT-IDX) ROUNDED =
152100             WS-CENT-SUM-SRATE(WS-CENT-IDX)
152200                 / WS-CENT-MEMBERS(WS-CENT-IDX)
152300         COMPUTE WS-CENT-FRATE(WS-CENT-IDX) ROUNDED =
152400             WS-CENT-SUM-FRATE(WS-CENT-IDX)
152500                 / WS-CENT-MEMBERS(WS-CENT-IDX)
152600     END-IF.
152700 
152800 370-CHECK-CONVERGENCE.
152900*    THE CONVERGENCE TEST COMPARES TOTAL CENTROID SHIFT AGAINST WS-
153000*    CLUSTER-TOL RATHER THAN REQUIRING EVERY SINGLE CENTROID TO BE
153100*    PERFECTLY MOTIONLESS -- A TINY OSCILLATION IN ONE CENTROID
153200*    SHOULD NOT KEEP THE JOB LOOPING TOWARD THE ROUND LIMIT WHEN THE
153300*    OVERALL CLUSTERING HAS EFFECTIVELY SETTLED.
153400*
153500*    CONVERGENCE IS DECLARED WHEN THE TOTAL SHIFT ACROSS ALL
153600*    CENTROIDS FALLS BELOW A SMALL THRESHOLD -- NOT WHEN THE SHIFT
153700*    REACHES EXACTLY ZERO, SINCE FLOATING BEHAVIOR IN THE UNDERLYING
153800*    DECIMAL ARITHMETIC MEANS AN EXACT ZERO SHIFT IS RARELY WORTH
153900*    WAITING FOR.
154000*
154100     MOVE 0 TO WS-KMEANS-SHIFT-SQ
154200     PERFORM 375-ACCUM-SHIFT
154300             VARYING WS-CENT-IDX FROM 1 BY 1
154400             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL
154500     IF WS-KMEANS-SHIFT-SQ IS LESS THAN WS-KMEANS-TOL-SQ
154600         MOVE "Y" TO WS-KMEANS-CONVERGED
154700     END-IF
154800     IF WS-KMEANS-ITER IS GREATER THAN 5
154900             AND WS-KMEANS-SHIFT-SQ
155000                 IS LESS THAN WS-KMEANS-EARLY-THRESH
155100         MOVE "Y" TO WS-KMEANS-CONVERGED
155200     END-IF.
155300 
155400 375-ACCUM-SHIFT.
155500*    SHIFT IS ACCUMULATED AS A SQUARED DISTANCE FOR THE SAME REASON
155600*    THE ASSIGNMENT DISTANCE IS SQUARED IN 329-CENTROID-DIST-ONE --
155700*    IT IS ONLY EVER COMPARED AGAINST WS-CLUSTER-TOL, NEVER USED AS A
155800*    HUMAN-FACING NUMBER, SO THE SQUARE ROOT WOULD BE WASTED WORK.
155900*
156000*    THE DISTANCE EACH CENTROID MOVED THIS ROUND IS SUMMED ACROSS ALL
156100*    K CENTROIDS INTO A SINGLE TOTAL-SHIFT FIGURE, WHICH IS WHAT
156200*    370-CHECK-CONVERGENCE ACTUALLY TESTS AGAINST THE THRESHOLD.
156300*
156400     COMPUTE WS-DIFF-THETA =
156500         WS-CENT-THETA(WS-CENT-IDX)
156600             - WS-CENT-OLD-THETA(WS-CENT-IDX)
156700     COMPUTE WS-DIFF-PROB  =
156800         WS-CENT-PROB(WS-CENT-IDX)
156900             - WS-CENT-OLD-PROB(WS-CENT-IDX)
157000     COMPUTE WS-DIFF-SRATE =
157100         WS-CENT-SRATE(WS-CENT-IDX)
157200             - WS-CENT-OLD-SRATE(WS-CENT-IDX)
157300     COMPUTE WS-DIFF-FRATE =
157400         WS-CENT-FRATE(WS-CENT-IDX)
157500             - WS-CENT-OLD-FRATE(WS-CENT-IDX)
157600     COMPUTE WS-KMEANS-SHIFT-SQ ROUNDED =
157700         WS-KMEANS-SHIFT-SQ
157800         + (WS-DIFF-THETA ** 2) + (WS-DIFF-PROB ** 2)
157900         + (WS-DIFF-SRATE ** 2) + (WS-DIFF-FRATE ** 2).
158000*
158100*****************************************************************
158200* 400-MATCH-CLUSTERS THRU 400-EXIT -- SPEC BATCH FLOW B.3 /      *
158300* BUSINESS RULE GROUPING.  CLUSTERS ARE WORKED IN ASCENDING ID   *
158400* ORDER; EACH CLUSTER'S UNMATCHED MEMBERS ARE POOLED, SORTED BY  *
158500* ADJUSTED THETA, AND GROUPED REPEATEDLY UNTIL TOO FEW REMAIN.   *
158600*****************************************************************
158700 400-MATCH-CLUSTERS.
158800*    A SECOND POINT WORTH FLAGGING: THIS PARAGRAPH LOOPS OVER CLUSTER
158900*    NUMBERS 1 THROUGH WS-K-ACTUAL, NOT 1 THROUGH WS-K-REQUESTED --
159000*    IF THE PLAYER COUNT WAS TOO SMALL TO FILL EVERY REQUESTED
159100*    CLUSTER, WS-K-ACTUAL WILL BE SMALLER, AND THIS PARAGRAPH ONLY
159200*    EVER VISITS CLUSTERS THAT ACTUALLY GOT AT LEAST ONE MEMBER.
159300*
159400*    RUNS AFTER K-MEANS HAS SETTLED -- EVERY PLAYER NOW HAS A FINAL
159500*    CLUSTER ASSIGNMENT, AND THIS PARAGRAPH'S JOB IS TO TURN EACH
159600*    CLUSTER'S MEMBERSHIP LIST INTO ACTUAL MATCH GROUPS, PERFORM THRU
159700*    400-EXIT ONCE PER CLUSTER.
159800*
159900     PERFORM 405-MATCH-ONE-CLUSTER
160000             VARYING WS-CENT-IDX FROM 1 BY 1
160100             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL.
160200 400-EXIT.
160300*    THE THRU-RANGE TERMINATOR FOR 400-MATCH-CLUSTERS, MATCHING THE
160400*    SAME BARE-EXIT PATTERN USED AT THE BOTTOM OF EVERY OTHER
160500*    HUNDRED-LEVEL RANGE IN THIS PROGRAM.
160600*
160700     EXIT.
160800 
160900 405-MATCH-ONE-CLUSTER.
161000*    THIS PARAGRAPH DOES NOT ITSELF DECIDE HOW MANY FULL GROUPS CAN
161100*    BE FORMED -- IT KEEPS PERFORMING 410-FORM-GROUP UNTIL THE POOL
161200*    DROPS BELOW WS-MATCH-SIZE, AT WHICH POINT WHATEVER REMAINS IS
161300*    LEFT FOR 450-CROSS-CLUSTER TO PICK UP LATER IN THE RUN.
161400*
161500*    THE POOL-BUILD-SORT-WINDOW SEQUENCE BELOW IS REPEATED FOR EVERY
161600*    CLUSTER INDEPENDENTLY -- A PLAYER IN CLUSTER 2 IS NEVER
161700*    CONSIDERED FOR A MATCH GROUP FORMED FROM CLUSTER 1'S POOL, EVEN
161800*    IF THEIR THETA VALUES ARE CLOSE, BECAUSE THE WHOLE POINT OF
161900*    CLUSTERING FIRST IS TO GROUP BY OVERALL SKILL PROFILE BEFORE
162000*    FINE-TUNING BY THETA.
162100*
162200     MOVE "N" TO WS-CROSS-CLUSTER-MODE
162300     PERFORM 460-REBUILD-POOL
162400     PERFORM 410-FORM-GROUP
162500             UNTIL WS-POOL-COUNT IS LESS THAN WS-MATCH-SIZE.
162600 
162700*****************************************************************
162800* 406-BUILD-CLUSTER-POOL -- POOLS THE UNMATCHED MEMBERS OF       *
162900* CLUSTER WS-CENT-IDX.                                           *
163000*****************************************************************
163100 406-BUILD-CLUSTER-POOL.
163200*    THE POOL IS REBUILT FROM SCRATCH FOR EVERY CLUSTER RATHER THAN
163300*    MAINTAINED INCREMENTALLY, SINCE EACH CLUSTER IS PROCESSED ONCE
163400*    AND THE COST OF ONE SCAN OVER THE PLAYER TABLE PER CLUSTER IS
163500*    TRIVIAL AGAINST THE 100-PLAYER CEILING THIS PROGRAM WAS SIZED
163600*    FOR.
163700*
163800*    COPIES EVERY MEMBER OF THE GIVEN CLUSTER INTO A SMALL WORKING
163900*    POOL TABLE SO THE SORT AND WINDOW-SLIDING LOGIC BELOW CAN
164000*    OPERATE ON A COMPACT, DENSELY-INDEXED TABLE RATHER THAN HAVING
164100*    TO SKIP OVER PLAYERS FROM OTHER CLUSTERS SCATTERED THROUGH THE
164200*    FULL WS-PLAYER-TABLE.
164300*
164400     MOVE 0 TO WS-POOL-COUNT
164500     PERFORM 408-POOL-ADD-STEP
164600             VARYING WS-PLYR-IDX FROM 1 BY 1
164700             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT.
164800 
164900 408-POOL-ADD-STEP.
165000*    ONLY UNMATCHED PLAYERS BELONGING TO THE CLUSTER NUMBER PASSED IN
165100*    ARE ADDED TO THE POOL -- A PLAYER ALREADY CLAIMED BY AN EARLIER
165200*    GROUP WITHIN THE SAME CLUSTER MUST NOT REAPPEAR IN A LATER GROUP
165300*    FROM THE SAME PASS.
165400*
165500*    A PLAYER IS ADDED TO THE POOL ONLY IF ITS CLUSTER ASSIGNMENT
165600*    MATCHES THE CLUSTER CURRENTLY BEING PROCESSED AND IT HAS NOT
165700*    ALREADY BEEN MATCHED IN AN EARLIER GROUP THIS RUN.
165800*
165900     IF WS-PLYR-CLUSTER(WS-PLYR-IDX) IS EQUAL TO WS-CENT-IDX
166000             AND NOT WS-PLYR-IS-MATCHED(WS-PLYR-IDX)
166100         ADD 1 TO WS-POOL-COUNT
166200         MOVE WS-PLYR-IDX TO WS-POOL-IDX(WS-POOL-COUNT)
166300     END-IF.
166400 
166500*****************************************************************
166600* 407-SORT-POOL-BY-THETA -- BUBBLE SORT, ASCENDING ADJUSTED      *
166700* THETA, OVER WHATEVER SUBSCRIPTS ARE CURRENTLY POOLED.          *
166800*****************************************************************
166900 407-SORT-POOL-BY-THETA.
167000*    A HAND-ROLLED BUBBLE SORT WAS USED HERE INSTEAD OF THE COBOL
167100*    SORT VERB BECAUSE THE POOL LIVES IN A SMALL WORKING-STORAGE
167200*    TABLE, NOT A FILE -- BRINGING IN A FULL SORT/MERGE STEP FOR A
167300*    HANDFUL OF SUBSCRIPTS WOULD HAVE BEEN MORE MACHINERY THAN THE
167400*    JOB WARRANTED.
167500*
167600*    THE POOL IS SORTED IN PLACE BY ADJUSTED THETA SO THE SLIDING-
167700*    WINDOW LOGIC IN 410-FORM-GROUP CAN ASSUME NEIGHBORING POOL
167800*    ENTRIES ARE ALSO NEIGHBORS IN SKILL -- WITHOUT THE SORT, A
167900*    "WINDOW" OF ADJACENT TABLE ENTRIES WOULD BE MEANINGLESS.
168000*
168100     MOVE "Y" TO WS-SORT-SWAPPED
168200     PERFORM 409-BUBBLE-PASS UNTIL NOT WS-SORT-DID-SWAP.
168300 
168400 409-BUBBLE-PASS.
168500*    THE OUTER PASS COUNT NEEDED FOR A FULL BUBBLE SORT IS DRIVEN BY
168600*    THE POOL SIZE ITSELF, SO A SMALL LEFTOVER CLUSTER SORTS IN A
168700*    HANDFUL OF PASSES WHILE A LARGER ONE TAKES PROPORTIONATELY
168800*    LONGER -- ACCEPTABLE HERE BECAUSE NO CLUSTER'S POOL CAN EVER
168900*    EXCEED THE OVERALL 100-PLAYER CEILING.
169000*
169100*    A PLAIN BUBBLE SORT, NOT ANYTHING FANCIER -- THE POOL SIZE IS AT
169200*    MOST 100 PLAYERS AND USUALLY MUCH SMALLER PER CLUSTER, SO THE
169300*    O(N SQUARED) COST OF A BUBBLE SORT IS NEVER A PERFORMANCE
169400*    CONCERN IN THIS BATCH JOB, AND THE LOGIC IS EASY TO VERIFY BY
169500*    EYE.
169600*
169700     MOVE "N" TO WS-SORT-SWAPPED
169800     IF WS-POOL-COUNT IS GREATER THAN 1
169900         COMPUTE WS-POOL-SORT-LIMIT = WS-POOL-COUNT - 1
170000         PERFORM 409B-BUBBLE-STEP
170100                 VARYING WS-POOL-SUB FROM 1 BY 1
170200                 UNTIL WS-POOL-SUB
170300                     IS GREATER THAN WS-POOL-SORT-LIMIT
170400     END-IF.
170500 
170600 409B-BUBBLE-STEP.
170700*    ADJACENT ENTRIES ARE SWAPPED WHEN OUT OF ORDER, THE STANDARD
170800*    BUBBLE-SORT INNER STEP -- SORTING BY THETA (NOT SUCCESS RATE OR
170900*    ANY OTHER FEATURE) IS WHAT LETS 415-BEST-WINDOW LATER FIND A
171000*    TIGHT, CONTIGUOUS BAND OF SIMILARLY-SKILLED PLAYERS WITH A
171100*    SLIDING WINDOW RATHER THAN AN EXHAUSTIVE SEARCH.
171200*
171300*    ONE COMPARE-AND-SWAP STEP OF THE BUBBLE SORT. NAMED WITH A "B"
171400*    SUFFIX RATHER THAN THE NEXT NUMBER IN SEQUENCE BECAUSE IT WAS
171500*    ADDED AFTER 410-FORM-GROUP HAD ALREADY CLAIMED THE NEXT ROUND
171600*    NUMBER AND RENUMBERING EVERYTHING BELOW IT WAS NOT WORTH THE
171700*    RISK FOR A LATE-ADDED HELPER THIS SMALL.
171800*
171900     IF WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-POOL-SUB))
172000             IS GREATER THAN
172100             WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-POOL-SUB + 1))
172200         MOVE WS-POOL-IDX(WS-POOL-SUB)     TO WS-SORT-TEMP
172300         MOVE WS-POOL-IDX(WS-POOL-SUB + 1)
172400             TO WS-POOL-IDX(WS-POOL-SUB)
172500         MOVE WS-SORT-TEMP
172600             TO WS-POOL-IDX(WS-POOL-SUB + 1)
172700         MOVE "Y" TO WS-SORT-SWAPPED
172800     END-IF.
172900 
173000*****************************************************************
173100* 410-FORM-GROUP -- ONE ATTEMPT AT FORMING A MATCH-SIZE GROUP    *
173200* FROM THE CURRENT POOL.  ACCEPT REBUILDS THE POOL (A MEMBER IS  *
173300* NOW MATCHED); REJECT DROPS THE FIRST POOL MEMBER AND RETRIES.  *
173400*****************************************************************
173500 410-FORM-GROUP.
173600*    A SECOND NOTE: THIS PARAGRAPH ITSELF DOES NOT LOOP -- ITS CALLER
173700*    (405-MATCH-ONE-CLUSTER) PERFORMS IT REPEATEDLY UNTIL THE POOL IS
173800*    TOO SMALL TO FORM ANOTHER FULL GROUP, AT WHICH POINT 412-BEST-
173900*    PAIR TAKES OVER FOR WHATEVER IS LEFT.
174000*
174100*    SLIDES A WINDOW OVER THE THETA-SORTED POOL LOOKING FOR THE BEST
174200*    GROUP OF PLAYERS BY VARIANCE -- A TIGHTER WINDOW (LOWER VARIANCE
174300*    IN THETA) MAKES FOR A CLOSER, FAIRER MATCH THAN A WIDE ONE. ONLY
174400*    ONE GROUP IS EMITTED PER CALL; THE CALLER LOOPS BACK AROUND
174500*    UNTIL THE POOL IS TOO SMALL TO FORM ANOTHER FULL GROUP.
174600*
174700     IF WS-MATCH-SIZE IS EQUAL TO 2
174800         PERFORM 412-BEST-PAIR
174900     ELSE
175000         PERFORM 415-BEST-WINDOW
175100     END-IF
175200     IF WS-GROUP-SCORE
175300             IS GREATER THAN OR EQUAL TO WS-MIN-MATCH-SCORE
175400         PERFORM 420-EMIT-GROUP
175500         PERFORM 460-REBUILD-POOL
175600     ELSE
175700         PERFORM 428-DROP-FIRST-FROM-POOL
175800     END-IF.
175900 
176000*****************************************************************
176100* 412-BEST-PAIR -- MATCH-SIZE 2: SMALLEST ADJACENT THETA GAP,    *
176200* FIRST MINIMUM WINS.                                            *
176300*****************************************************************
176400 412-BEST-PAIR.
176500*    THIS PARAGRAPH ONLY RUNS WHEN THE LEFTOVER POOL HAS FEWER THAN
176600*    WS-MATCH-SIZE PLAYERS BUT AT LEAST TWO -- A THREE-OR-MORE-PLAYER
176700*    GROUP CAN NO LONGER BE FORMED BY 410-FORM-GROUP, BUT A SINGLE
176800*    ONE-ON-ONE PAIRING IS STILL BETTER THAN LEAVING THOSE PLAYERS
176900*    ENTIRELY UNMATCHED FOR THE CLUSTER PASS.
177000*
177100*    WHEN THE POOL IS TOO SMALL FOR A FULL WINDOW-SIZED GROUP BUT
177200*    STILL HAS AT LEAST TWO PLAYERS LEFT, THIS PARAGRAPH FALLS BACK
177300*    TO FINDING THE SINGLE CLOSEST PAIR BY THETA RATHER THAN LEAVING
177400*    THOSE PLAYERS UNMATCHED.
177500*
177600     MOVE 9 TO WS-BEST-WINDOW-METRIC
177700     MOVE 0 TO WS-BEST-WINDOW-START
177800     IF WS-POOL-COUNT IS GREATER THAN 1
177900         COMPUTE WS-POOL-SORT-LIMIT = WS-POOL-COUNT - 1
178000         PERFORM 413-PAIR-SCAN-STEP
178100                 VARYING WS-WINDOW-START FROM 1 BY 1
178200                 UNTIL WS-WINDOW-START IS GREATER THAN
178300                       WS-POOL-SORT-LIMIT
178400     END-IF
178500     IF WS-BEST-WINDOW-START IS EQUAL TO ZERO
178600         MOVE 0 TO WS-GROUP-SCORE
178700     ELSE
178800         MOVE WS-BEST-WINDOW-METRIC TO WS-VAR-VALUE
178900         IF WS-VAR-VALUE IS GREATER THAN 1
179000             MOVE 1 TO WS-VAR-VALUE
179100         END-IF
179200         COMPUTE WS-GROUP-SCORE ROUNDED = 1 - WS-VAR-VALUE
179300         MOVE 2 TO WS-GROUP-MEMBER-COUNT
179400     END-IF.
179500 
179600 413-PAIR-SCAN-STEP.
179700*    THE CLOSEST PAIR BY THETA DISTANCE IS TRACKED WITH THE SAME
179800*    RUNNING-MINIMUM PATTERN USED THROUGHOUT THIS PROGRAM'S SCAN
179900*    PARAGRAPHS -- INITIALIZE ON THE FIRST CANDIDATE PAIR, THEN KEEP
180000*    WHICHEVER PAIR IS CLOSER AS THE SCAN CONTINUES.
180100*
180200*    A SIMPLE ADJACENT-PAIR SCAN OVER THE SORTED POOL -- BECAUSE THE
180300*    POOL IS ALREADY THETA-SORTED, THE CLOSEST PAIR BY THETA IS
180400*    GUARANTEED TO BE ADJACENT IN THE POOL, SO THERE IS NO NEED TO
180500*    COMPARE EVERY PLAYER AGAINST EVERY OTHER PLAYER.
180600*
180700     COMPUTE WS-ABS-INPUT =
180800         WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-WINDOW-START))
180900         - WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-WINDOW-START + 1))
181000     PERFORM 990-COMPUTE-ABS
181100     IF WS-ABS-RESULT IS LESS THAN WS-BEST-WINDOW-METRIC
181200         MOVE WS-ABS-RESULT TO WS-BEST-WINDOW-METRIC
181300         MOVE WS-WINDOW-START TO WS-BEST-WINDOW-START
181400     END-IF.
181500 
181600*****************************************************************
181700* 415-BEST-WINDOW -- MATCH-SIZE 3+: LOWEST-VARIANCE WINDOW OF    *
181800* MATCH-SIZE CONSECUTIVE POOL MEMBERS, FIRST MINIMUM WINS.       *
181900*****************************************************************
182000 415-BEST-WINDOW.
182100*    SLIDING A FIXED-WIDTH WINDOW ACROSS THE THETA-SORTED POOL AND
182200*    KEEPING THE ONE WITH THE LOWEST VARIANCE IS A DELIBERATELY
182300*    SIMPLE STAND-IN FOR A TRUE OPTIMAL PARTITION -- CHG009'S REQUEST
182400*    WAS FOR "REASONABLY EVEN" GROUPS, NOT PROVABLY OPTIMAL ONES, AND
182500*    THIS WINDOW SCAN IS CHEAP ENOUGH TO RUN FOR EVERY GROUP FORMED.
182600*
182700*    SLIDES A FIXED-SIZE WINDOW ACROSS THE SORTED POOL AND KEEPS
182800*    TRACK OF WHICHEVER WINDOW POSITION HAD THE LOWEST THETA VARIANCE
182900*    -- THE WINDOW WIDTH IS THE TARGET MATCH GROUP SIZE FROM THE
183000*    SPEC, NOT A TUNABLE PARAMETER OF THIS PARAGRAPH.
183100*
183200     MOVE 999 TO WS-BEST-WINDOW-METRIC
183300     MOVE 0 TO WS-BEST-WINDOW-START
183400     COMPUTE WS-POOL-SORT-LIMIT =
183500         WS-POOL-COUNT - WS-MATCH-SIZE + 1
183600     IF WS-POOL-SORT-LIMIT IS GREATER THAN ZERO
183700         PERFORM 416-WINDOW-SCAN-STEP
183800                 VARYING WS-WINDOW-START FROM 1 BY 1
183900                 UNTIL WS-WINDOW-START IS GREATER THAN
184000                       WS-POOL-SORT-LIMIT
184100     END-IF
184200     IF WS-BEST-WINDOW-START IS EQUAL TO ZERO
184300         MOVE 0 TO WS-GROUP-SCORE
184400     ELSE
184500         COMPUTE WS-VAR-VALUE = WS-BEST-WINDOW-METRIC * 4
184600         IF WS-VAR-VALUE IS GREATER THAN 1
184700             MOVE 1 TO WS-VAR-VALUE
184800         END-IF
184900         COMPUTE WS-GROUP-SCORE ROUNDED = 1 - WS-VAR-VALUE
185000         MOVE WS-MATCH-SIZE TO WS-GROUP-MEMBER-COUNT
185100     END-IF.
185200 
185300 416-WINDOW-SCAN-STEP.
185400*    EACH CANDIDATE WINDOW'S VARIANCE IS COMPUTED FRESH BY CALLING
185500*    417-WINDOW-VARIANCE RATHER THAN UPDATED INCREMENTALLY AS THE
185600*    WINDOW SLIDES -- SIMPLER TO GET RIGHT, AND THE POOL SIZES
185700*    INVOLVED HERE ARE FAR TOO SMALL FOR THE RECOMPUTE COST TO
185800*    MATTER.
185900*
186000*    COMPUTES THE VARIANCE FOR ONE WINDOW POSITION AND KEEPS IT IF IT
186100*    BEATS THE BEST SEEN SO FAR -- A STRAIGHTFORWARD RUNNING-MINIMUM
186200*    PATTERN.
186300*
186400     PERFORM 417-WINDOW-VARIANCE
186500     IF WS-VAR-VALUE IS LESS THAN WS-BEST-WINDOW-METRIC
186600         MOVE WS-VAR-VALUE TO WS-BEST-WINDOW-METRIC
186700         MOVE WS-WINDOW-START TO WS-BEST-WINDOW-START
186800     END-IF.
186900 
187000*****************************************************************
187100* 417-WINDOW-VARIANCE -- POPULATION VARIANCE OF ADJUSTED THETA   *
187200* OVER POOL POSITIONS WS-WINDOW-START THRU +MATCH-SIZE-1.        *
187300*****************************************************************
187400 417-WINDOW-VARIANCE.
187500*    VARIANCE IS COMPUTED IN THE STANDARD TWO-PASS WAY -- MEAN FIRST,
187600*    THEN SUM OF SQUARED DEVIATIONS FROM THAT MEAN -- RATHER THAN THE
187700*    SINGLE-PASS SUM-OF-SQUARES SHORTCUT, BECAUSE THE WINDOW SIZES
187800*    HERE ARE SMALL ENOUGH THAT THE EXTRA PASS COSTS NOTHING AND THE
187900*    TWO-PASS FORM IS LESS PRONE TO CANCELLATION ERROR ON THESE
188000*    ZONED-DECIMAL FIELDS.
188100*
188200*    COMPUTES THE VARIANCE OF ADJUSTED THETA ACROSS THE PLAYERS IN
188300*    ONE CANDIDATE WINDOW -- THE USUAL TWO-PASS FORMULA (SUM AND SUM
188400*    OF SQUARES) RATHER THAN A RUNNING VARIANCE UPDATE, SINCE THE
188500*    WINDOW IS SMALL AND RECOMPUTED FRESH EACH TIME ANYWAY.
188600*
188700     MOVE 0 TO WS-VAR-SUM
188800     COMPUTE WS-POOL-SUB2 = WS-WINDOW-START + WS-MATCH-SIZE - 1
188900     PERFORM 418-VAR-SUM-STEP
189000             VARYING WS-POOL-SUB FROM WS-WINDOW-START BY 1
189100             UNTIL WS-POOL-SUB IS GREATER THAN WS-POOL-SUB2
189200     COMPUTE WS-VAR-MEAN ROUNDED = WS-VAR-SUM / WS-MATCH-SIZE
189300     MOVE 0 TO WS-VAR-SQ-SUM
189400     PERFORM 419-VAR-SQ-STEP
189500             VARYING WS-POOL-SUB FROM WS-WINDOW-START BY 1
189600             UNTIL WS-POOL-SUB IS GREATER THAN WS-POOL-SUB2
189700     COMPUTE WS-VAR-VALUE ROUNDED = WS-VAR-SQ-SUM / WS-MATCH-SIZE.
189800 
189900 418-VAR-SUM-STEP.
190000*    THIS STEP ACCUMULATES THE MEAN ACROSS THE CURRENT WINDOW; IT IS
190100*    KEPT SEPARATE FROM 419-VAR-SQ-STEP BELOW SIMPLY BECAUSE THE MEAN
190200*    MUST BE FULLY KNOWN BEFORE THE SQUARED-DEVIATION PASS CAN BEGIN.
190300*
190400*    ACCUMULATES THE PLAIN SUM OF ADJUSTED THETA OVER THE WINDOW,
190500*    USED TO COMPUTE THE MEAN BEFORE THE SUM-OF-SQUARED-DEVIATIONS
190600*    PASS THAT FOLLOWS.
190700*
190800     ADD WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-POOL-SUB))
190900         TO WS-VAR-SUM.
191000 
191100 419-VAR-SQ-STEP.
191200*    THE SECOND PASS OF THE TWO-PASS VARIANCE CALCULATION DESCRIBED
191300*    ABOVE -- IT COULD NOT BE FOLDED INTO 418-VAR-SUM-STEP BECAUSE
191400*    THE MEAN IT DEPENDS ON IS NOT FINAL UNTIL THAT FIRST PASS HAS
191500*    FINISHED SCANNING THE WHOLE WINDOW.
191600*
191700*    ACCUMULATES THE SUM OF SQUARED DEVIATIONS FROM THE MEAN COMPUTED
191800*    BY THE PRIOR STEP -- THE SECOND OF THE TWO PASSES 417-WINDOW-
191900*    VARIANCE MAKES OVER THE WINDOW.
192000*
192100     COMPUTE WS-VAR-DIFF =
192200         WS-PLYR-ADJ-THETA(WS-POOL-IDX(WS-POOL-SUB)) - WS-VAR-MEAN
192300     COMPUTE WS-VAR-SQ-SUM ROUNDED =
192400         WS-VAR-SQ-SUM + (WS-VAR-DIFF ** 2).
192500 
192600*****************************************************************
192700* 420-EMIT-GROUP -- BUILDS AND WRITES ONE MATCH-OUT RECORD FOR   *
192800* THE WINNING WINDOW, THEN MARKS ITS MEMBERS MATCHED.            *
192900*****************************************************************
193000 420-EMIT-GROUP.
193100*    THE ORDER OF OPERATIONS HERE MATTERS: THE MATCH-OUT RECORD IS
193200*    WRITTEN BEFORE THE MEMBERS ARE MARKED MATCHED AND DROPPED FROM
193300*    THE POOL, SO IF THIS PARAGRAPH WERE EVER INTERRUPTED MID-WAY THE
193400*    WORST CASE IS A DUPLICATE MATCH RECORD RATHER THAN A LOST ONE.
193500*
193600*    WRITES OUT THE MATCH-OUT RECORD FOR THE WINNING WINDOW OR PAIR,
193700*    MARKS EVERY MEMBER AS MATCHED SO IT CANNOT BE PICKED AGAIN, AND
193800*    DROPS THOSE MEMBERS FROM THE FRONT OF THE POOL SO THE NEXT CALL
193900*    TO 410-FORM-GROUP STARTS FRESH ON WHOEVER IS LEFT.
194000*
194100     ADD 1 TO WS-MATCH-COUNTER
194200     IF WS-CROSS-CLUSTER-MODE IS EQUAL TO "Y"
194300         MOVE "CROSS-CLUSTER" TO WS-MATCH-CLUSTER-TAG
194400     ELSE
194500         MOVE WS-CENT-IDX TO WS-MATCH-CLUSTER-NUM
194600         MOVE WS-MATCH-CLUSTER-NUM TO WS-MATCH-CLUSTER-TAG
194700     END-IF
194800     MOVE WS-GROUP-SCORE TO WS-MATCH-SCORE-OUT
194900     MOVE WS-GROUP-MEMBER-COUNT TO WS-MATCH-MEMBER-COUNT
195000     MOVE SPACES TO WS-MATCH-MEMBER-IDS
195100     PERFORM 421-COPY-MEMBER-STEP
195200             VARYING WS-VAR-CTR FROM 1 BY 1
195300             UNTIL WS-VAR-CTR
195400                 IS GREATER THAN WS-GROUP-MEMBER-COUNT
195500     PERFORM 480-WRITE-MATCH
195600     PERFORM 422-MARK-MEMBER-MATCHED
195700             VARYING WS-VAR-CTR FROM 1 BY 1
195800             UNTIL WS-VAR-CTR
195900                 IS GREATER THAN WS-GROUP-MEMBER-COUNT
196000     ADD 1 TO WS-MATCHES-FORMED
196100     ADD WS-GROUP-MEMBER-COUNT TO WS-PLAYERS-MATCHED.
196200 
196300 421-COPY-MEMBER-STEP.
196400*    PLAYER IDS ARE COPIED INTO THE MATCH-OUT RECORD IN WHATEVER
196500*    ORDER THEY APPEAR IN THE WINNING WINDOW, NOT RE-SORTED BY ID OR
196600*    ANYTHING ELSE -- THE ARENA COORDINATORS TOLD US AT INTAKE THEY
196700*    DID NOT CARE ABOUT MEMBER ORDER WITHIN A GROUP, ONLY THAT THE
196800*    GROUP ITSELF WAS WELL-MATCHED.
196900*
197000*    COPIES ONE WINNING WINDOW MEMBER'S DETAILS INTO THE MATCH-OUT
197100*    RECORD'S PLAYER SLOT -- PERFORMED ONCE PER MEMBER OF THE GROUP
197200*    BEING EMITTED.
197300*
197400     COMPUTE WS-POOL-SUB = WS-BEST-WINDOW-START + WS-VAR-CTR - 1
197500     MOVE WS-PLYR-USER-ID(WS-POOL-IDX(WS-POOL-SUB))
197600         TO WS-MM-ID(WS-VAR-CTR).
197700 
197800 422-MARK-MEMBER-MATCHED.
197900*    SETTING WS-PLYR-IS-MATCHED HERE, IMMEDIATELY AFTER A MEMBER IS
198000*    COPIED INTO THE OUTGOING GROUP, IS WHAT KEEPS THAT SAME PLAYER
198100*    FROM BEING PICKED UP AGAIN BY 450-CROSS-CLUSTER OR 470-ONE-V-
198200*    ONE-PASS LATER IN THE RUN.
198300*
198400*    FLIPS THE MATCHED-ALREADY INDICATOR ON THE MASTER WS-PLAYER-
198500*    TABLE ENTRY (NOT JUST THE POOL COPY) SO LATER PASSES -- CROSS-
198600*    CLUSTER AND THE 1-V-1 FALLBACK -- KNOW THIS PLAYER IS SPOKEN FOR
198700*    AND SKIP IT.
198800*
198900     COMPUTE WS-POOL-SUB = WS-BEST-WINDOW-START + WS-VAR-CTR - 1
199000     SET WS-PLYR-IS-MATCHED(WS-POOL-IDX(WS-POOL-SUB)) TO TRUE.
199100 
199200*****************************************************************
199300* 428-DROP-FIRST-FROM-POOL -- REJECTED GROUP: SHIFT THE POOL     *
199400* LEFT BY ONE AND TRY AGAIN NEXT ROUND.                          *
199500*****************************************************************
199600 428-DROP-FIRST-FROM-POOL.
199700*    DROPPING FROM THE FRONT OF THE POOL AND SHIFTING EVERYTHING
199800*    DOWN, RATHER THAN DROPPING FROM WHEREVER THE MATCHED PLAYERS
199900*    HAPPENED TO SIT, KEEPS THE POOL LOGIC SIMPLE -- 420-EMIT-GROUP
200000*    ALWAYS TAKES ITS GROUP FROM THE FRONT OF THE WINDOW, SO THE
200100*    FRONT IS ALWAYS WHAT NEEDS TO GO.
200200*
200300*    REMOVES THE JUST-EMITTED GROUP'S MEMBERS FROM THE FRONT OF THE
200400*    POOL BY SHIFTING EVERYTHING ELSE DOWN -- THE POOL WAS SORTED, SO
200500*    A WINNING WINDOW IS ALWAYS A CONTIGUOUS SLICE AT SOME POSITION,
200600*    NOT SCATTERED ENTRIES.
200700*
200800     IF WS-POOL-COUNT IS GREATER THAN 1
200900         COMPUTE WS-POOL-SORT-LIMIT = WS-POOL-COUNT - 1
201000         PERFORM 429-SHIFT-STEP
201100                 VARYING WS-POOL-SUB FROM 1 BY 1
201200                 UNTIL WS-POOL-SUB
201300                     IS GREATER THAN WS-POOL-SORT-LIMIT
201400     END-IF
201500     SUBTRACT 1 FROM WS-POOL-COUNT.
201600 
201700 429-SHIFT-STEP.
201800*    EACH REMAINING POOL ENTRY IS MOVED DOWN ONE SUBSCRIPT POSITION
201900*    AT A TIME -- A SMALL AMOUNT OF EXTRA DATA MOVEMENT THAT WAS
202000*    JUDGED SIMPLER TO GET RIGHT THAN MAINTAINING A SEPARATE HEAD-
202100*    POINTER INTO THE POOL TABLE.
202200*
202300*    ONE STEP OF THE SHIFT-DOWN THAT CLOSES THE GAP LEFT BY THE
202400*    REMOVED GROUP -- PLAIN TABLE COMPACTION, PERFORMED ONCE PER
202500*    REMAINING POOL ENTRY.
202600*
202700     MOVE WS-POOL-IDX(WS-POOL-SUB + 1)
202800         TO WS-POOL-IDX(WS-POOL-SUB).
202900 
203000*****************************************************************
203100* 460-REBUILD-POOL -- REBUILDS AND RESORTS THE WORKING POOL      *
203200* FROM WHICHEVER SOURCE THE CURRENT PASS USES.                   *
203300*****************************************************************
203400 460-REBUILD-POOL.
203500*    AFTER EACH CROSS-CLUSTER GROUP IS EMITTED, THE POOL IS REBUILT
203600*    FROM THE PLAYER TABLE RATHER THAN JUST SHIFTED THE WAY 428-DROP-
203700*    FIRST-FROM-POOL DOES FOR THE PER-CLUSTER PASS, BECAUSE A GROUP
203800*    FORMED FROM A SLIDING WINDOW MAY NOT SIT AT THE VERY FRONT OF A
203900*    CROSS-CLUSTER POOL SORTED ACROSS CLUSTER LINES.
204000*
204100*    AFTER A GROUP IS EMITTED AND DROPPED, THE POOL IS EFFECTIVELY
204200*    SHORTER -- THIS PARAGRAPH RECOMPUTES WS-POOL-COUNT SO THE NEXT
204300*    ROUND OF 410-FORM-GROUP KNOWS HOW MANY PLAYERS ARE STILL LEFT TO
204400*    WORK WITH.
204500*
204600     IF WS-CROSS-CLUSTER-MODE IS EQUAL TO "Y"
204700         PERFORM 452-BUILD-CROSS-POOL
204800     ELSE
204900         PERFORM 406-BUILD-CLUSTER-POOL
205000     END-IF
205100     PERFORM 407-SORT-POOL-BY-THETA.
205200 
205300*****************************************************************
205400* 450-CROSS-CLUSTER THRU 450-EXIT -- SPEC BATCH FLOW B.4.  POOLS *
205500* EVERY PLAYER STILL UNMATCHED AFTER WITHIN-CLUSTER MATCHING AND *
205600* REPEATS THE SAME GROUPING, TAGGING MATCHES "CROSS-CLUSTER".    *
205700*****************************************************************
205800 450-CROSS-CLUSTER.
205900*    THIS PASS ONLY EVER SEES PLAYERS THAT 400-MATCH-CLUSTERS COULD
206000*    NOT PLACE INTO A FULL GROUP WITHIN THEIR OWN CLUSTER -- IT
206100*    DELIBERATELY IGNORES CLUSTER BOUNDARIES SO THOSE LEFTOVERS FROM
206200*    DIFFERENT CLUSTERS GET A SECOND CHANCE TO BE GROUPED TOGETHER
206300*    BEFORE FALLING ALL THE WAY THROUGH TO ONE-ON-ONE MATCHING.
206400*
206500*    ADDED PER CHG002 AFTER OPS NOTICED SMALL CLUSTERS OFTEN LEFT ONE
206600*    OR TWO PLAYERS TOO FEW TO FORM A FULL GROUP ON THEIR OWN. THIS
206700*    PARAGRAPH POOLS EVERY STILL-UNMATCHED PLAYER ACROSS ALL CLUSTERS
206800*    TOGETHER AND RUNS THE SAME SORT-AND-WINDOW MACHINERY AGAINST
206900*    THAT COMBINED POOL, ON THE THEORY THAT A LEFTOVER PLAYER IS
207000*    BETTER MATCHED ACROSS A CLUSTER BOUNDARY THAN NOT MATCHED AT
207100*    ALL.
207200*
207300     MOVE "Y" TO WS-CROSS-CLUSTER-MODE
207400     PERFORM 460-REBUILD-POOL
207500     PERFORM 410-FORM-GROUP
207600             UNTIL WS-POOL-COUNT IS LESS THAN WS-MATCH-SIZE
207700     MOVE "N" TO WS-CROSS-CLUSTER-MODE.
207800 450-EXIT.
207900*    CLOSES OUT THE 450 RANGE FOR PERFORM 450-CROSS-CLUSTER THRU
208000*    450-EXIT; LIKE ITS SIBLING EXIT PARAGRAPHS ABOVE, IT EXISTS
208100*    PURELY AS A PERFORM BOUNDARY.
208200*
208300     EXIT.
208400 
208500 452-BUILD-CROSS-POOL.
208600*    STRUCTURALLY THE SAME IDEA AS 406-BUILD-CLUSTER-POOL, EXCEPT
208700*    THIS POOL IS NOT FILTERED BY CLUSTER NUMBER AT ALL -- ANY
208800*    UNMATCHED PLAYER FROM ANY CLUSTER IS ELIGIBLE, WHICH IS THE
208900*    WHOLE POINT OF A CROSS-CLUSTER PASS.
209000*
209100*    SAME IDEA AS 406-BUILD-CLUSTER-POOL BUT WITHOUT THE SINGLE-
209200*    CLUSTER FILTER -- ANY PLAYER STILL UNMATCHED, REGARDLESS OF
209300*    WHICH CLUSTER IT LANDED IN, GOES INTO THIS POOL.
209400*
209500     MOVE 0 TO WS-POOL-COUNT
209600     PERFORM 453-CROSS-POOL-ADD-STEP
209700             VARYING WS-PLYR-IDX FROM 1 BY 1
209800             UNTIL WS-PLYR-IDX IS GREATER THAN WS-PLAYER-COUNT.
209900 
210000 453-CROSS-POOL-ADD-STEP.
210100*    THE ONLY TEST HERE IS WS-PLYR-IS-MATCHED -- NO CLUSTER-NUMBER
210200*    COMPARISON AT ALL -- WHICH IS THE ONE LINE THAT DISTINGUISHES
210300*    THIS STEP FROM 408-POOL-ADD-STEP'S PER-CLUSTER FILTERING.
210400*
210500*    ADDS ONE PLAYER TO THE CROSS-CLUSTER POOL IF IT HAS NOT ALREADY
210600*    BEEN MATCHED -- THE ONLY TEST THIS STEP MAKES, UNLIKE 408-POOL-
210700*    ADD-STEP WHICH ALSO CHECKS CLUSTER MEMBERSHIP.
210800*
210900     IF NOT WS-PLYR-IS-MATCHED(WS-PLYR-IDX)
211000         ADD 1 TO WS-POOL-COUNT
211100         MOVE WS-PLYR-IDX TO WS-POOL-IDX(WS-POOL-COUNT)
211200     END-IF.
211300 
211400*****************************************************************
211500* 470-ONE-V-ONE-PASS THRU 470-EXIT -- SPEC BATCH FLOW B.4a /     *
211600* SECTION C / WEIGHTS.  LAST-CHANCE PAIRING FOR ANY PLAYER NO    *
211700* GROUP PASS COULD PLACE, USING THE ADAPTIVE-WEIGHT SKILL SCORE. *
211800*****************************************************************
211900 470-ONE-V-ONE-PASS.
212000*    A SECOND NOTE: THE ANCHOR PLAYER LOOP HERE VISITS PLAYERS IN WS-
212100*    PLAYER-TABLE ORDER, NOT SORTED BY ANYTHING -- BY THIS POINT IN
212200*    THE RUN THE REMAINING UNMATCHED PLAYERS ARE A SMALL, SCATTERED
212300*    MINORITY, SO THERE IS NO SORTING BENEFIT LEFT TO CAPTURE.
212400*
212500*    THE LAST-CHANCE PASS, ADDED PER CHG005 SO A PLAYER WHO STILL HAS
212600*    NO MATCH AFTER BOTH THE PER-CLUSTER PASS AND THE CROSS-CLUSTER
212700*    PASS IS NOT SIMPLY DROPPED FROM THE ROUND. RUNS ONE ANCHOR
212800*    PLAYER AT A TIME AND LOOKS FOR THE SINGLE BEST-SCORING OPPONENT
212900*    AMONG WHOEVER ELSE IS STILL UNMATCHED.
213000*
213100     PERFORM 472-ONE-V-ONE-STEP
213200             VARYING WS-1V1-PLAYER-IDX FROM 1 BY 1
213300             UNTIL WS-1V1-PLAYER-IDX
213400                 IS GREATER THAN WS-PLAYER-COUNT.
213500 470-EXIT.
213600*    THE THRU-RANGE TERMINATOR FOR THE ONE-ON-ONE MATCHING RANGE
213700*    STARTING AT 470-ONE-V-ONE-PASS.
213800*
213900*    A PLAIN EXIT PARAGRAPH -- PRESENT SO 100-PRIMARY'S PERFORM THRU
214000*    HAS A NAMED END POINT, MATCHING THE SHOP'S HABIT OF GIVING EVERY
214100*    PERFORM THRU RANGE AN EXPLICIT, EMPTY EXIT PARAGRAPH RATHER THAN
214200*    LETTING IT FALL THROUGH INTO THE NEXT NUMBERED PARAGRAPH BY
214300*    ACCIDENT.
214400*
214500     EXIT.
214600 
214700 472-ONE-V-ONE-STEP.
214800*    EACH CANDIDATE OPPONENT IS SCORED AGAINST THE CURRENT ANCHOR
214900*    PLAYER THROUGH 479-SCORE-CANDIDATE, AND THE RUNNING BEST IS KEPT
215000*    IN WS-BEST-CAND-SUB/SCORE -- THE SAME RUNNING-MAXIMUM SHAPE USED
215100*    BY EVERY OTHER "FIND THE BEST ONE" SCAN IN THIS PROGRAM.
215200*
215300*    FOR EACH STILL-UNMATCHED PLAYER IN TABLE ORDER, THIS STEP
215400*    RECOMPUTES A FRESH DDA-ADJUSTED BETA FOR THAT PLAYER, THEN
215500*    SEARCHES OTHER UNMATCHED PLAYERS IN THE SAME CLUSTER FOR THE
215600*    BEST-SCORING OPPONENT AND, IF ONE CLEARS THE SCORE FLOOR, EMITS
215700*    THE PAIR AS A MATCH.
215800*
215900*    PER SPEC SECTION C, CANDIDATES ARE RESTRICTED TO THE ANCHOR'S
216000*    OWN CLUSTER FIRST.  IF THAT CLUSTER HAS NOBODY LEFT TO OFFER --
216100*    EVERYONE ELSE IN IT IS ALREADY MATCHED, OR THE ANCHOR WAS ITS
216200*    LAST UNMATCHED MEMBER -- 478B-FIND-NEAREST-POP-CLUSTER RE-AIMS
216300*    WS-1V1-TARGET-CLUSTER AT THE NEAREST CLUSTER (BY CENTROID
216400*    DISTANCE) THAT STILL HAS AN ELIGIBLE OPPONENT, AND THE SCAN IS
216500*    RETRIED AGAINST THAT CLUSTER INSTEAD.
216600*
216700     IF NOT WS-PLYR-IS-MATCHED(WS-1V1-PLAYER-IDX)
216800         PERFORM 475-ADAPTIVE-WEIGHTS
216900         PERFORM 476-DDA-FOR-PLAYER
217000         MOVE WS-PLYR-CLUSTER(WS-1V1-PLAYER-IDX)
217100             TO WS-1V1-TARGET-CLUSTER
217200         PERFORM 478-BEST-CANDIDATE
217300         IF WS-BEST-CAND-SUB IS EQUAL TO ZERO
217400             PERFORM 478B-FIND-NEAREST-POP-CLUSTER
217500             IF WS-1V1-TARGET-CLUSTER NOT EQUAL TO
217600                     WS-PLYR-CLUSTER(WS-1V1-PLAYER-IDX)
217700                 PERFORM 478-BEST-CANDIDATE
217800             END-IF
217900         END-IF
218000         IF WS-BEST-CAND-SUB IS GREATER THAN ZERO
218100                 AND WS-BEST-CAND-SCORE IS GREATER THAN
218200                     OR EQUAL TO WS-MIN-MATCH-SCORE
218300             PERFORM 485-EMIT-ONE-V-ONE-MATCH
218400         END-IF
218500     END-IF.
218600 
218700*****************************************************************
218800* 475-ADAPTIVE-WEIGHTS -- SPEC BUSINESS RULE WEIGHTS.  ACTUAL    *
218900* SUCCESS/FAIL COUNTS (NOT THE 0.5/0.5 CLUSTER-FEATURE DEFAULT)  *
219000* DRIVE CONSISTENCY HERE, PER SECTION C.                         *
219100*****************************************************************
219200 475-ADAPTIVE-WEIGHTS.
219300*    A SECOND NOTE ON THE CONSISTENCY SIGNAL: IT IS DERIVED FROM THE
219400*    SAME SUCCESS/FAIL COUNTS EVERY OTHER PART OF THIS PROGRAM USES,
219500*    NOT FROM ANY NEW FIELD -- A PLAYER WITH A LOPSIDED SUCCESS-TO-
219600*    FAIL RATIO IN EITHER DIRECTION IS TREATED AS MORE CONSISTENT
219700*    THAN ONE WHOSE RECORD IS CLOSE TO A COIN FLIP.
219800*
219900*    THE ONE-V-ONE SCORE BLENDS SEVERAL SIGNALS -- THETA GAP, DDA-
220000*    ADJUSTED BETA GAP, RANK BONUS -- AND THE WEIGHT GIVEN TO EACH
220100*    SIGNAL SHIFTS DEPENDING ON HOW CONSISTENT THE ANCHOR PLAYER'S
220200*    OWN PAST PERFORMANCE HAS BEEN. A HIGHLY CONSISTENT PLAYER'S
220300*    MATCH QUALITY LEANS MORE ON THE PRECISE NUMBERS; A LESS
220400*    CONSISTENT PLAYER'S MATCH LEANS MORE ON THE COARSER RANK BONUS
220500*    SIGNAL, WHICH IS LESS SENSITIVE TO A NOISY RECENT HISTORY.
220600*
220700     COMPUTE WS-TOTAL-ATTEMPTS =
220800         WS-PLYR-SUCC-COUNT(WS-1V1-PLAYER-IDX)
220900         + WS-PLYR-FAIL-COUNT(WS-1V1-PLAYER-IDX)
221000     IF WS-TOTAL-ATTEMPTS IS EQUAL TO ZERO
221100         MOVE 0.500 TO WS-1V1-CONSISTENCY
221200     ELSE
221300         COMPUTE WS-1V1-CONSISTENCY ROUNDED =
221400             WS-PLYR-SUCC-COUNT(WS-1V1-PLAYER-IDX)
221500                 / WS-TOTAL-ATTEMPTS
221600     END-IF
221700     COMPUTE WS-W-THETA-RAW = 1 - WS-1V1-CONSISTENCY
221800     IF WS-W-THETA-RAW IS LESS THAN 0.4
221900         MOVE 0.4 TO WS-W-THETA-RAW
222000     END-IF
222100     COMPUTE WS-W-BETA-RAW = WS-1V1-CONSISTENCY + 0.3
222200     IF WS-W-BETA-RAW IS GREATER THAN 0.6
222300         MOVE 0.6 TO WS-W-BETA-RAW
222400     END-IF
222500     COMPUTE WS-W-SUM = WS-W-THETA-RAW + WS-W-BETA-RAW
222600     COMPUTE WS-W-THETA ROUNDED = WS-W-THETA-RAW / WS-W-SUM
222700     COMPUTE WS-W-BETA  ROUNDED = WS-W-BETA-RAW  / WS-W-SUM.
222800
222900*****************************************************************
223000* 476-DDA-FOR-PLAYER -- SPEC SECTION C STEP 1 / BUSINESS RULE    *
223100* DDA (ADJUST_DIFFICULTY), RESTATED STATELESS FOR A SINGLE       *
223200* SUBROUTINE CALL -- PREVIOUS-BETA NONE, MOMENTUM SEEDED AT      *
223300* ZERO EVERY TIME (NO WS-DDA-PREV-BETA CARRY LIKE PUZLADJ HAS).  *
223400* RESULT LEFT IN WS-1V1-DDA-BETA FOR 479-SCORE-CANDIDATE TO USE  *
223500* IN PLACE OF THE RAW WS-PLYR-BETA ENTRY.                        *
223600*****************************************************************
223700 476-DDA-FOR-PLAYER.
223800*    A SECOND NOTE ON WHY THIS PARAGRAPH EXISTS AT ALL: BEFORE
223900*    CHG012, THE SCORE FORMULA IN 479-SCORE-CANDIDATE WAS COMPARING
224000*    ONE PLAYER'S FRESHLY-COMPUTED DDA BETA (HAD THIS PARAGRAPH
224100*    EXISTED) AGAINST NOTHING -- IT WAS SIMPLY READING WS-PLYR-BETA
224200*    STRAIGHT OFF THE LOAD-TIME TABLE, WHICH NEVER REFLECTED HOW THAT
224300*    PLAYER WAS ACTUALLY PERFORMING THIS ROUND. RESTATING THE DDA
224400*    STEP HERE, EVEN STATELESSLY, BRINGS THE 1-V-1 PASS'S NOTION OF
224500*    "DIFFICULTY" IN LINE WITH WHAT THE REST OF THIS PROGRAM AND
224600*    PUZLADJ BOTH MEAN BY THAT TERM.
224700*
224800*    ADDED PER CHG012 -- BEFORE THIS FIX THE 1-V-1 PASS SCORED
224900*    CANDIDATES OFF THE PLAYER'S RAW LOAD-TIME BETA, NEVER RUNNING IT
225000*    THROUGH A DDA STEP AT ALL, WHICH MEANT THE ONE-V-ONE PASS AND
225100*    THE CLUSTER/WINDOW PASSES ABOVE WERE JUDGING DIFFICULTY FIT ON
225200*    TWO DIFFERENT BASES. THIS PARAGRAPH IS A STATELESS RESTATEMENT
225300*    OF THE SAME DDA FEEDBACK LOGIC PUZLADJ USES, RUN FRESH FOR EACH
225400*    ANCHOR PLAYER WITH NO MOMENTUM OR PREVIOUS-BETA CARRIED IN FROM
225500*    ANYWHERE -- THERE IS NOTHING TO CARRY IT FROM, SINCE A
225600*    MATCHMAKING ROUND HAS NO NOTION OF "THE PREVIOUS RECORD" THE WAY
225700*    PUZLADJ'S NIGHTLY STUDENT-IN STREAM DOES.
225800*
225900     MOVE WS-PLYR-BETA(WS-1V1-PLAYER-IDX)
226000         TO WS-1V1-DDA-OLD-BETA-SAVE
226100     IF WS-1V1-DDA-OLD-BETA-SAVE IS LESS THAN WS-BETA-MIN
226200         MOVE WS-BETA-MIN TO WS-1V1-DDA-OLD-BETA-SAVE
226300     END-IF
226400     IF WS-1V1-DDA-OLD-BETA-SAVE IS GREATER THAN WS-BETA-MAX
226500         MOVE WS-BETA-MAX TO WS-1V1-DDA-OLD-BETA-SAVE
226600     END-IF
226700
226800     MOVE WS-PLYR-SUCC-COUNT(WS-1V1-PLAYER-IDX) TO WS-TIER-COUNT
226900     PERFORM 820-SUCCESS-TIER
227000     MOVE WS-TIER-NORMALIZED TO WS-SUCC-NORMALIZED
227100     MOVE WS-TIER-RESULT     TO WS-SUCC-BONUS
227200
227300     MOVE WS-PLYR-FAIL-COUNT(WS-1V1-PLAYER-IDX) TO WS-TIER-COUNT
227400     PERFORM 830-FAIL-TIER
227500     MOVE WS-TIER-NORMALIZED TO WS-FAIL-NORMALIZED
227600     MOVE WS-TIER-RESULT     TO WS-FAIL-PENALTY
227700
227800     COMPUTE WS-1V1-DDA-GAP =
227900         WS-TARGET-PERF - WS-PLYR-PROB(WS-1V1-PLAYER-IDX)
228000     COMPUTE WS-1V1-DDA-SENSITIVITY =
228100         1 - (WS-PLYR-ADJ-THETA(WS-1V1-PLAYER-IDX) / 6)
228200     COMPUTE WS-1V1-DDA-ADJ =
228300         WS-ADJUST-RATE * WS-1V1-DDA-GAP * WS-1V1-DDA-SENSITIVITY
228400
228500     COMPUTE WS-1V1-DDA-BEHAVIOR-WT =
228600         (0.6 * WS-SUCC-NORMALIZED)
228700         + (0.4 * WS-1V1-CONSISTENCY)
228800         - (0.5 * WS-FAIL-PENALTY)
228900     COMPUTE WS-1V1-DDA-ADJ =
229000         WS-1V1-DDA-ADJ * (1 + (WS-1V1-DDA-BEHAVIOR-WT * 0.3))
229100
229200     MOVE WS-1V1-DDA-GAP TO WS-ABS-INPUT
229300     PERFORM 990-COMPUTE-ABS
229400     IF WS-ABS-RESULT IS LESS THAN WS-STABILITY-THRESH
229500         MOVE 0 TO WS-1V1-DDA-ADJ
229600     END-IF
229700
229800*    STATELESS MOMENTUM -- PRIOR MOMENTUM IS ALWAYS ZERO HERE,   *
229900*    SO SPEC DDA STEP 9'S EMA REDUCES TO 0.4 OF THE CURRENT ADJ. *
230000     COMPUTE WS-1V1-DDA-MOMENTUM = 0.4 * WS-1V1-DDA-ADJ
230100     COMPUTE WS-1V1-DDA-ADJ =
230200         WS-1V1-DDA-ADJ + (WS-1V1-DDA-MOMENTUM * 0.5)
230300
230400*    NO PREVIOUS-BETA ON FILE FOR A STATELESS CALL, SO SPEC DDA  *
230500*    STEP 10'S DAMPENING TEST IS SKIPPED HERE ENTIRELY.          *
230600
230700     MOVE WS-1V1-DDA-ADJ TO WS-EXP-ARG
230800     COMPUTE WS-EXP-ARG = WS-1V1-DDA-ADJ * 2
230900     PERFORM 950-COMPUTE-EXP
231000     PERFORM 970-COMPUTE-TANH-FROM-EXP
231100     COMPUTE WS-1V1-DDA-PROPOSED-BETA =
231200         WS-1V1-DDA-OLD-BETA-SAVE + (WS-TANH-RESULT * 0.8)
231300     PERFORM 476-CLAMP-DDA-BETA
231400
231500     COMPUTE WS-1V1-DDA-STEP-DIFF =
231600         WS-1V1-DDA-PROPOSED-BETA - WS-1V1-DDA-OLD-BETA-SAVE
231700     MOVE WS-1V1-DDA-STEP-DIFF TO WS-ABS-INPUT
231800     PERFORM 990-COMPUTE-ABS
231900     IF WS-ABS-RESULT IS GREATER THAN WS-MAX-BETA-STEP
232000         IF WS-1V1-DDA-STEP-DIFF IS GREATER THAN ZERO
232100             COMPUTE WS-1V1-DDA-PROPOSED-BETA =
232200                 WS-1V1-DDA-OLD-BETA-SAVE + WS-MAX-BETA-STEP
232300         ELSE
232400             COMPUTE WS-1V1-DDA-PROPOSED-BETA =
232500                 WS-1V1-DDA-OLD-BETA-SAVE - WS-MAX-BETA-STEP
232600         END-IF
232700         PERFORM 476-CLAMP-DDA-BETA
232800     END-IF
232900
233000     IF WS-PLYR-PROB(WS-1V1-PLAYER-IDX)
233100             IS GREATER THAN OR EQUAL TO 0.99
233200         IF WS-1V1-DDA-PROPOSED-BETA
233300                 IS LESS THAN WS-1V1-DDA-OLD-BETA-SAVE
233400             IF WS-1V1-DDA-OLD-BETA-SAVE
233500                     IS GREATER THAN OR EQUAL TO 0.5
233600                 MOVE WS-1V1-DDA-OLD-BETA-SAVE
233700                     TO WS-1V1-DDA-PROPOSED-BETA
233800             END-IF
233900         END-IF
234000     END-IF
234100
234200     MOVE WS-1V1-DDA-PROPOSED-BETA TO WS-1V1-DDA-BETA.
234300
234400 476-CLAMP-DDA-BETA.
234500*    THIS IS THE SAME CLAMP LOGIC PUZLADJ APPLIES TO ITS OWN PROPOSED
234600*    BETA IN 510-CLAMP-PROPOSED-BETA -- COPIED HERE RATHER THAN
234700*    SHARED, SINCE THIS SHOP'S PROGRAMS DO NOT CALL SUBPROGRAMS AND
234800*    EACH BATCH PROGRAM CARRIES ITS OWN COMPLETE COPY OF WHATEVER
234900*    LOGIC IT NEEDS.
235000*
235100*    THE SAME BETA-RANGE CLAMP PUZLADJ APPLIES IN 510-CLAMP-PROPOSED-
235200*    BETA, RESTATED HERE SO 476-DDA-FOR-PLAYER'S RESULT NEVER FALLS
235300*    OUTSIDE THE RANGE THE REST OF THIS PROGRAM ASSUMES BETA VALUES
235400*    STAY WITHIN.
235500*
235600     IF WS-1V1-DDA-PROPOSED-BETA IS LESS THAN WS-BETA-MIN
235700         MOVE WS-BETA-MIN TO WS-1V1-DDA-PROPOSED-BETA
235800     END-IF
235900     IF WS-1V1-DDA-PROPOSED-BETA IS GREATER THAN WS-BETA-MAX
236000         MOVE WS-BETA-MAX TO WS-1V1-DDA-PROPOSED-BETA
236100     END-IF.
236200
236300*****************************************************************
236400* 478-BEST-CANDIDATE -- SCANS EVERY OTHER UNMATCHED PLAYER IN     *
236500* WS-1V1-TARGET-CLUSTER FOR THE HIGHEST ADAPTIVE-WEIGHT SCORE     *
236600* AGAINST WS-1V1-PLAYER-IDX.                                      *
236700*****************************************************************
236800 478-BEST-CANDIDATE.
236900*    A SECOND NOTE: WS-BEST-CAND-SCORE MUST BE INITIALIZED TO A LOW
237000*    SENTINEL (ZERO, SINCE ALL SCORES HERE ARE UNSIGNED) BEFORE THE
237100*    SCAN BEGINS, SO THE VERY FIRST CANDIDATE CHECKED ALWAYS BEATS
237200*    THE INITIAL "BEST SO FAR" AND BECOMES THE CURRENT LEADER.
237300*
237400*    SCANS EVERY OTHER UNMATCHED PLAYER CURRENTLY ASSIGNED TO
237500*    WS-1V1-TARGET-CLUSTER, SCORES EACH ONE AGAINST THE CURRENT
237600*    ANCHOR, AND KEEPS WHICHEVER SCORED HIGHEST -- A RUNNING-
237700*    MAXIMUM SEARCH, NOT A SORT, SINCE ONLY THE SINGLE BEST
237800*    CANDIDATE MATTERS HERE.  THE CALLER (472-ONE-V-ONE-STEP)
237900*    DECIDES WHAT WS-1V1-TARGET-CLUSTER IS BEFORE EACH CALL, SO
238000*    THIS PARAGRAPH ITSELF HAS NO OPINION ON WHETHER THAT IS THE
238100*    ANCHOR'S OWN CLUSTER OR A FALLBACK ONE.
238200*
238300     MOVE 0 TO WS-BEST-CAND-SUB
238400     MOVE 0 TO WS-BEST-CAND-SCORE
238500     PERFORM 477-CANDIDATE-SCAN-STEP
238600             VARYING WS-PLYR-IDX2 FROM 1 BY 1
238700             UNTIL WS-PLYR-IDX2 IS GREATER THAN WS-PLAYER-COUNT.
238800
238900 477-CANDIDATE-SCAN-STEP.
239000*    A CANDIDATE IS SKIPPED OUTRIGHT IF IT IS THE ANCHOR PLAYER
239100*    ITSELF, ALREADY MATCHED, OR OUTSIDE WS-1V1-TARGET-CLUSTER --
239200*    ALL THREE CHECKS HAPPEN BEFORE ANY SCORE IS EVER COMPUTED, SO
239300*    479-SCORE-CANDIDATE NEVER HAS TO WORRY ABOUT SCORING A PLAYER
239400*    AGAINST THEMSELVES OR AGAINST SOMEONE OUT OF CLUSTER.
239500*
239600*    ONE STEP OF THE RUNNING-MAXIMUM SCAN -- SCORES ONE CANDIDATE AND
239700*    UPDATES THE BEST-SO-FAR IF IT WINS. A PLAYER IS NEVER SCORED
239800*    AGAINST ITSELF; THAT CHECK IS THE FIRST THING THIS STEP DOES.
239900*    THE CLUSTER CHECK IS WHAT KEEPS THIS SCAN SCOPED TO SPEC
240000*    SECTION C'S "CANDIDATES = OTHERS IN THE PLAYER'S CLUSTER"
240100*    RULE -- WS-1V1-TARGET-CLUSTER IS THE ANCHOR'S OWN CLUSTER ON
240200*    THE FIRST CALL AND THE FALLBACK CLUSTER ON A RETRY.
240300*
240400     IF WS-PLYR-IDX2 NOT EQUAL TO WS-1V1-PLAYER-IDX
240500             AND NOT WS-PLYR-IS-MATCHED(WS-PLYR-IDX2)
240600             AND WS-PLYR-CLUSTER(WS-PLYR-IDX2) EQUAL TO
240700                 WS-1V1-TARGET-CLUSTER
240800         PERFORM 479-SCORE-CANDIDATE
240900         IF WS-CAND-SCORE IS GREATER THAN WS-BEST-CAND-SCORE
241000             MOVE WS-CAND-SCORE TO WS-BEST-CAND-SCORE
241100             MOVE WS-PLYR-IDX2  TO WS-BEST-CAND-SUB
241200         END-IF
241300     END-IF.
241400 
241500 479-SCORE-CANDIDATE.
241600*    THE SCORE BLENDS HOW CLOSE THE CANDIDATE'S RESTATED DDA BETA IS
241700*    TO THE ANCHOR'S ADJUSTED THETA WITH THE ADAPTIVE WEIGHTS FROM
241800*    475-ADAPTIVE-WEIGHTS -- A CANDIDATE WHOSE DIFFICULTY LINES UP
241900*    WELL BUT WHOSE CONSISTENCY PROFILE IS A POOR FIT STILL SCORES
242000*    LOWER THAN ONE THAT MATCHES ON BOTH DIMENSIONS.
242100*
242200*    COMBINES THE THETA GAP, DDA-ADJUSTED BETA GAP, AND RANK BONUS
242300*    DIFFERENCE INTO A SINGLE SCORE USING THE WEIGHTS SET BY
242400*    475-ADAPTIVE-WEIGHTS -- A HIGHER SCORE MEANS A CLOSER, MORE
242500*    BALANCED MATCH.
242600*
242700     COMPUTE WS-ABS-INPUT =
242800         WS-PLYR-ADJ-THETA(WS-1V1-PLAYER-IDX)
242900         - WS-PLYR-ADJ-THETA(WS-PLYR-IDX2)
243000     PERFORM 990-COMPUTE-ABS
243100     MOVE WS-ABS-RESULT TO WS-CAND-THETA-GAP
243200*    WS-1V1-DDA-BETA (SET BY 476-DDA-FOR-PLAYER, ONE CALL PER   *
243300*    ANCHOR PLAYER) REPLACES THE RAW WS-PLYR-BETA HERE PER SPEC *
243400*    SECTION C STEP 1 -- THE CANDIDATE'S OWN BETA IS NOT         *
243500*    RECOMPUTED, ONLY THE ANCHOR'S.                              *
243600     COMPUTE WS-ABS-INPUT =
243700         WS-1V1-DDA-BETA
243800         - WS-PLYR-BETA(WS-PLYR-IDX2)
243900     PERFORM 990-COMPUTE-ABS
244000     MOVE WS-ABS-RESULT TO WS-CAND-BETA-GAP
244100     COMPUTE WS-CAND-GAP ROUNDED =
244200         (WS-W-THETA * WS-CAND-THETA-GAP)
244300         + (WS-W-BETA * WS-CAND-BETA-GAP)
244400     IF WS-CAND-GAP IS GREATER THAN 1
244500         MOVE 1 TO WS-CAND-GAP
244600     END-IF
244700     COMPUTE WS-CAND-SCORE ROUNDED = 1 - WS-CAND-GAP.
244800
244900*****************************************************************
245000* 478B-FIND-NEAREST-POP-CLUSTER -- ADDED PER CHG013 SO A PLAYER  *
245100* LEFT ALONE IN THEIR OWN CLUSTER BY THE TIME THE ONE-ON-ONE     *
245200* PASS RUNS IS NOT SIMPLY LEFT UNMATCHED. RE-AIMS                *
245300* WS-1V1-TARGET-CLUSTER AT WHICHEVER OTHER CLUSTER IS CLOSEST BY *
245400* CENTROID DISTANCE AND STILL HAS AT LEAST ONE ELIGIBLE OPPONENT *
245500* FOR THE ANCHOR.                                                 *
245600*****************************************************************
245700 478B-FIND-NEAREST-POP-CLUSTER.
245800*    THIS PARAGRAPH IS ONLY EVER REACHED WHEN 478-BEST-CANDIDATE
245900*    CAME BACK EMPTY-HANDED FOR THE ANCHOR'S OWN CLUSTER -- IT DOES
246000*    NOT REPEAT THE ANCHOR'S OWN CLUSTER, SINCE THAT WAS JUST RULED
246100*    OUT BY THE CALLER.
246200*
246300*    BORROWS 329-CENTROID-DIST-ONE, THE SAME SQUARED-DISTANCE
246400*    ROUTINE THE K-MEANS SEEDING STEPS USE, BY TEMPORARILY LOADING
246500*    THE ANCHOR PLAYER'S SUBSCRIPT INTO WS-PLYR-IDX -- BY THIS
246600*    POINT IN THE RUN K-MEANS HAS LONG SINCE FINISHED, SO
246700*    WS-PLYR-IDX HAS NO STATE OF ITS OWN LEFT TO PROTECT.
246800*
246900     MOVE WS-1V1-PLAYER-IDX TO WS-PLYR-IDX
247000     MOVE 999 TO WS-BEST-DIST-SQ
247100     MOVE 0 TO WS-BEST-CENTROID
247200     PERFORM 478C-POP-CLUSTER-STEP
247300             VARYING WS-CENT-IDX FROM 1 BY 1
247400             UNTIL WS-CENT-IDX IS GREATER THAN WS-K-ACTUAL
247500     IF WS-BEST-CENTROID IS GREATER THAN ZERO
247600         MOVE WS-BEST-CENTROID TO WS-1V1-TARGET-CLUSTER
247700     END-IF.
247800
247900 478C-POP-CLUSTER-STEP.
248000*    SKIPS THE ANCHOR'S OWN CLUSTER OUTRIGHT, THEN COUNTS HOW MANY
248100*    ELIGIBLE OPPONENTS THE CANDIDATE CLUSTER STILL HAS BEFORE
248200*    BOTHERING TO MEASURE ITS DISTANCE -- A CLUSTER WITH NO
248300*    ELIGIBLE MEMBERS IS NO CLOSER TO USEFUL THAN ONE THAT DOES NOT
248400*    EXIST, NO MATTER HOW NEAR ITS CENTROID SITS.
248500*
248600     IF WS-CENT-IDX NOT EQUAL TO
248700             WS-PLYR-CLUSTER(WS-1V1-PLAYER-IDX)
248800         MOVE 0 TO WS-1V1-POOL-COUNT
248900         PERFORM 478D-COUNT-CLUSTER-CANDS
249000                 VARYING WS-PLYR-IDX2 FROM 1 BY 1
249100                 UNTIL WS-PLYR-IDX2 IS GREATER THAN WS-PLAYER-COUNT
249200         IF WS-1V1-POOL-COUNT IS GREATER THAN ZERO
249300             PERFORM 329-CENTROID-DIST-ONE
249400             IF WS-DIST-SQ IS LESS THAN WS-BEST-DIST-SQ
249500                 MOVE WS-DIST-SQ TO WS-BEST-DIST-SQ
249600                 MOVE WS-CENT-IDX TO WS-BEST-CENTROID
249700             END-IF
249800         END-IF
249900     END-IF.
250000
250100 478D-COUNT-CLUSTER-CANDS.
250200*    A PLAIN ELIGIBILITY COUNT -- NOT UNMATCHED, NOT THE ANCHOR
250300*    ITSELF, AND ASSIGNED TO THE CANDIDATE CLUSTER 478C-POP-
250400*    CLUSTER-STEP IS CURRENTLY CHECKING.  THE COUNT ITSELF IS
250500*    DISCARDED ONCE THE CALLER KNOWS IT IS GREATER THAN ZERO; ONLY
250600*    THE YES/NO ANSWER MATTERS HERE.
250700*
250800     IF WS-PLYR-IDX2 NOT EQUAL TO WS-1V1-PLAYER-IDX
250900             AND NOT WS-PLYR-IS-MATCHED(WS-PLYR-IDX2)
251000             AND WS-PLYR-CLUSTER(WS-PLYR-IDX2) EQUAL TO
251100                 WS-CENT-IDX
251200         ADD 1 TO WS-1V1-POOL-COUNT
251300     END-IF.
251400
251500 485-EMIT-ONE-V-ONE-MATCH.
251600*    THE MO-CLUSTER-TAG VALUE WRITTEN HERE IS "1V1", DISTINCT FROM
251700*    THE TAGS 420-EMIT-GROUP AND ITS CROSS-CLUSTER COUNTERPART WRITE,
251800*    SO ANYONE READING THE MATCH-OUT FILE LATER CAN TELL AT A GLANCE
251900*    WHICH OF THE THREE PASSES PRODUCED A GIVEN MATCH WITHOUT HAVING
252000*    TO INFER IT FROM MEMBER COUNT ALONE.
252100*
252200*    BUILDS AND WRITES THE MATCH-OUT RECORD FOR A ONE-V-ONE PAIRING
252300*    AND MARKS BOTH PLAYERS MATCHED -- STRUCTURALLY THE SAME JOB AS
252400*    420-EMIT-GROUP BUT SIZED FOR EXACTLY TWO PLAYERS RATHER THAN A
252500*    VARIABLE-SIZE WINDOW.
252600*
252700     ADD 1 TO WS-MATCH-COUNTER
252800     MOVE "CROSS-CLUSTER" TO WS-MATCH-CLUSTER-TAG
252900     MOVE WS-BEST-CAND-SCORE TO WS-MATCH-SCORE-OUT
253000     MOVE 2 TO WS-MATCH-MEMBER-COUNT
253100     MOVE SPACES TO WS-MATCH-MEMBER-IDS
253200     MOVE WS-PLYR-USER-ID(WS-1V1-PLAYER-IDX) TO WS-MM-ID(1)
253300     MOVE WS-PLYR-USER-ID(WS-BEST-CAND-SUB)  TO WS-MM-ID(2)
253400     PERFORM 480-WRITE-MATCH
253500     SET WS-PLYR-IS-MATCHED(WS-1V1-PLAYER-IDX) TO TRUE
253600     SET WS-PLYR-IS-MATCHED(WS-BEST-CAND-SUB)  TO TRUE
253700     ADD 1 TO WS-MATCHES-FORMED
253800     ADD 2 TO WS-PLAYERS-MATCHED.
253900 
254000*****************************************************************
254100* 480-WRITE-MATCH -- SPEC BATCH FLOW B.5.  WRITES MATCH-OUT AND  *
254200* THE MATCHING RUN-REPORT DETAIL LINE.                           *
254300*****************************************************************
254400 480-WRITE-MATCH.
254500*    ALL THREE MATCHING PASSES -- PER-CLUSTER, CROSS-CLUSTER, AND
254600*    ONE-ON-ONE -- FUNNEL THROUGH A WRITE OF MATCH-OUT-REC, BUT NOT
254700*    ALL OF THEM CALL THIS EXACT PARAGRAPH BY NAME; SEE 420-EMIT-
254800*    GROUP AND 485-EMIT-ONE-V-ONE-MATCH FOR THE OTHER TWO ROUTES TO
254900*    THE SAME WRITE STATEMENT.
255000*
255100*    THE ACTUAL WRITE STATEMENT AGAINST MATCH-OUT-FILE, SHARED BY
255200*    BOTH 420-EMIT-GROUP AND 485-EMIT-ONE-V-ONE-MATCH ONCE THEY HAVE
255300*    FINISHED BUILDING UP MATCH-OUT-REC -- KEEPING THE WRITE ITSELF
255400*    IN ONE PLACE MEANS ANY FUTURE CHANGE TO HOW MATCH-OUT-REC IS
255500*    WRITTEN ONLY HAS TO BE MADE ONCE.
255600*
255700     MOVE WS-MATCH-COUNTER      TO MO-MATCH-ID
255800     MOVE WS-MATCH-CLUSTER-TAG  TO MO-CLUSTER-TAG
255900     MOVE WS-MATCH-SCORE-OUT    TO MO-MATCH-SCORE
256000     MOVE WS-MATCH-MEMBER-COUNT TO MO-PLAYER-COUNT
256100     MOVE WS-MATCH-MEMBER-IDS   TO MO-PLAYER-IDS
256200     WRITE MATCH-OUT-REC
256300     MOVE WS-MATCH-COUNTER      TO DL-MATCH-ID
256400     MOVE WS-MATCH-CLUSTER-TAG  TO DL-CLUSTER-TAG
256500     MOVE WS-MATCH-SCORE-OUT    TO DL-SCORE
256600     MOVE WS-MATCH-MEMBER-IDS   TO DL-MEMBERS
256700     WRITE RUN-REPORT-REC FROM WS-DETAIL-LINE
256800         AFTER ADVANCING 1 LINE.
256900 
257000*****************************************************************
257100* 490-ACCUM-PLAYER-TOTALS -- SPEC BATCH FLOW B.5 CONTROL TOTALS. *
257200*****************************************************************
257300 490-ACCUM-PLAYER-TOTALS.
257400*    A SECOND NOTE: THIS PARAGRAPH RUNS AFTER ALL THREE MATCHING
257500*    PASSES HAVE HAD THEIR CHANCE, SO WS-PLYR-MATCHED REFLECTS THE
257600*    PLAYER'S FINAL STATE FOR THE ROUND -- THERE IS NO PARTIAL OR
257700*    INTERIM TOTALS PASS ANYWHERE IN THIS PROGRAM.
257800*    A THIRD NOTE: WS-PLYR-MATCHED IS TESTED, NEVER SET, BY THIS
257900*    PARAGRAPH -- SETTING IT IS 422-MARK-MEMBER-MATCHED'S JOB
258000*    ALONE, SO THERE IS ONLY EVER ONE PLACE IN THE PROGRAM THAT
258100*    FLIPS A PLAYER FROM UNMATCHED TO MATCHED.
258200*
258300*    RUNS ONCE PER PLAYER AFTER ALL THREE MATCHING PASSES HAVE
258400*    FINISHED, ROLLING UP HOW MANY PLAYERS ENDED UP MATCHED VERSUS
258500*    LEFT OVER FOR THE END-OF-JOB TOTALS LINE.
258600*
258700     IF NOT WS-PLYR-IS-MATCHED(WS-PLYR-IDX)
258800         ADD 1 TO WS-PLAYERS-UNMATCHED
258900     END-IF.
259000 
259100*****************************************************************
259200* 900-PRINT-TOTALS -- SPEC BATCH FLOW B.5 / REPORTS.             *
259300*****************************************************************
259400 900-PRINT-TOTALS.
259500*    A SECOND NOTE: UNLIKE PUZLADJ'S VERSION OF THIS PARAGRAPH, THERE
259600*    IS NO AVERAGE-PROBABILITY LINE HERE -- THE ARENA REPORT'S
259700*    AUDIENCE (ROUND ORGANIZERS) CARES ABOUT HOW MANY MATCHES WERE
259800*    FORMED AND HOW MANY PLAYERS WERE LEFT OVER, NOT ABOUT THE
259900*    UNDERLYING IRT PROBABILITY DISTRIBUTION.
260000*
260100*    THE ONE PLACE IN THIS PROGRAM WHERE CONTROL TOTALS ARE ACTUALLY
260200*    PRINTED -- ADDED PER CHG007 SO THE NIGHTLY OPERATOR HAS A QUICK
260300*    WAY TO SEE HOW MANY PLAYERS WENT IN, HOW MANY MATCHES CAME OUT,
260400*    AND HOW MANY PLAYERS WERE LEFT UNMATCHED, WITHOUT HAVING TO
260500*    COUNT MATCH-OUT RECORDS BY HAND.
260600*
260700     WRITE RUN-REPORT-REC FROM RPT-HDR-LN(3)
260800         AFTER ADVANCING 2 LINES
260900     MOVE WS-PLAYERS-READ TO TL1-COUNT
261000     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-1
261100         AFTER ADVANCING 1 LINE
261200     MOVE WS-PLAYERS-MATCHED TO TL2-COUNT
261300     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-2
261400         AFTER ADVANCING 1 LINE
261500     MOVE WS-PLAYERS-UNMATCHED TO TL3-COUNT
261600     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-3
261700         AFTER ADVANCING 1 LINE
261800     MOVE WS-MATCHES-FORMED TO TL4-COUNT
261900     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-4
262000         AFTER ADVANCING 1 LINE.
262100*
262200*****************************************************************
262300* 820-SUCCESS-TIER -- SPEC BUSINESS RULES: SUCCESS TIERING       *
262400* (GET_SUCCESS_RATE).  WS-TIER-COUNT IS THE INPUT COUNT.         *
262500*****************************************************************
262600 820-SUCCESS-TIER.
262700*    THIS IS THE SAME TIERING SHAPE PUZLADJ USES IN ITS OWN
262800*    820-SUCCESS-TIER, RESTATED HERE BECAUSE 476-DDA-FOR-PLAYER NEEDS
262900*    A SUCCESS TIER TO COMPUTE A ROUND'S PROPOSED BETA THE SAME WAY
263000*    PUZLADJ'S DDA STEP DOES.
263100*
263200*    RESTATED HERE FROM PUZLADJ RATHER THAN SHARED VIA A CALLED
263300*    SUBPROGRAM -- THIS SHOP DOES NOT CALL BETWEEN THE PUZZLE-LAB
263400*    PROGRAMS, SO EACH PROGRAM THAT NEEDS THIS TIERING LOGIC CARRIES
263500*    ITS OWN COPY. KEEP THE THRESHOLDS IN SYNC WITH PUZLADJ'S OWN
263600*    820-SUCCESS-TIER BY HAND IF THEY ARE EVER RE-TUNED.
263700*
263800     COMPUTE WS-TIER-NORMALIZED ROUNDED = WS-TIER-COUNT / 100
263900     IF WS-TIER-NORMALIZED IS GREATER THAN 1
264000         MOVE 1 TO WS-TIER-NORMALIZED
264100     END-IF
264200     COMPUTE WS-TIER-EQUIV = WS-TIER-NORMALIZED * 100
264300 
264400     EVALUATE TRUE
264500         WHEN WS-TIER-EQUIV >= 3 AND WS-TIER-EQUIV <= 5
264600             MOVE "Newbie"       TO WS-TIER-LEVEL
264700             MOVE 0.0200         TO WS-TIER-BIAS
264800         WHEN WS-TIER-EQUIV >= 6 AND WS-TIER-EQUIV <= 50
264900             MOVE "Intermediate" TO WS-TIER-LEVEL
265000             MOVE 0.0500         TO WS-TIER-BIAS
265100         WHEN WS-TIER-EQUIV >= 51 AND WS-TIER-EQUIV <= 100
265200             MOVE "Pro"          TO WS-TIER-LEVEL
265300             MOVE 0.1000         TO WS-TIER-BIAS
265400         WHEN OTHER
265500             MOVE "Beginner"     TO WS-TIER-LEVEL
265600             MOVE 0.0000         TO WS-TIER-BIAS
265700     END-EVALUATE
265800 
265900     MOVE WS-TIER-NORMALIZED TO WS-SQRT-INPUT
266000     PERFORM 960-COMPUTE-SQRT
266100     COMPUTE WS-TIER-RESULT ROUNDED =
266200         WS-TIER-BIAS + (WS-SQRT-RESULT * 0.02).
266300*
266400*****************************************************************
266500* 830-FAIL-TIER -- SPEC BUSINESS RULES: FAIL TIERING             *
266600* (GET_FAIL_RATE).  WS-TIER-COUNT IS THE INPUT COUNT.            *
266700*****************************************************************
266800 830-FAIL-TIER.
266900*    PAIRED WITH 820-SUCCESS-TIER ABOVE THE SAME WAY THE TWO
267000*    PARAGRAPHS ARE PAIRED IN PUZLADJ -- ONE COMPUTES A BONUS FROM
267100*    SUCCESS VOLUME, THE OTHER A PENALTY FROM FAIL VOLUME, AND
267200*    476-DDA-FOR-PLAYER COMBINES BOTH INTO THE ROUND'S PROPOSED BETA.
267300*
267400*    THE FAIL-SIDE COUNTERPART TO 820-SUCCESS-TIER ABOVE, ALSO
267500*    RESTATED FROM PUZLADJ RATHER THAN SHARED.
267600*
267700     COMPUTE WS-TIER-NORMALIZED ROUNDED = WS-TIER-COUNT / 100
267800     IF WS-TIER-NORMALIZED IS GREATER THAN 1
267900         MOVE 1 TO WS-TIER-NORMALIZED
268000     END-IF
268100     COMPUTE WS-TIER-EQUIV = WS-TIER-NORMALIZED * 100
268200 
268300     EVALUATE TRUE
268400         WHEN WS-TIER-EQUIV >= 3 AND WS-TIER-EQUIV <= 5
268500             MOVE "Low Failure"      TO WS-TIER-LEVEL
268600             MOVE 0.0200              TO WS-TIER-BIAS
268700         WHEN WS-TIER-EQUIV >= 6 AND WS-TIER-EQUIV <= 50
268800             MOVE "Moderate Failure" TO WS-TIER-LEVEL
268900             MOVE 0.0500              TO WS-TIER-BIAS
269000         WHEN WS-TIER-EQUIV >= 51 AND WS-TIER-EQUIV <= 100
269100             MOVE "High Failure"     TO WS-TIER-LEVEL
269200             MOVE 0.1000              TO WS-TIER-BIAS
269300         WHEN OTHER
269400             MOVE "Minimal Failure"  TO WS-TIER-LEVEL
269500             MOVE 0.0000              TO WS-TIER-BIAS
269600     END-EVALUATE
269700 
269800     MOVE WS-TIER-NORMALIZED TO WS-SQRT-INPUT
269900     PERFORM 960-COMPUTE-SQRT
270000     COMPUTE WS-TIER-RESULT ROUNDED =
270100         WS-TIER-BIAS + (WS-SQRT-RESULT * 0.02).
270200*
270300*****************************************************************
270400* 940-SIGMOID THRU 940-EXIT -- SIGMOID(X) = 1 / (1 + E**-X),     *
270500* WRITTEN AS 0.5 * (1 + TANH(X/2)) TO REUSE THE SAME SERIES      *
270600* ROUTINE AS THE REST OF THE SHOP'S IRT CODE.  RESULT LEFT IN    *
270700* WS-EXP-RESULT.                                                 *
270800*****************************************************************
270900 940-SIGMOID.
271000*    RESTATED HERE FOR THE SAME REASON THE TIER PARAGRAPHS ABOVE ARE
271100*    RESTATED -- THE 1-V-1 DDA CALCULATION NEEDS ITS OWN COPY OF THE
271200*    SIGMOID CURVE, AND THIS SHOP'S PROGRAMS DO NOT SHARE PARAGRAPHS
271300*    ACROSS SOURCE MEMBERS.
271400*
271500*    SAME LOGISTIC CURVE PUZLADJ USES FOR ITS OWN SUCCESS PROBABILITY
271600*    -- RESTATED HERE RATHER THAN SHARED FOR THE SAME REASON AS THE
271700*    TIER PARAGRAPHS ABOVE.
271800*
271900     IF WS-EXP-ARG IS LESS THAN -20
272000         MOVE 0 TO WS-EXP-RESULT
272100         GO TO 940-EXIT
272200     END-IF
272300     IF WS-EXP-ARG IS GREATER THAN 20
272400         MOVE 1 TO WS-EXP-RESULT
272500         GO TO 940-EXIT
272600     END-IF
272700     DIVIDE WS-EXP-ARG BY 2 GIVING WS-EXP-ARG
272800     PERFORM 950-COMPUTE-EXP
272900     PERFORM 970-COMPUTE-TANH-FROM-EXP
273000     COMPUTE WS-EXP-RESULT ROUNDED =
273100         0.5 * (1 + WS-TANH-RESULT).
273200 940-EXIT.
273300*    MARKS THE END OF THE SIGMOID HELPER RANGE; THE MATH HELPER
273400*    PARAGRAPHS BELOW 940 (950, 960, 970, 990) ARE EACH PERFORMED
273500*    DIRECTLY RATHER THAN THROUGH THIS RANGE, SINCE ONLY 940-SIGMOID
273600*    ITSELF HAS AN EARLY-EXIT GO TO THAT NEEDS A LANDING SPOT.
273700*
273800*    NAMED EXIT POINT FOR THE PERFORM THRU CALL SITES AGAINST
273900*    940-SIGMOID.
274000*
274100     EXIT.
274200*
274300*****************************************************************
274400* 950-COMPUTE-EXP -- E ** WS-EXP-ARG, VIA ARGUMENT REDUCTION     *
274500* (DIVIDE BY 64) AND A 6-TERM MACLAURIN SERIES, THEN SQUARE THE  *
274600* SERIES RESULT 6 TIMES.                                         *
274700*****************************************************************
274800 950-COMPUTE-EXP.
274900*    THE SAME TAYLOR-SERIES EXP APPROXIMATION APPEARS IN PUZLADJ; SEE
275000*    THAT PROGRAM'S 950-COMPUTE-EXP FOR THE FULL DERIVATION NOTES ON
275100*    WHY SEVEN TERMS WAS JUDGED SUFFICIENT FOR THE RANGE OF INPUTS
275200*    THIS PROGRAM EVER FEEDS IT.
275300*
275400*    SAME TAYLOR-SERIES-WITH-RANGE-REDUCTION APPROACH AS PUZLADJ'S
275500*    OWN 950-COMPUTE-EXP, RESTATED HERE FOR THE SAME REASON THE TIER
275600*    AND SIGMOID PARAGRAPHS ARE RESTATED RATHER THAN SHARED.
275700*
275800     COMPUTE WS-EXP-REDUCED ROUNDED = WS-EXP-ARG / 64
275900     COMPUTE WS-EXP-RESULT ROUNDED =
276000         1 + WS-EXP-REDUCED
276100         + ((WS-EXP-REDUCED ** 2) / 2)
276200         + ((WS-EXP-REDUCED ** 3) / 6)
276300         + ((WS-EXP-REDUCED ** 4) / 24)
276400         + ((WS-EXP-REDUCED ** 5) / 120)
276500         + ((WS-EXP-REDUCED ** 6) / 720)
276600     PERFORM 955-EXP-SQUARE-STEP 6 TIMES.
276700 
276800 955-EXP-SQUARE-STEP.
276900*    EACH ITERATION SQUARES THE RUNNING TERM AND DIVIDES BY THE NEXT
277000*    INTEGER, BUILDING UP THE FACTORIAL DENOMINATOR ONE STEP AT A
277100*    TIME RATHER THAN COMPUTING A FACTORIAL OUTRIGHT -- THIS AVOIDS
277200*    NEEDING A SEPARATE FACTORIAL ROUTINE FOR WHAT IS OTHERWISE A
277300*    SMALL, FIXED NUMBER OF TERMS.
277400*
277500*    ONE SQUARING STEP OF THE RANGE-REDUCTION LOOP -- REPEATED
277600*    SQUARING UNDOES THE HALVING DONE BEFORE THE SERIES EXPANSION,
277700*    RECOVERING THE EXPONENTIAL OF THE ORIGINAL, UN-REDUCED ARGUMENT.
277800*
277900     COMPUTE WS-EXP-RESULT ROUNDED =
278000         WS-EXP-RESULT * WS-EXP-RESULT.
278100*
278200*****************************************************************
278300* 960-COMPUTE-SQRT -- NEWTON-RAPHSON SQUARE ROOT OF              *
278400* WS-SQRT-INPUT (ALWAYS 0 TO 1 IN THIS PROGRAM).  RESULT IN      *
278500* WS-SQRT-RESULT.                                                *
278600*****************************************************************
278700 960-COMPUTE-SQRT.
278800*    NEWTON'S METHOD, ITERATED TO A FIXED TOLERANCE, IS THE SAME
278900*    APPROACH PUZLADJ USES FOR ITS OWN SQUARE ROOT NEED -- NEITHER
279000*    PROGRAM CAN CALL THE INTRINSIC FUNCTION SQRT UNDER THIS SHOP'S
279100*    CONVENTIONS, SO BOTH CARRY THEIR OWN ITERATIVE ROUTINE.
279200*
279300*    SAME NEWTON-RAPHSON ITERATION AS PUZLADJ'S OWN SQRT HELPER,
279400*    RESTATED HERE -- USED BY THE K-MEANS VARIANCE PARAGRAPHS ABOVE
279500*    WHERE A STANDARD DEVIATION IS NEEDED FROM A VARIANCE FIGURE.
279600*
279700     IF WS-SQRT-INPUT IS EQUAL TO ZERO
279800         MOVE 0 TO WS-SQRT-RESULT
279900     ELSE
280000         MOVE 0.5 TO WS-SQRT-RESULT
280100         PERFORM 965-SQRT-ITERATE
280200                 VARYING WS-SQRT-ITER-CTR FROM 1 BY 1
280300                 UNTIL WS-SQRT-ITER-CTR IS GREATER THAN 12
280400     END-IF.
280500 
280600 965-SQRT-ITERATE.
280700*    EACH PASS THROUGH THIS STEP HALVES THE GAP BETWEEN THE CURRENT
280800*    GUESS AND THE TRUE ROOT, ROUGHLY SPEAKING -- BY THE TIME THE
280900*    LOOP IN 960-COMPUTE-SQRT DECIDES TO STOP, THE GUESS HAS USUALLY
281000*    CONVERGED TO WELL WITHIN THE FRACTION OF A POINT THIS PROGRAM'S
281100*    SCORING NEEDS.
281200*
281300*    ONE NEWTON-RAPHSON REFINEMENT STEP -- PERFORMED A FIXED SMALL
281400*    NUMBER OF TIMES RATHER THAN UNTIL SOME CONVERGENCE TEST PASSES,
281500*    SINCE A FIXED ITERATION COUNT WAS FOUND TO BE MORE THAN ENOUGH
281600*    FOR THE PRECISION THIS PROGRAM NEEDS.
281700*
281800     COMPUTE WS-SQRT-RESULT ROUNDED =
281900         0.5 * (WS-SQRT-RESULT +
282000             (WS-SQRT-INPUT / WS-SQRT-RESULT)).
282100*
282200*****************************************************************
282300* 970-COMPUTE-TANH-FROM-EXP -- TANH(X) = (E**2X - 1)/(E**2X+1)   *
282400* EXPECTS WS-EXP-RESULT TO ALREADY HOLD E ** (2 * X) FROM A      *
282500* PRIOR CALL TO 950-COMPUTE-EXP WITH WS-EXP-ARG = 2 * X.         *
282600*****************************************************************
282700 970-COMPUTE-TANH-FROM-EXP.
282800*    TANH IS DERIVED ALGEBRAICALLY FROM THE EXP VALUE THIS PARAGRAPH
282900*    IS HANDED, RATHER THAN APPROXIMATED WITH ITS OWN SEPARATE SERIES
283000*    -- ONCE 950-COMPUTE-EXP HAS DONE THE HARD WORK, THE TANH
283100*    IDENTITY IN TERMS OF E-TO-THE-2X IS A CHEAP FINAL STEP.
283200*
283300*    SAME EXP-BASED TANH IDENTITY AS PUZLADJ USES, RESTATED HERE --
283400*    NOT CURRENTLY CALLED BY ANY PARAGRAPH IN THIS PROGRAM, BUT KEPT
283500*    ALONGSIDE THE OTHER MATH HELPERS SINCE IT SHARES THE SAME WS-
283600*    EXP-RESULT SCRATCH FIELD AND MAY BE NEEDED IF A FUTURE
283700*    ENHANCEMENT ADDS A TANH-SHAPED SCORING CURVE TO THE MATCHING
283800*    LOGIC.
283900*
284000     COMPUTE WS-TANH-NUMER = WS-EXP-RESULT - 1
284100     COMPUTE WS-TANH-DENOM = WS-EXP-RESULT + 1
284200     IF WS-TANH-DENOM IS EQUAL TO ZERO
284300         MOVE 1 TO WS-TANH-RESULT
284400     ELSE
284500         COMPUTE WS-TANH-RESULT ROUNDED =
284600             WS-TANH-NUMER / WS-TANH-DENOM
284700     END-IF.
284800*
284900*****************************************************************
285000* 990-COMPUTE-ABS -- ABSOLUTE VALUE OF WS-ABS-INPUT, LEFT IN     *
285100* WS-ABS-RESULT.                                                 *
285200*****************************************************************
285300 990-COMPUTE-ABS.
285400*    A ONE-LINE HELPER, BUT WRITTEN OUT AS ITS OWN PARAGRAPH RATHER
285500*    THAN INLINED AT EVERY CALL SITE FOR THE SAME REASON PUZLADJ
285600*    KEEPS ITS OWN ABSOLUTE-VALUE PARAGRAPH SEPARATE -- SEVERAL OTHER
285700*    PARAGRAPHS IN THIS PROGRAM PERFORM IT, AND A SHARED PARAGRAPH IS
285800*    EASIER TO AUDIT THAN THE SAME THREE LINES COPIED IN A DOZEN
285900*    PLACES.
286000*
286100*    SAME SIGN-TEST ABSOLUTE VALUE HELPER AS PUZLADJ'S OWN VERSION,
286200*    RESTATED HERE FOR USE BY THE THETA-GAP AND BETA-GAP CALCULATIONS
286300*    IN THE ONE-V-ONE SCORING PARAGRAPHS ABOVE.
286400*
286500     IF WS-ABS-INPUT IS LESS THAN ZERO
286600         COMPUTE WS-ABS-RESULT = WS-ABS-INPUT * -1
286700     ELSE
286800         MOVE WS-ABS-INPUT TO WS-ABS-RESULT
286900     END-IF.
287000 
