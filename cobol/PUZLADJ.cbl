000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PUZLADJ.
000300 AUTHOR.        D. YEBOAH.
000400 INSTALLATION.  NORTHGATE UNIV COMPUTING CTR.
000500 DATE-WRITTEN.  06/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PUZLADJ  --  ADAPTIVE PUZZLE DIFFICULTY / ABILITY UPDATE     *
001200*                                                               *
001300*  READS ONE STUDENT-IN RECORD PER STUDENT PER PUZZLE ATTEMPT   *
001400*  BLOCK AND:                                                   *
001500*     - RESOLVES THE STUDENT'S RANK FROM EXP (OR DEFAULTS TO    *
001600*       NOVICE),                                                *
001700*     - COMPUTES THE IRT-STYLE SUCCESS PROBABILITY AND AN       *
001800*       ADJUSTED ABILITY (THETA),                                *
001900*     - RE-TUNES THE PUZZLE DIFFICULTY (BETA) TOWARD THE         *
002000*       TARGET PERFORMANCE RATE (DYNAMIC DIFFICULTY ADJUST),     *
002100*     - WRITES A STUDENT-OUT SUMMARY RECORD AND A LINE ON THE    *
002200*       RUN-REPORT,                                              *
002300*     - ACCUMULATES CONTROL TOTALS FOR END OF JOB.               *
002400*                                                               *
002500*  THE DDA STEP CARRIES MOMENTUM AND THE PRIOR BETA FORWARD     *
002600*  FROM ONE STUDENT-IN RECORD TO THE NEXT IN THE ORDER THE       *
002700*  RECORDS ARE READ -- THIS IS A RUN-LEVEL STATE, NOT A          *
002800*  PER-STUDENT ONE, SO DO NOT RE-SEQUENCE STUDENT-IN.            *
002900*                                                               *
003000*****************************************************************
003100*
003200* SOME BACKGROUND, FOR WHOEVER PICKS THIS UP NEXT.
003300*
003400* THE PUZZLE LAB RUNS A NIGHTLY BATCH CYCLE THAT TAKES EVERY
003500* ATTEMPT LOGGED DURING THE DAY AGAINST THE ADAPTIVE PUZZLE POOL
003600* AND FOLDS IT INTO EACH STUDENT'S RUNNING PROFILE.  BEFORE THIS
003700* PROGRAM EXISTED, PUZZLE DIFFICULTY WAS SET BY HAND BY THE
003800* COURSE INSTRUCTORS ONCE A SEMESTER, WHICH MEANT A STRONG
003900* STUDENT COULD SIT ON A WAY-TOO-EASY PUZZLE FOR WEEKS AND A
004000* STRUGGLING STUDENT COULD BE STUCK BANGING AGAINST SOMETHING
004100* WAY TOO HARD FOR JUST AS LONG.  THE ORIGINAL 1987 REQUEST
004200* (CIS-4471) ASKED FOR A NIGHTLY JOB THAT COULD RE-TUNE THE
004300* DIFFICULTY AUTOMATICALLY, ONE PUZZLE-ATTEMPT-BLOCK PER STUDENT
004400* PER NIGHT, WITHOUT ANY INSTRUCTOR HAVING TO TOUCH IT.
004500*
004600* THE MODEL BEHIND THE SCENES IS BORROWED FROM STANDARDIZED
004700* TESTING -- ITEM RESPONSE THEORY (IRT) -- WHICH TREATS EACH
004800* STUDENT AS HAVING A SINGLE NUMBER, THETA, DESCRIBING THEIR
004900* OVERALL ABILITY, AND EACH PUZZLE AS HAVING A SINGLE NUMBER,
005000* BETA, DESCRIBING HOW HARD IT IS.  THE PROBABILITY A GIVEN
005100* STUDENT SOLVES A GIVEN PUZZLE IS A SIGMOID CURVE OF THE GAP
005200* BETWEEN THETA AND BETA.  ONCE YOU HAVE THAT CURVE, "DYNAMIC
005300* DIFFICULTY ADJUSTMENT" IS JUST A FEEDBACK LOOP: IF THE STUDENT
005400* IS SUCCEEDING MORE OFTEN THAN THE DESIRED TARGET RATE, NUDGE
005500* BETA UP FOR NEXT TIME; IF LESS OFTEN, NUDGE IT DOWN.  EVERY
005600* CHANGE-LOG ENTRY BELOW FROM CHG006 ONWARD IS SOME REFINEMENT
005700* OF THAT ONE FEEDBACK LOOP -- ADDING MOMENTUM SO IT DOES NOT
005800* OVERREACT TO A SINGLE LUCKY OR UNLUCKY NIGHT, ADDING A
005900* STABILITY GATE SO IT DOES NOT CHASE NOISE WHEN THE STUDENT IS
006000* ALREADY CLOSE TO TARGET, CAPPING HOW FAR IT CAN MOVE IN ONE
006100* NIGHT, AND SO ON.  NONE OF THAT IS IN THE ORIGINAL 1987
006200* DESIGN; IT ACCUMULATED OVER ALMOST FOUR DECADES OF PRODUCTION
006300* USE AS THE LAB NOTICED WAYS THE SIMPLE FEEDBACK LOOP MISBEHAVED
006400* IN PRACTICE.
006500*
006600* A WORD ON WHY THIS PROGRAM CARRIES RUN-LEVEL STATE (SEE
006700* WS-DDA-STATE IN WORKING-STORAGE) INSTEAD OF READING IT FROM
006800* SOMEWHERE PER STUDENT: THE ORIGINAL DESIGN ASSUMED STUDIN WOULD
006900* ALWAYS BE SORTED SO THAT ALL OF A GIVEN STUDENT'S ATTEMPT
007000* BLOCKS FOR THE NIGHT WERE ADJACENT, AND THE MOMENTUM/
007100* PREVIOUS-BETA CARRY-FORWARD WAS MEANT TO SMOOTH THE ADJUSTMENT
007200* ACROSS THAT STUDENT'S OWN CONSECUTIVE BLOCKS.  THAT IS STILL
007300* TRUE TODAY AND IS WHY THE COMMENT AT THE TOP OF THIS BANNER
007400* WARNS AGAINST RE-SEQUENCING STUDIN -- IF THE FILE WERE EVER
007500* RESORTED BY, SAY, LEVEL-ID INSTEAD OF STUDENT, THE MOMENTUM
007600* WOULD BE BLENDING TOGETHER ADJUSTMENTS FOR UNRELATED STUDENTS
007700* AND THE WHOLE FEEDBACK LOOP WOULD PRODUCE GARBAGE.
007800*
007900* ONE MORE THING WORTH KNOWING BEFORE TOUCHING THIS PROGRAM: THE
008000* RANK TABLE, THE TIER THRESHOLDS, AND THE DDA CONSTANTS ARE ALL
008100* HARD-CODED IN WORKING-STORAGE RATHER THAN READ FROM A PARAMETER
008200* FILE OR CONTROL CARD.  THAT WAS A DELIBERATE CHOICE BACK IN 1987
008300* -- THE LAB WANTED CHANGES TO THESE NUMBERS TO GO THROUGH THE
008400* SAME CHANGE-CONTROL PROCESS AS ANY OTHER PROGRAM CHANGE, WITH A
008500* CHANGE-LOG ENTRY AND A RECOMPILE, RATHER THAN LETTING SOMEONE
008600* EDIT A CONTROL CARD ON A FRIDAY AFTERNOON AND FORGET WHAT THEY
008700* CHANGED.  THE TRADE-OFF IS THAT RE-TUNING ANY OF THESE VALUES
008800* MEANS A CODE CHANGE AND A FULL RECOMPILE, WHICH IS WHY THE
008900* CHANGE LOG BELOW HAS SO MANY ENTRIES THAT ARE JUST A SINGLE
009000* CONSTANT MOVING FROM ONE VALUE TO ANOTHER.
009100*
009200*****************************************************************
009300*                        CHANGE LOG                             *
009400*****************************************************************
009500* 06/14/87 DY  ORIGINAL PROGRAM.  REQ CIS-4471.                *CHG001
009600* 09/02/87 DY  FIXED BETA CLAMP ON RECORDS WITH BETA-OLD = 0.   *CHG002
009700* 03/11/88 RO  ADDED ACHIEVEMENT BONUS PER REQ CIS-4508.        *CHG003
009800* 07/29/88 RO  CORRECTED SUCCESS/FAIL TIER BOUNDARIES.          *CHG004
009900* 01/17/89 DY  ADDED EXP-BASED RANK LOOKUP, REQ CIS-4550.       *CHG005
010000* 11/06/89 JA  DDA MOMENTUM CARRY-FORWARD ADDED PER REQ 4602.   *CHG006
010100* 04/02/90 JA  STABILITY GATE ON DDA GAP < .05.                 *CHG007
010200* 08/19/90 RO  STEP-CAP ON BETA CHANGE, MAX .15 PER RUN.        *CHG008
010300* 02/25/91 DY  PERFECT-PERFORMANCE HOLD ADDED, REQ CIS-4677.    *CHG009
010400* 10/03/91 JA  CONTROL TOTALS PRINTED AT EOJ, REQ CIS-4691.     *CHG010
010500* 05/14/92 RO  DIFFICULTY LABEL COLUMN ADDED TO RUN-REPORT.     *CHG011
010600* 12/01/92 DY  AUTO-SYNC SWITCH (UPSI-0) TO SUPPRESS TIER       *CHG012
010700*              LABELS PER OPS REQUEST.                          *CHG012
010800* 06/09/93 JA  CONFIDENCE INDEX ADDED TO STUDENT-OUT.           *CHG013
010900* 03/22/94 RO  NEGATIVE-COUNT DEFENSIVE CLAMP, REQ CIS-4749.    *CHG014
011000* 09/30/95 DY  RANK TABLE REBUILT AS 10-ENTRY REDEFINES TABLE.  *CHG015
011100* 06/17/96 KA  YEAR-END VOLUME TUNING, NO LOGIC CHANGE.         *CHG016
011200* 02/11/98 KA  Y2K READINESS REVIEW -- DATE-WRITTEN OUTPUT      *CHG017
011300*              REVIEWED, NO 2-DIGIT YEAR FIELDS IN THIS PGM.    *CHG017
011400* 11/04/98 KA  Y2K SIGN-OFF, RUN DATE STAMP CONFIRMED 4-DIGIT.  *CHG018
011500* 07/20/99 RO  ADJUST-RATE / TARGET-PERF DEFAULTING PER REQ     *CHG019
011600*              CIS-4890 (BLANK INPUT NO LONGER ABENDS).         *CHG019
011700* 04/12/01 KA  MINOR REPORT HEADER SPACING FIX.                 *CHG020
011800* 08/08/03 RO  REVIEWED FOR COBOL V6.3 UPGRADE, NO CHANGE.      *CHG021
011900* 08/09/26 LT  DDA SENSITIVITY WAS KEYING OFF RAW THETA, NOT     *CHG022
012000*              THE IRT-ADJUSTED THETA -- CORRECTED PER AUDIT     *CHG022
012100*              REQ CIS-4933.                                    *CHG022
012200*
012300 ENVIRONMENT DIVISION.
012400 CONFIGURATION SECTION.
012500*    C01/TOP-OF-FORM DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1
012600*    IN 115-WRITE-REPORT-HEADERS.  UPSI-0 IS SET BY THE OPERATOR
012700*    AT JOB SUBMISSION (PARM='UPSI=0' OR '1' ON THE EXEC CARD) TO
012800*    TOGGLE WHETHER SUCCESS/FAIL TIER LABELS ARE PUBLISHED -- SEE
012900*    CHG012 AND 600-BUILD-STUDENT-OUT.  EXP-DIGIT-CLASS IS
013000*    DECLARED BUT NOT CURRENTLY REFERENCED IN THIS VERSION; IT
013100*    WAS USED BY AN EARLIER EXP-VALIDATION PASS THAT WAS FOLDED
013200*    INTO THE UNSIGNED PICTURE CLAUSES ON STUDENT-IN (CHG014) AND
013300*    IS LEFT DECLARED IN CASE A FUTURE CHANGE NEEDS IT AGAIN.
013400 SPECIAL-NAMES.
013500     C01 IS TOP-OF-FORM
013600     UPSI-0 ON  STATUS IS AUTO-SYNC-SUPPRESSED
013700            OFF STATUS IS AUTO-SYNC-ENABLED
013800     CLASS EXP-DIGIT-CLASS IS "0" THRU "9".
013900 INPUT-OUTPUT SECTION.
014000 FILE-CONTROL.
014100*    ALL THREE FILES ARE LOGICAL DD NAMES RESOLVED AT RUN TIME BY
014200*    THE JCL BELOW, NOT HARD-CODED DATASET NAMES, SO THE SAME
014300*    LOAD MODULE SERVES TEST AND PRODUCTION RUNS WITHOUT A
014400*    RECOMPILE -- ONLY THE DD STATEMENTS CHANGE.
014500     SELECT STUDENT-IN-FILE  ASSIGN TO STUDIN
014600         ORGANIZATION IS LINE SEQUENTIAL
014700         FILE STATUS IS WS-STUDIN-STATUS.
014800 
014900     SELECT STUDENT-OUT-FILE ASSIGN TO STUDOUT
015000         ORGANIZATION IS LINE SEQUENTIAL
015100         FILE STATUS IS WS-STUDOUT-STATUS.
015200 
015300     SELECT RUN-REPORT-FILE  ASSIGN TO RUNRPT
015400         ORGANIZATION IS LINE SEQUENTIAL
015500         FILE STATUS IS WS-RUNRPT-STATUS.
015600*
015700* SAMPLE JCL FOR THE OVERNIGHT RUN, KEPT HERE RATHER THAN IN A
015800* SEPARATE PROC LIBRARY SINCE THIS PROGRAM ONLY HAS THE ONE JOB
015900* STREAM THAT EVER CALLS IT.  THE COMPILE STEP IS GATED BEHIND
016000* AN IF RC = 0 SO A FAILED COMPILE DOES NOT FALL THROUGH INTO A
016100* RUN STEP AGAINST A STALE LOAD MODULE FROM THE PRIOR NIGHT.
016200* //PUZLADJJ JOB 1,NOTIFY=&SYSUID
016300* //***************************************************/
016400* //COBRUN   EXEC IGYWCL
016500* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(PUZLADJ),DISP=SHR
016600* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(PUZLADJ),DISP=SHR
016700* //***************************************************/
016800* // IF RC = 0 THEN
016900* //***************************************************/
017000* //RUN      EXEC PGM=PUZLADJ,PARM='UPSI=0'
017100* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
017200* //STUDIN    DD DSN=&SYSUID..PUZZLE.STUDIN,DISP=SHR
017300* //STUDOUT   DD DSN=&SYSUID..PUZZLE.STUDOUT,DISP=SHR
017400* //RUNRPT    DD SYSOUT=*,OUTLIM=15000
017500* //CEEDUMP   DD DUMMY
017600* //SYSUDUMP  DD DUMMY
017700* //***************************************************/
017800* // ELSE
017900* // ENDIF
018000*
018100 DATA DIVISION.
018200*---------------------------------------------------------------
018300* FILE SECTION.
018400*
018500* THREE FILES, ALL FIXED-BLOCK LINE SEQUENTIAL: ONE INPUT FROM
018600* THE UPSTREAM EXTRACT, ONE OUTPUT FEEDING THE NEXT NIGHT'S
018700* PUZZLE-SELECTION JOB, AND ONE HUMAN-READABLE REPORT FOR THE
018800* LAB'S OPERATIONS STAFF.  RECORD WIDTHS WERE PICKED TO LEAVE
018900* SOME FILLER ROOM FOR FIELDS THAT HAVE BEEN ADDED OVER THE
019000* YEARS (SEE CHG013, CHG011) WITHOUT HAVING TO REBLOCK EITHER
019100* DATASET -- A REBLOCK MEANS COORDINATING A CHANGE WITH EVERY
019200* DOWNSTREAM JOB THAT READS THE FILE, WHICH IS A MUCH BIGGER
019300* UNDERTAKING THAN JUST WIDENING A COPYBOOK.
019400*---------------------------------------------------------------
019500 FILE SECTION.
019600 FD  STUDENT-IN-FILE
019700     RECORD CONTAINS 120 CHARACTERS
019800     RECORDING MODE F.
019900*    ONE RECORD PER STUDENT PER NIGHT'S BATCH OF PUZZLE
020000*    ATTEMPTS.  SI-THETA AND SI-BETA-OLD ARE THE STUDENT'S AND
020100*    PUZZLE'S CURRENT IRT PARAMETERS COMING IN; SI-TARGET-PERF
020200*    AND SI-ADJUST-RATE ARE PER-RECORD OVERRIDES OF THE DDA
020300*    TUNING CONSTANTS SO A PILOT COHORT CAN BE RUN WITH
020400*    DIFFERENT SETTINGS WITHOUT A SEPARATE COPY OF THIS PROGRAM.
020500*    SI-RANK-NAME IS CARRIED IN BUT NOT TRUSTED -- RANK IS
020600*    ALWAYS RESOLVED FRESH FROM EXP IN 300-RESOLVE-RANK.
020700 01  STUDENT-IN-REC.
020800     05  SI-USER-ID            PIC X(12).
020900     05  SI-LEVEL-ID           PIC X(12).
021000     05  SI-THETA              PIC S9V9999
021100                               SIGN LEADING SEPARATE.
021200     05  SI-BETA-OLD           PIC 9V9999.
021300     05  SI-RANK-NAME          PIC X(20).
021400     05  SI-ACHIEVEMENTS       PIC 9(3).
021500     05  SI-SUCCESS-COUNT      PIC 9(4).
021600     05  SI-FAIL-COUNT         PIC 9(4).
021700     05  SI-TARGET-PERF        PIC 9V9999.
021800     05  SI-ADJUST-RATE        PIC 9V9999.
021900     05  SI-EXP-POINTS         PIC 9(5).
022000     05  SI-EXP-PRESENT-FLAG   PIC X(1).
022100     05  FILLER                PIC X(38).
022200 
022300 FD  STUDENT-OUT-FILE
022400     RECORD CONTAINS 133 CHARACTERS
022500     RECORDING MODE F.
022600*    THE RESULT OF ONE NIGHT'S RE-TUNE FOR ONE STUDENT.  THIS
022700*    IS WHAT THE DOWNSTREAM PUZZLE-SELECTION JOB READS TO PICK
022800*    TOMORROW'S PUZZLE -- SO-STUDENT-SKILL IS THE IRT ADJUSTED
022900*    THETA, SO-NEW-BETA IS THE RE-TUNED DIFFICULTY, AND EVERY
023000*    OTHER FIELD IS EITHER A PASS-THROUGH OR A DERIVED VALUE
023100*    KEPT HERE SO THE SELECTION JOB DOES NOT HAVE TO RECOMPUTE
023200*    ANYTHING ITSELF.
023300 01  STUDENT-OUT-REC.
023400     05  SO-USER-ID            PIC X(12).
023500     05  SO-LEVEL-ID           PIC X(12).
023600     05  SO-STUDENT-SKILL      PIC S9V999
023700                               SIGN LEADING SEPARATE.
023800     05  SO-PRED-SUCCESS-PROB  PIC 9V9999.
023900     05  SO-ACTUAL-SUCCESS-RATE PIC 9V999.
024000     05  SO-ACTUAL-FAIL-RATE   PIC 9V999.
024100     05  SO-TARGET-PERF        PIC 9V9999.
024200     05  SO-NEW-BETA           PIC 9V999.
024300     05  SO-DIFFICULTY-LABEL   PIC X(6).
024400     05  SO-SUCCESS-LEVEL      PIC X(16).
024500     05  SO-FAIL-LEVEL         PIC X(16).
024600     05  SO-RANK-NAME-OUT      PIC X(20).
024700     05  SO-CONFIDENCE-INDEX   PIC 9V999.
024800     05  FILLER                PIC X(20).
024900 
025000 FD  RUN-REPORT-FILE
025100     RECORD CONTAINS 132 CHARACTERS
025200     RECORDING MODE F.
025300 01  RUN-REPORT-REC            PIC X(132).
025400 
025500 WORKING-STORAGE SECTION.
025600*---------------------------------------------------------------
025700* STANDALONE SCALARS -- SHOP HABIT IS TO PIN LOOP INDEXES AND
025800* ONE-SHOT WORK CELLS AT THE FRONT OF WORKING-STORAGE AS 77-
025900* LEVEL ITEMS RATHER THAN BURY THEM IN AN 01 GROUP.
026000*---------------------------------------------------------------
026100 77  WS-HDR-COUNTER            PIC 99        COMP.
026200 77  WS-TIER-COUNT             PIC 9(4)      COMP.
026300 77  WS-AVG-PROBABILITY        PIC 9V999     COMP VALUE 0.
026400*
026500*---------------------------------------------------------------
026600* FILE STATUS AND CONTROL SWITCHES
026700*---------------------------------------------------------------
026800 01  WS-STUDIN-STATUS          PIC XX.
026900 01  WS-STUDOUT-STATUS         PIC XX.
027000 01  WS-RUNRPT-STATUS          PIC XX.
027100 01  WS-EOF-FLAG               PIC X VALUE "N".
027200     88  STUDIN-EOF                  VALUE "Y".
027300*
027400*---------------------------------------------------------------
027500* SHARED CONFIGURATION (ALGO_CONFIG EQUIVALENT)
027600*
027700* THESE ARE THE TUNING KNOBS FOR THE WHOLE ALGORITHM, GATHERED
027800* IN ONE GROUP SO A FUTURE CHANGE REQUEST THAT WANTS TO RETUNE
027900* THE MODEL DOES NOT HAVE TO GO HUNTING THROUGH THE PROCEDURE
028000* DIVISION FOR STRAY LITERALS.  MOST OF THESE HAVE NEVER
028100* CHANGED SINCE THE VALUE WAS FIRST CHOSEN -- WS-IRT-D-CONSTANT
028200* IN PARTICULAR IS THE STANDARD 1.7 SCALING FACTOR FROM THE
028300* PSYCHOMETRIC LITERATURE THAT MAKES THE LOGISTIC IRT CURVE
028400* TRACK THE NORMAL OGIVE CURVE CLOSELY, AND THERE HAS NEVER BEEN
028500* A REQUEST TO CHANGE IT.  WS-DEFAULT-TARGET AND
028600* WS-DEFAULT-ADJRATE EXIST BECAUSE STUDENT-IN'S SI-TARGET-PERF
028700* AND SI-ADJUST-RATE CAN ARRIVE BLANK ON AN OLDER EXTRACT FORMAT
028800* (SEE CHG019); THEY ARE NOT CURRENTLY WIRED TO ANY MOVE
028900* STATEMENT BECAUSE 210-VALIDATE-STUDENT ONLY CEILINGS THE
029000* INCOMING VALUE RATHER THAN DEFAULTING A BLANK ONE, BUT THEY
029100* ARE LEFT DECLARED HERE IN CASE THAT DEFAULTING LOGIC IS EVER
029200* REINSTATED.
029300*---------------------------------------------------------------
029400 01  WS-CONFIG-CONSTANTS.
029500     05  WS-IRT-D-CONSTANT     PIC 9V9         COMP
029600                               VALUE 1.7.
029700     05  WS-BETA-MIN           PIC 9V9999      COMP
029800                               VALUE 0.1000.
029900     05  WS-BETA-MAX           PIC 9V9999      COMP
030000                               VALUE 1.0000.
030100     05  WS-MAX-BETA-STEP      PIC 9V9999      COMP
030200                               VALUE 0.1500.
030300     05  WS-STABILITY-THRESH   PIC 9V9999      COMP
030400                               VALUE 0.0500.
030500     05  WS-MOMENTUM-FACTOR    PIC 9V9999      COMP
030600                               VALUE 0.6000.
030700     05  WS-DEFAULT-TARGET     PIC 9V9999      COMP
030800                               VALUE 0.7000.
030900     05  WS-DEFAULT-ADJRATE    PIC 9V9999      COMP
031000                               VALUE 0.1000.
031100     05  WS-MIN-SCORE          PIC 9V999       COMP
031200                               VALUE 0.500.
031300     05  WS-EASY-CUTOFF        PIC 9V9999      COMP
031400                               VALUE 0.3000.
031500     05  WS-MEDIUM-CUTOFF      PIC 9V9999      COMP
031600                               VALUE 0.6000.
031700*
031800*---------------------------------------------------------------
031900* RANK TABLE -- BUILT AS FILLER LITERALS THEN REDEFINED AS AN
032000* OCCURS TABLE, THE WAY THE REPORT-HEADING BLOCK IS BUILT BELOW.
032100*
032200* REBUILT AS A TEN-ENTRY REDEFINES TABLE UNDER CHG015 -- BEFORE
032300* THAT THE RANK THRESHOLDS AND BIAS VALUES WERE HARD-CODED
032400* DIRECTLY INTO A LONG NESTED IF IN THE OLD 300-RESOLVE-RANK,
032500* AND EVERY TIME THE REGISTRAR'S OFFICE WANTED TO RE-TUNE A
032600* THRESHOLD IT MEANT A CODE CHANGE AND A RECOMPILE.  BUILDING
032700* THE THRESHOLDS AS DATA HERE INSTEAD MEANS A FUTURE RE-TUNE IS
032800* JUST A VALUE-CLAUSE CHANGE, THOUGH IN PRACTICE THE TABLE HAS
032900* NOT BEEN TOUCHED SINCE 1995 -- THE THRESHOLDS TRACK EXP
033000* BREAKPOINTS THAT ARE ALSO BAKED INTO OTHER COURSEWARE MODULES
033100* OUTSIDE THIS PROGRAM'S CONTROL, SO CHANGING THEM HERE ALONE
033200* WOULD JUST CREATE A MISMATCH.
033300*---------------------------------------------------------------
033400 01  WS-RANK-TABLE-DATA.
033500     05  FILLER.
033600         10  FILLER  PIC X(20)   VALUE "novice".
033700         10  FILLER  PIC 9V9999  VALUE 0.0000.
033800         10  FILLER  PIC S9V9999 VALUE -0.0500.
033900     05  FILLER.
034000         10  FILLER  PIC X(20)   VALUE "apprentice".
034100         10  FILLER  PIC 9V9999  VALUE 0.0299.
034200         10  FILLER  PIC S9V9999 VALUE -0.0500.
034300     05  FILLER.
034400         10  FILLER  PIC X(20)   VALUE "bronze_coder".
034500         10  FILLER  PIC 9V9999  VALUE 0.0905.
034600         10  FILLER  PIC S9V9999 VALUE -0.0300.
034700     05  FILLER.
034800         10  FILLER  PIC X(20)   VALUE "silver_coder".
034900         10  FILLER  PIC 9V9999  VALUE 0.1734.
035000         10  FILLER  PIC S9V9999 VALUE 0.0000.
035100     05  FILLER.
035200         10  FILLER  PIC X(20)   VALUE "gold_developer".
035300         10  FILLER  PIC 9V9999  VALUE 0.2746.
035400         10  FILLER  PIC S9V9999 VALUE 0.0000.
035500     05  FILLER.
035600         10  FILLER  PIC X(20)   VALUE "platinum_engineer".
035700         10  FILLER  PIC 9V9999  VALUE 0.3916.
035800         10  FILLER  PIC S9V9999 VALUE 0.0300.
035900     05  FILLER.
036000         10  FILLER  PIC X(20)   VALUE "diamond_hacker".
036100         10  FILLER  PIC 9V9999  VALUE 0.5227.
036200         10  FILLER  PIC S9V9999 VALUE 0.0300.
036300     05  FILLER.
036400         10  FILLER  PIC X(20)   VALUE "master_coder".
036500         10  FILLER  PIC 9V9999  VALUE 0.6665.
036600         10  FILLER  PIC S9V9999 VALUE 0.0500.
036700     05  FILLER.
036800         10  FILLER  PIC X(20)   VALUE "grandmaster_dev".
036900         10  FILLER  PIC 9V9999  VALUE 0.8221.
037000         10  FILLER  PIC S9V9999 VALUE 0.0600.
037100     05  FILLER.
037200         10  FILLER  PIC X(20)   VALUE "code_overlord".
037300         10  FILLER  PIC 9V9999  VALUE 1.0000.
037400         10  FILLER  PIC S9V9999 VALUE 0.0700.
037500 01  WS-RANK-TABLE REDEFINES WS-RANK-TABLE-DATA.
037600     05  WS-RANK-ENTRY OCCURS 10 TIMES
037700                       INDEXED BY WS-RANK-IDX.
037800         10  WS-RANK-NAME      PIC X(20).
037900         10  WS-RANK-THRESH    PIC 9V9999.
038000         10  WS-RANK-BIAS      PIC S9V9999.
038100*
038200*---------------------------------------------------------------
038300* REPORT HEADING LINES -- BUILT THE SAME WAY THE SHOP BUILDS
038400* ALL ITS PRINT HEADINGS, AS A 01-GROUP THEN REDEFINED INTO AN
038500* OCCURS TABLE FOR A SINGLE WRITE PARAGRAPH.
038600*
038700* THE DATE/TIME BLOCK BELOW EXISTS ONLY TO SPLIT THE ACCEPT
038800* SPECIAL-REGISTER OUTPUT INTO INDIVIDUAL YEAR/MONTH/DAY AND
038900* HOUR/MINUTE PIECES SO THEY CAN BE RE-ASSEMBLED INTO THE
039000* MM/DD/YYYY AND HH:MM DISPLAY FORMAT THE SECOND HEADING LINE
039100* EXPECTS -- THE RAW ACCEPT FORMAT (YYYYMMDD, HHMMSSHH) IS NOT
039200* HUMAN-FRIENDLY ON A PRINTED REPORT.
039300*---------------------------------------------------------------
039400 01  WS-DATE-RAW               PIC 9(8).
039500 01  WS-DATE-FIELDS REDEFINES WS-DATE-RAW.
039600     02  WS-DT-YEAR            PIC 9(4).
039700     02  WS-DT-MONTH           PIC 99.
039800     02  WS-DT-DAY             PIC 99.
039900 01  WS-TIME-RAW               PIC 9(8).
040000 01  WS-TIME-FIELDS REDEFINES WS-TIME-RAW.
040100     02  WS-DT-HOUR            PIC 99.
040200     02  WS-DT-MINUTE          PIC 99.
040300     02  WS-DT-SECOND          PIC 99.
040400     02  WS-DT-HUNDREDTHS      PIC 99.
040500 
040600 01  WS-RUN-DATE-OUT.
040700     02  WS-RDO-MONTH          PIC XX.
040800     02  FILLER                PIC X VALUE "/".
040900     02  WS-RDO-DAY            PIC XX.
041000     02  FILLER                PIC X VALUE "/".
041100     02  WS-RDO-YEAR           PIC X(4).
041200 
041300 01  WS-RUN-TIME-OUT.
041400     02  WS-RTO-HOUR           PIC XX.
041500     02  FILLER                PIC X VALUE ":".
041600     02  WS-RTO-MINUTE         PIC XX.
041700 
041800 01  WS-REPORT-HEADINGS.
041900     05  RPT-HDR-LN1.
042000         10  FILLER       PIC X(46) VALUE SPACES.
042100         10  FILLER       PIC X(34)
042200             VALUE "PUZZLE DIFFICULTY ADJUSTMENT RUN".
042300         10  FILLER       PIC X(52) VALUE SPACES.
042400     05  RPT-HDR-LN2.
042500         10  FILLER       PIC X(12) VALUE "RUN DATE:  ".
042600         10  RH2-DATE-OUT PIC X(10).
042700         10  FILLER       PIC X(8)  VALUE "  TIME: ".
042800         10  RH2-TIME-OUT PIC X(5).
042900         10  FILLER       PIC X(97) VALUE SPACES.
043000     05  RPT-HDR-LN3.
043100         10  FILLER       PIC X(132) VALUE ALL "-".
043200     05  RPT-HDR-LN4.
043300         10  FILLER       PIC X(1)  VALUE SPACES.
043400         10  FILLER       PIC X(12) VALUE "USER-ID".
043500         10  FILLER       PIC X(6)  VALUE SPACES.
043600         10  FILLER       PIC X(6)  VALUE "SKILL".
043700         10  FILLER       PIC X(6)  VALUE SPACES.
043800         10  FILLER       PIC X(9)  VALUE "PRED-PROB".
043900         10  FILLER       PIC X(6)  VALUE SPACES.
044000         10  FILLER       PIC X(8)  VALUE "NEW-BETA".
044100         10  FILLER       PIC X(5)  VALUE SPACES.
044200         10  FILLER       PIC X(5)  VALUE "LABEL".
044300         10  FILLER       PIC X(4)  VALUE SPACES.
044400         10  FILLER       PIC X(16) VALUE "SUCCESS-LEVEL".
044500         10  FILLER       PIC X(16) VALUE "FAIL-LEVEL".
044600         10  FILLER       PIC X(30) VALUE SPACES.
044700     05  RPT-HDR-LN5.
044800         10  FILLER       PIC X(132) VALUE ALL "-".
044900 01  FILLER REDEFINES WS-REPORT-HEADINGS.
045000     05  RPT-HDR-LN OCCURS 5 TIMES PIC X(132).
045100
045200*
045300*---------------------------------------------------------------
045400* PER-RECORD WORKING FIELDS
045500*
045600* EVERYTHING BELOW IS RESET, DIRECTLY OR INDIRECTLY, EVERY TIME
045700* 210-VALIDATE-STUDENT RUNS -- NONE OF THESE FIELDS CARRY
045800* ANYTHING FROM ONE STUDENT-IN RECORD TO THE NEXT.  THE ONLY
045900* PLACE IN THIS PROGRAM WHERE STATE SURVIVES ACROSS RECORDS IS
046000* WS-DDA-STATE, FARTHER DOWN.
046100*---------------------------------------------------------------
046200 01  WS-USER-ID                PIC X(12).
046300 01  WS-LEVEL-ID               PIC X(12).
046400 01  WS-THETA                  PIC S9V9999   COMP.
046500 01  WS-BETA-OLD               PIC 9V9999    COMP.
046600 01  WS-ACHIEVEMENTS           PIC 9(3)      COMP.
046700 01  WS-SUCCESS-COUNT          PIC 9(4)      COMP.
046800 01  WS-FAIL-COUNT             PIC 9(4)      COMP.
046900 01  WS-TARGET-PERF            PIC 9V9999    COMP.
047000 01  WS-ADJUST-RATE            PIC 9V9999    COMP.
047100 01  WS-EXP-POINTS             PIC 9(5)      COMP.
047200 01  WS-EXP-PRESENT-FLAG       PIC X.
047300 01  WS-TOTAL-ATTEMPTS         PIC 9(5)      COMP.
047400 01  WS-ACTUAL-SUCCESS-RATE    PIC 9V999     COMP.
047500 01  WS-ACTUAL-FAIL-RATE       PIC 9V999     COMP.
047600*
047700*---------------------------------------------------------------
047800* RANK RESOLUTION RESULTS
047900*
048000* WS-EXP-NORMALIZED HOLDS THE EXPERIENCE POINT COUNT SCALED INTO
048100* THE SAME 0-TO-1 RANGE THE REST OF THE MODEL WORKS IN, SO THE
048200* RANK BONUS CAN BE COMPUTED WITH THE SAME KIND OF ARITHMETIC
048300* USED EVERYWHERE ELSE IN THIS PROGRAM RATHER THAN NEEDING ITS
048400* OWN SPECIAL-CASED SCALE.  WS-RESOLVED-RANK-NAME IS CARRIED
048500* PURELY FOR THE DETAIL LINE -- NOTHING DOWNSTREAM OF
048600* 300-RESOLVE-RANK BRANCHES ON THE RANK NAME ITSELF, ONLY ON
048700* WS-RANK-BONUS.
048800*---------------------------------------------------------------
048900 01  WS-EXP-NORMALIZED         PIC 9V9999    COMP.
049000 01  WS-RESOLVED-RANK-NAME     PIC X(20).
049100 01  WS-RANK-BONUS             PIC S9V9999   COMP.
049200*
049300*---------------------------------------------------------------
049400* SUCCESS / FAIL TIER RESULTS  (SHARED SHAPE, TWO INSTANCES)
049500*---------------------------------------------------------------
049600 01  WS-SUCCESS-TIER-RESULT.
049700     05  WS-SUCC-LEVEL         PIC X(16).
049800     05  WS-SUCC-NORMALIZED    PIC 9V9999    COMP.
049900     05  WS-SUCC-BONUS         PIC S9V9999   COMP.
050000 01  WS-FAIL-TIER-RESULT.
050100     05  WS-FAIL-LEVEL         PIC X(16).
050200     05  WS-FAIL-NORMALIZED    PIC 9V9999    COMP.
050300     05  WS-FAIL-PENALTY       PIC S9V9999   COMP.
050400*
050500* WORK COPIES USED BY THE TIER PARAGRAPHS -- REDEFINED SO THE
050600* SAME PARAGRAPH SERVICES BOTH THE SUCCESS AND THE FAIL CALL.
050700 01  WS-TIER-EQUIV             PIC 999       COMP.
050800 01  WS-TIER-LEVEL             PIC X(16).
050900 01  WS-TIER-BIAS              PIC S9V9999   COMP.
051000 01  WS-TIER-NORMALIZED        PIC 9V9999    COMP.
051100 01  WS-TIER-RESULT            PIC S9V9999   COMP.
051200*
051300*---------------------------------------------------------------
051400* IRT RESULT
051500*---------------------------------------------------------------
051600 01  WS-IRT-RESULT.
051700     05  WS-IRT-PROBABILITY    PIC 9V9999    COMP.
051800     05  WS-IRT-ADJ-THETA      PIC S9V9999   COMP.
051900     05  WS-IRT-CONFIDENCE     PIC 9V999     COMP.
052000     05  WS-IRT-ACHIEVE-SCORE  PIC S9V9999   COMP.
052100*
052200*---------------------------------------------------------------
052300* DDA RESULT AND RUN-LEVEL STATE (CARRIED ACROSS RECORDS)
052400*
052500* WS-DDA-STATE IS THE ONE PIECE OF MEMORY IN THIS PROGRAM THAT
052600* OUTLIVES A SINGLE STUDENT-IN RECORD.  WS-DDA-HAS-PREV STARTS
052700* OFF AS "N" AT PROGRAM START AND FLIPS TO "Y" AFTER THE FIRST
052800* RECORD IS PROCESSED, SO THE VERY FIRST STUDENT-IN RECORD OF A
052900* RUN NEVER GETS THE PREVIOUS-BETA DAMPENING TEST IN
053000* 500-COMPUTE-DDA (THERE IS NOTHING TO COMPARE AGAINST YET).
053100* EVERY RECORD AFTER THE FIRST SEES WHATEVER WS-DDA-PREV-BETA
053200* AND WS-DDA-MOMENTUM WERE LEFT AT BY THE RECORD BEFORE IT.
053300*---------------------------------------------------------------
053400 01  WS-DDA-RESULT.
053500     05  WS-DDA-NEW-BETA       PIC 9V999     COMP.
053600     05  WS-DDA-LABEL          PIC X(6).
053700 01  WS-DDA-STATE.
053800     05  WS-DDA-HAS-PREV       PIC X         VALUE "N".
053900         88  WS-DDA-PREV-EXISTS      VALUE "Y".
054000     05  WS-DDA-PREV-BETA      PIC 9V9999    COMP VALUE 0.
054100     05  WS-DDA-MOMENTUM       PIC S9V9999   COMP VALUE 0.
054200*
054300* DDA SCRATCH FIELDS
054400 01  WS-DDA-GAP                PIC S9V9999   COMP.
054500 01  WS-DDA-SENSITIVITY        PIC S9V9999   COMP.
054600 01  WS-DDA-ADJ                PIC S9V9999   COMP.
054700 01  WS-DDA-CONSISTENCY        PIC 9V999     COMP.
054800 01  WS-DDA-BEHAVIOR-WEIGHT    PIC S9V9999   COMP.
054900 01  WS-DDA-PROPOSED-BETA      PIC S9V9999   COMP.
055000 01  WS-DDA-STEP-DIFF          PIC S9V9999   COMP.
055100 01  WS-DDA-OLD-BETA-SAVE      PIC 9V9999    COMP.
055200 01  WS-ABS-INPUT              PIC S9(4)V9(6) COMP.
055300 01  WS-ABS-RESULT             PIC S9(4)V9(6) COMP.
055400*
055500*---------------------------------------------------------------
055600* EXP / TANH SERIES WORK AREA
055700*
055800* SCRATCH FIELDS SHARED BY 940-SIGMOID, 950-COMPUTE-EXP,
055900* 955-EXP-SQUARE-STEP AND 970-COMPUTE-TANH-FROM-EXP.  BECAUSE
056000* THESE ARE SHARED, ONLY ONE OF THOSE FOUR HELPER PARAGRAPHS CAN
056100* BE "IN FLIGHT" AT A TIME -- NONE OF THEM ARE RE-ENTRANT, AND
056200* NONE OF THEM CALL EACH OTHER IN A WAY THAT WOULD REQUIRE THAT.
056300*---------------------------------------------------------------
056400 01  WS-EXP-ARG                PIC S9(2)V9(6) COMP.
056500 01  WS-EXP-REDUCED            PIC S9(2)V9(6) COMP.
056600 01  WS-EXP-RESULT             PIC S9(4)V9(6) COMP.
056700 01  WS-TANH-NUMER             PIC S9(4)V9(6) COMP.
056800 01  WS-TANH-DENOM             PIC S9(4)V9(6) COMP.
056900 01  WS-TANH-RESULT            PIC S9V9(6)    COMP.
057000*
057100* SQRT WORK AREA (NEWTON-RAPHSON)
057200 01  WS-SQRT-INPUT             PIC 9V9(6)     COMP.
057300 01  WS-SQRT-RESULT            PIC 9V9(6)     COMP.
057400 01  WS-SQRT-ITER-CTR          PIC 99         COMP.
057500*
057600*---------------------------------------------------------------
057700* CONTROL TOTALS
057800*
057900* ADDED PER CHG010 SO THE NIGHTLY OPERATOR HAS SOMETHING TO
058000* GLANCE AT BEFORE SIGNING OFF ON THE RUN WITHOUT HAVING TO PULL
058100* AND EYEBALL THE FULL STUDENT-OUT DATASET.  WS-RECORDS-READ AND
058200* WS-RECORDS-WRITTEN SHOULD ALWAYS MATCH AT END OF JOB -- THIS
058300* PROGRAM WRITES EXACTLY ONE STUDENT-OUT RECORD FOR EVERY
058400* STUDENT-IN RECORD IT READS, WITH NO SKIP LOGIC ANYWHERE.
058500*---------------------------------------------------------------
058600 01  WS-CONTROL-TOTALS.
058700     05  WS-RECORDS-READ       PIC 9(7)      COMP VALUE 0.
058800     05  WS-RECORDS-WRITTEN    PIC 9(7)      COMP VALUE 0.
058900     05  WS-PROB-SUM           PIC 9(7)V9999 COMP VALUE 0.
059000     05  WS-EASY-COUNT         PIC 9(7)      COMP VALUE 0.
059100     05  WS-MEDIUM-COUNT       PIC 9(7)      COMP VALUE 0.
059200     05  WS-HARD-COUNT         PIC 9(7)      COMP VALUE 0.
059300*
059400*---------------------------------------------------------------
059500* TOTALS LINES FOR RUN-REPORT
059600*
059700* WS-DETAIL-LINE PRINTS ONE LINE PER STUDENT-IN RECORD PROCESSED,
059800* AND THE FOUR WS-TOTALS-LINE GROUPS THAT FOLLOW PRINT THE
059900* END-OF-JOB SUMMARY BLOCK.  BOTH KINDS OF LINE ARE BUILT UP IN
060000* WORKING-STORAGE, MOVED TO RUN-REPORT-REC, AND WRITTEN -- THE
060100* SPACING BETWEEN FIELDS (THE FILLER ITEMS INTERLEAVED THROUGHOUT)
060200* WAS LAID OUT BY EYE AGAINST A PRINTED SAMPLE, NOT COMPUTED, SO
060300* IF A FIELD WIDTH EVER CHANGES THE FILLER ON EITHER SIDE OF IT
060400* WILL LIKELY NEED A MANUAL NUDGE TO KEEP THE COLUMNS ALIGNED.
060500*---------------------------------------------------------------
060600 01  WS-DETAIL-LINE.
060700     05  FILLER                PIC X.
060800     05  DL-USER-ID            PIC X(12).
060900     05  FILLER                PIC X(5).
061000     05  DL-SKILL              PIC -9.999.
061100     05  FILLER                PIC X(6).
061200     05  DL-PRED-PROB          PIC 9.9999.
061300     05  FILLER                PIC X(5).
061400     05  DL-NEW-BETA           PIC 9.999.
061500     05  FILLER                PIC X(5).
061600     05  DL-LABEL              PIC X(6).
061700     05  FILLER                PIC X(3).
061800     05  DL-SUCCESS-LEVEL      PIC X(16).
061900     05  DL-FAIL-LEVEL         PIC X(16).
062000     05  FILLER                PIC X(28).
062100 
062200 01  WS-TOTALS-LINE-1.
062300     05  FILLER                PIC X(20)
062400             VALUE "RECORDS READ  . . . ".
062500     05  TL1-COUNT             PIC ZZZ,ZZ9.
062600     05  FILLER                PIC X(103) VALUE SPACES.
062700 01  WS-TOTALS-LINE-2.
062800     05  FILLER                PIC X(20)
062900             VALUE "RECORDS WRITTEN . . ".
063000     05  TL2-COUNT             PIC ZZZ,ZZ9.
063100     05  FILLER                PIC X(103) VALUE SPACES.
063200 01  WS-TOTALS-LINE-3.
063300     05  FILLER                PIC X(20)
063400             VALUE "AVG PRED PROB . . . ".
063500     05  TL3-AVG               PIC 9.999.
063600     05  FILLER                PIC X(108) VALUE SPACES.
063700 01  WS-TOTALS-LINE-4.
063800     05  FILLER                PIC X(20)
063900             VALUE "EASY / MEDIUM / HARD".
064000     05  FILLER                PIC X(3) VALUE SPACES.
064100     05  TL4-EASY              PIC ZZZ,ZZ9.
064200     05  FILLER                PIC X(3) VALUE " / ".
064300     05  TL4-MEDIUM            PIC ZZZ,ZZ9.
064400     05  FILLER                PIC X(3) VALUE " / ".
064500     05  TL4-HARD              PIC ZZZ,ZZ9.
064600     05  FILLER                PIC X(84) VALUE SPACES.
064700*
064800*---------------------------------------------------------------
064900* PROCEDURE DIVISION
065000*
065100* NUMBERED IN THE SHOP'S USUAL BANDS: THE 100S ARE JOB-LEVEL
065200* CONTROL (OPEN, HEADERS, THE MAIN READ LOOP, CLOSE), THE 200S
065300* ARE THE PER-STUDENT PIPELINE, THE 300S AND 400S ARE THE RANK
065400* AND IRT MODEL STEPS, THE 500S ARE THE DDA STEP, THE 600S AND
065500* 700S BUILD OUTPUT AND ROLL UP TOTALS, THE 800S ARE THE RANK
065600* TABLE LOOKUP AND EXP TIERING HELPERS, AND THE 900S UP ARE THE
065700* END-OF-JOB REPORT AND THE SHARED MATH HELPERS (SIGMOID, EXP,
065800* SQRT, TANH, ABS) THAT DO NOT BELONG TO ANY ONE BUSINESS STEP.
065900* NOTHING BELOW 940 CALLS ANYTHING ABOVE IT EXCEPT THROUGH A
066000* PERFORM, NEVER A GO TO, SO THE FLOW OF CONTROL ALWAYS READS
066100* TOP TO BOTTOM EVEN THOUGH EXECUTION JUMPS AROUND.
066200*---------------------------------------------------------------
066300 PROCEDURE DIVISION.
066400
066500 100-PRIMARY.
066600     PERFORM 105-OPEN-FILES
066700     PERFORM 110-OBTAIN-CURRENT-DATE
066800     PERFORM 115-WRITE-REPORT-HEADERS
066900             VARYING WS-HDR-COUNTER FROM 1 BY 1
067000             UNTIL WS-HDR-COUNTER IS GREATER THAN 5
067100     PERFORM 120-READ-STUDENT
067200     PERFORM 200-PROCESS-ONE-STUDENT
067300             UNTIL STUDIN-EOF
067400     PERFORM 900-PRINT-TOTALS
067500     PERFORM 190-CLOSE-FILES
067600     STOP RUN.
067700 
067800 105-OPEN-FILES.
067900*    NOTHING FANCY HAPPENS HERE, BUT IT IS WORTH SAYING OUT LOUD WHY
068000*    THE THREE FILES OPEN IN THIS ORDER AND WHY THEY STAY OPEN FOR
068100*    THE LIFE OF THE RUN. STUDENT-IN IS THE ONLY INPUT AND IT DRIVES
068200*    THE WHOLE PROGRAM ONE RECORD AT A TIME; STUDENT-OUT AND RUN-
068300*    REPORT ARE BOTH BUILT INCREMENTALLY AS EACH INPUT RECORD IS
068400*    PROCESSED, SO THERE IS NO POINT OPENING THEM LATER OR CLOSING
068500*    THEM EARLIER. IF ANY OF THE THREE FAILS TO OPEN THE RUN WILL
068600*    ABEND ON THE FIRST READ OR WRITE AGAINST IT -- WE HAVE NEVER
068700*    FELT THE NEED TO TEST THE FILE STATUS FIELDS HERE BECAUSE A
068800*    MISSING OR MISALLOCATED DD CARD IN THE JCL IS AN OPERATIONS
068900*    PROBLEM, NOT A DATA PROBLEM, AND SHOULD BLOW UP LOUDLY RATHER
069000*    THAN BE SWALLOWED.
069100*
069200     OPEN INPUT  STUDENT-IN-FILE
069300     OPEN OUTPUT STUDENT-OUT-FILE
069400     OPEN OUTPUT RUN-REPORT-FILE.
069500 
069600 110-OBTAIN-CURRENT-DATE.
069700*    Y2K REMEDIATION (CHG018) -- 4-DIGIT YEAR FORM OF THE
069800*    DATE SPECIAL REGISTER, NOT THE 2-DIGIT ACCEPT FROM DATE.
069900     ACCEPT WS-DATE-RAW FROM DATE YYYYMMDD
070000     ACCEPT WS-TIME-RAW FROM TIME
070100     MOVE WS-DT-MONTH  TO WS-RDO-MONTH
070200     MOVE WS-DT-DAY    TO WS-RDO-DAY
070300     MOVE WS-DT-YEAR   TO WS-RDO-YEAR
070400     MOVE WS-DT-HOUR   TO WS-RTO-HOUR
070500     MOVE WS-DT-MINUTE TO WS-RTO-MINUTE
070600     MOVE WS-RUN-DATE-OUT TO RH2-DATE-OUT
070700     MOVE WS-RUN-TIME-OUT TO RH2-TIME-OUT.
070800 
070900 115-WRITE-REPORT-HEADERS.
071000*    THE HEADING LINES THEMSELVES LIVE IN WS-REPORT-HEADINGS IN
071100*    WORKING-STORAGE RATHER THAN BEING BUILT UP FIELD BY FIELD IN
071200*    THIS PARAGRAPH -- THEY ARE STATIC TEXT, SO THERE IS NOTHING TO
071300*    COMPUTE, ONLY TO WRITE, ONE ADVANCING LINE AT A TIME.
071400*
071500*    CALLED FIVE TIMES FROM 100-PRIMARY WITH WS-HDR-COUNTER VARYING 1
071600*    THROUGH 5, ONCE FOR EACH LINE OF THE CANNED HEADING BLOCK BUILT
071700*    IN WORKING-STORAGE. THE FIRST LINE GETS THE TOP-OF-FORM (SKIP TO
071800*    CHANNEL 1) SO EVERY RUN STARTS ON A FRESH PAGE NO MATTER WHAT
071900*    WAS LEFT ON THE PRINTER OR IN THE SYSOUT SPOOL FROM THE PRIOR
072000*    JOB; THE REMAINING FOUR LINES JUST ADVANCE ONE LINE AT A TIME
072100*    UNDERNEATH IT. THE HEADING TEXT ITSELF, INCLUDING THE RUN DATE
072200*    AND TIME STAMPED INTO LINE 2, IS ASSEMBLED ONCE IN 110-OBTAIN-
072300*    CURRENT-DATE BEFORE THIS PARAGRAPH EVER RUNS.
072400*
072500     IF WS-HDR-COUNTER IS EQUAL TO 1
072600         WRITE RUN-REPORT-REC
072700             FROM RPT-HDR-LN(WS-HDR-COUNTER)
072800             AFTER ADVANCING TOP-OF-FORM
072900     ELSE
073000         WRITE RUN-REPORT-REC
073100             FROM RPT-HDR-LN(WS-HDR-COUNTER)
073200             AFTER ADVANCING 1 LINE
073300     END-IF.
073400 
073500 120-READ-STUDENT.
073600*    THE AT END CLAUSE ONLY FLIPS WS-EOF-FLAG -- IT DOES NOT ITSELF
073700*    STOP THE MAIN LOOP. 100-PRIMARY IS WHAT TESTS THE FLAG AFTER
073800*    EACH PERFORM OF THIS PARAGRAPH. THAT SPLIT KEEPS THE READ LOGIC
073900*    AND THE LOOP-CONTROL LOGIC SEPARATE, WHICH MATTERS BECAUSE
074000*    SEVERAL OTHER PARAGRAPHS IN THIS SHOP'S PROGRAMS ALSO PERFORM A
074100*    READ PARAGRAPH FROM MORE THAN ONE PLACE.
074200*
074300*    A PLAIN SEQUENTIAL READ WITH THE STANDARD AT-END SWITCH SET.
074400*    THIS PARAGRAPH IS PERFORMED ONCE BEFORE THE MAIN PROCESSING LOOP
074500*    TO PRIME THE FIRST RECORD AND ONCE AT THE BOTTOM OF EVERY PASS
074600*    THROUGH 200-PROCESS-ONE-STUDENT TO FETCH THE NEXT ONE -- THE
074700*    CLASSIC READ-AHEAD SHAPE. NOTE THAT STUDENT-IN IS PROCESSED IN
074800*    WHATEVER ORDER IT ARRIVES. BECAUSE THE DDA STEP CARRIES MOMENTUM
074900*    AND A PREVIOUS-BETA FORWARD FROM ONE RECORD TO THE NEXT, THE
075000*    OPERATOR MUST NOT RE-SEQUENCE OR SPLIT THE STUDIN DATASET
075100*    BETWEEN RUNS WITHOUT UNDERSTANDING THAT THE DDA RESULT FOR
075200*    RECORD N+1 DEPENDS ON WHATEVER RECORD CAME BEFORE IT IN THE
075300*    FILE, NOT JUST ON RECORD N+1 ITSELF.
075400*
075500     READ STUDENT-IN-FILE
075600         AT END
075700             MOVE "Y" TO WS-EOF-FLAG
075800     END-READ.
075900 
076000 190-CLOSE-FILES.
076100*    ALL THREE FILES ARE CLOSED HERE REGARDLESS OF WHETHER THEY WERE
076200*    ALL SUCCESSFULLY OPENED -- IF 105-OPEN-FILES ABENDED PARTWAY
076300*    THROUGH, THIS PROGRAM WOULD HAVE ALREADY STOPPED RUN BEFORE EVER
076400*    REACHING HERE, SO BY THE TIME CONTROL ARRIVES AT 190-CLOSE-FILES
076500*    ALL THREE ARE GUARANTEED OPEN.
076600*
076700*    CLOSES ALL THREE FILES IN THE REVERSE OF THE ORDER THEY WERE
076800*    OPENED. ON A NORMAL RUN THIS IS THE LAST THING THAT HAPPENS
076900*    BEFORE STOP RUN; THERE IS NO ABEND-TIME CLOSE LOGIC BECAUSE THE
077000*    RUNTIME CLOSES ANY STILL-OPEN FILES FOR US IF THE PROGRAM ENDS
077100*    ABNORMALLY, AND WE HAVE NEVER HAD A REASON TO OVERRIDE THAT.
077200*
077300     CLOSE STUDENT-IN-FILE
077400     CLOSE STUDENT-OUT-FILE
077500     CLOSE RUN-REPORT-FILE.
077600 
077700 999-END-PROGRAM.
077800*    STOP RUN IS ISSUED WITH NO RETURN CODE SET EXPLICITLY -- THIS
077900*    SHOP'S CONVENTION IS THAT A CLEAN STOP RUN MEANS RC=0 UNLESS A
078000*    PARAGRAPH ALONG THE WAY EXPLICITLY MOVED SOMETHING ELSE INTO
078100*    RETURN-CODE, WHICH THIS PROGRAM NEVER DOES. A NONZERO FILE
078200*    STATUS ON OPEN IS HANDLED BY DISPLAYING A MESSAGE AND STOPPING
078300*    RUN DIRECTLY FROM 105-OPEN-FILES, NOT BY FALLING THROUGH TO
078400*    HERE.
078500*
078600*    DEAD CODE, LEFT IN PLACE ON PURPOSE. THIS PARAGRAPH DATES BACK
078700*    TO AN EARLIER VERSION OF THE PROGRAM THAT HAD A SEPARATE ABEND
078800*    PATH WHICH GOT TO STOP RUN THROUGH HERE INSTEAD OF THROUGH
078900*    100-PRIMARY'S NORMAL FALL-THROUGH. THAT ABEND PATH WAS REMOVED
079000*    YEARS AGO, BUT SHOP CONVENTION IS TO LEAVE A NAMED, NUMBERED
079100*    999-PARAGRAPH IN EVERY BATCH PROGRAM AS THE DESIGNATED
079200*    "SOMETHING WENT WRONG, STOP NOW" LANDING SPOT FOR THE NEXT
079300*    PROGRAMMER WHO NEEDS ONE, SO IT STAYS.
079400*
079500     STOP RUN.
079600*
079700*****************************************************************
079800* 200-PROCESS-ONE-STUDENT THRU 200-EXIT -- THE PER-STUDENT      *
079900* PIPELINE:  VALIDATE, RATES, RANK, IRT, DDA, WRITE, TOTALS.    *
080000*****************************************************************
080100 200-PROCESS-ONE-STUDENT.
080200*    A NOTE ON ORDER OF OPERATIONS: RANK MUST BE RESOLVED BEFORE IRT
080300*    RUNS BECAUSE THE RANK BONUS FEEDS INTO THE ADJUSTED THETA
080400*    CALCULATION, AND IRT MUST RUN BEFORE DDA BECAUSE THE DDA GAP IS
080500*    MEASURED AGAINST THE IRT-PREDICTED SUCCESS PROBABILITY, NOT THE
080600*    RAW ACTUAL SUCCESS RATE. IF A FUTURE CHANGE EVER REORDERS THESE
080700*    PERFORMS, DOUBLE-CHECK THAT NOTHING DOWNSTREAM STILL EXPECTS THE
080800*    OLD ORDER -- SEVERAL OF THESE PARAGRAPHS READ FIELDS THAT ONLY
080900*    GET POPULATED BY AN EARLIER ONE IN THE CHAIN.
081000*
081100*    THIS IS THE PARAGRAPH THAT DOES ALL THE REAL WORK IN THE
081200*    PROGRAM, ONE STUDENT-IN RECORD AT A TIME, IN THE SAME ORDER THE
081300*    SPEC LAYS OUT THE BATCH FLOW: CLEAN UP AND DEFAULT THE INCOMING
081400*    FIELDS, TURN RAW SUCCESS/FAIL COUNTS INTO RATES, FIGURE OUT
081500*    WHICH EXP RANK THE STUDENT HOLDS, RUN THE IRT MODEL TO GET A
081600*    PREDICTED SUCCESS PROBABILITY AND AN ADJUSTED ABILITY ESTIMATE,
081700*    THEN FEED ALL OF THAT INTO THE DYNAMIC DIFFICULTY ADJUSTMENT
081800*    STEP TO DECIDE WHERE NEXT PUZZLE'S BETA SHOULD LAND. ONLY AFTER
081900*    ALL OF THAT IS DONE DO WE BUILD THE OUTPUT RECORD AND THE REPORT
082000*    LINE AND ROLL THE RESULT INTO THE RUN TOTALS. KEEPING THIS
082100*    PARAGRAPH AS A FLAT LIST OF PERFORMS, IN ORDER, MAKES IT EASY TO
082200*    SEE THE WHOLE PIPELINE AT A GLANCE WITHOUT HAVING TO CHASE LOGIC
082300*    BURIED IN NESTED IFS.
082400*
082500     PERFORM 210-VALIDATE-STUDENT
082600     PERFORM 250-COMPUTE-RATES
082700     PERFORM 300-RESOLVE-RANK
082800     PERFORM 400-COMPUTE-IRT THRU 400-EXIT
082900     PERFORM 500-COMPUTE-DDA THRU 500-EXIT
083000     PERFORM 545-DIFFICULTY-LABEL
083100     PERFORM 600-BUILD-STUDENT-OUT
083200     PERFORM 650-WRITE-STUDENT-OUT
083300     PERFORM 660-WRITE-DETAIL-LINE
083400     PERFORM 700-ACCUM-TOTALS
083500     PERFORM 120-READ-STUDENT.
083600 200-EXIT.
083700     EXIT.
083800*
083900*****************************************************************
084000* 210-VALIDATE-STUDENT -- SPEC BATCH FLOW A.1                   *
084100*****************************************************************
084200 210-VALIDATE-STUDENT.
084300*    ACHIEVEMENTS IS CEILINGED AT 30 BECAUSE THE ACHIEVEMENT SCORE
084400*    FED INTO THE IRT ADJUSTMENT IS CAPPED AT 0.30 (SEE 400-COMPUTE-
084500*    IRT'S HANDLING OF WS-IRT-ACHIEVE-SCORE), SO ANYTHING PAST 30
084600*    ACHIEVEMENTS BUYS THE STUDENT NOTHING FURTHER ANYWAY. SUCCESS
084700*    AND FAIL COUNTS ARE MOVED STRAIGHT ACROSS WITH NO CLAMP BECAUSE
084800*    THEY ARE UNSIGNED PIC 9 FIELDS ON STUDENT-IN AND CANNOT ARRIVE
084900*    NEGATIVE OR OVERSIZED IN A WAY THIS PARAGRAPH WOULD NEED TO
085000*    DEFEND AGAINST.
085100*
085200*    "VALIDATE" IS A BIT GENEROUS FOR WHAT THIS PARAGRAPH ACTUALLY
085300*    DOES -- IT IS REALLY A DEFAULTING AND CLAMPING PASS. STUDENT-IN
085400*    IS BUILT BY AN UPSTREAM EXTRACT PROGRAM THAT DOES NOT ALWAYS
085500*    HAVE A USER-ID OR LEVEL-ID TO SUPPLY (SOME OLDER PUZZLE MODULES
085600*    NEVER STAMPED THEM), SO A BLANK FIELD GETS A PLACEHOLDER RATHER
085700*    THAN FLOWING BLANKS ALL THE WAY THROUGH TO STUDENT-OUT AND THE
085800*    PRINTED REPORT. THETA AND BETA-OLD ARE CLAMPED TO THE SAME RANGE
085900*    THE IRT AND DDA MODELS EXPECT THEM IN, SINCE A DOWNSTREAM MODEL
086000*    CHANGE COULD IN THEORY PRODUCE AN OUT-OF-RANGE VALUE ON A PRIOR
086100*    RUN AND WE WOULD RATHER CLAMP QUIETLY HERE THAN LET A BAD VALUE
086200*    PROPAGATE THROUGH THE WHOLE PIPELINE. TARGET-PERF AND ADJUST-
086300*    RATE ARE CEILINGED AT 1 FOR THE SAME REASON.
086400*
086500     ADD 1 TO WS-RECORDS-READ
086600 
086700     IF SI-USER-ID IS EQUAL TO SPACES
086800         MOVE "unknown_user" TO WS-USER-ID
086900     ELSE
087000         MOVE SI-USER-ID TO WS-USER-ID
087100     END-IF
087200 
087300     IF SI-LEVEL-ID IS EQUAL TO SPACES
087400         MOVE "unknown_level" TO WS-LEVEL-ID
087500     ELSE
087600         MOVE SI-LEVEL-ID TO WS-LEVEL-ID
087700     END-IF
087800 
087900     MOVE SI-THETA TO WS-THETA
088000     IF WS-THETA IS LESS THAN -3
088100         MOVE -3 TO WS-THETA
088200     END-IF
088300     IF WS-THETA IS GREATER THAN 3
088400         MOVE 3 TO WS-THETA
088500     END-IF
088600 
088700     MOVE SI-BETA-OLD TO WS-BETA-OLD
088800     IF WS-BETA-OLD IS LESS THAN WS-BETA-MIN
088900         MOVE WS-BETA-MIN TO WS-BETA-OLD
089000     END-IF
089100     IF WS-BETA-OLD IS GREATER THAN WS-BETA-MAX
089200         MOVE WS-BETA-MAX TO WS-BETA-OLD
089300     END-IF
089400 
089500     MOVE SI-TARGET-PERF TO WS-TARGET-PERF
089600     IF WS-TARGET-PERF IS GREATER THAN 1
089700         MOVE 1 TO WS-TARGET-PERF
089800     END-IF
089900 
090000     MOVE SI-ADJUST-RATE TO WS-ADJUST-RATE
090100     IF WS-ADJUST-RATE IS GREATER THAN 1
090200         MOVE 1 TO WS-ADJUST-RATE
090300     END-IF
090400 
090500     MOVE SI-ACHIEVEMENTS TO WS-ACHIEVEMENTS
090600     IF WS-ACHIEVEMENTS IS GREATER THAN 30
090700         MOVE 30 TO WS-ACHIEVEMENTS
090800     END-IF
090900 
091000     MOVE SI-SUCCESS-COUNT TO WS-SUCCESS-COUNT
091100     MOVE SI-FAIL-COUNT    TO WS-FAIL-COUNT
091200 
091300     MOVE SI-EXP-POINTS    TO WS-EXP-POINTS
091400     MOVE SI-EXP-PRESENT-FLAG TO WS-EXP-PRESENT-FLAG.
091500*    UNSIGNED PIC 9 FIELDS FROM THE FILE CANNOT ARRIVE NEGATIVE,
091600*    SO THE "NEGATIVE COUNT/ACHIEVEMENT/EXP -> ZERO" RULE (CHG014)
091700*    IS ALREADY SATISFIED BY THE UNSIGNED PICTURE CLAUSES ABOVE.
091800*
091900*****************************************************************
092000* 250-COMPUTE-RATES -- SPEC BATCH FLOW A.4                      *
092100*****************************************************************
092200 250-COMPUTE-RATES.
092300*    WS-TOTAL-ATTEMPTS IS COMPUTED HERE RATHER THAN CARRIED ON
092400*    STUDENT-IN BECAUSE THE UPSTREAM EXTRACT ONLY EVER GIVES US THE
092500*    RAW SUCCESS AND FAIL COUNTS SEPARATELY -- THERE IS NO ATTEMPT
092600*    TOTAL ON THE INCOMING RECORD TO TRUST OR VALIDATE.
092700*
092800*    THE ACTUAL SUCCESS AND FAIL RATES ARE SIMPLE RATIOS OF THE RAW
092900*    COUNTS CARRIED ON STUDENT-IN, BUT A STUDENT WHO HAS NOT
093000*    ATTEMPTED A SINGLE PUZZLE YET WOULD DIVIDE BY ZERO IF WE DID NOT
093100*    GUARD FOR IT, SO A BRAND-NEW STUDENT WITH NO ATTEMPTS IS GIVEN A
093200*    NEUTRAL 50/50 SPLIT INSTEAD. THAT NEUTRAL SPLIT MATTERS
093300*    DOWNSTREAM TOO -- IT IS THE SAME "NO DATA YET" CONVENTION USED
093400*    FOR CONSISTENCY IN THE DDA STEP, SO A FIRST-TIME STUDENT IS NOT
093500*    UNFAIRLY TREATED AS EITHER A CONSISTENT SUCCEEDER OR A
093600*    CONSISTENT FAILER BEFORE THEY HAVE HAD A CHANCE TO PROVE EITHER
093700*    WAY.
093800*
093900     COMPUTE WS-TOTAL-ATTEMPTS =
094000         WS-SUCCESS-COUNT + WS-FAIL-COUNT
094100     IF WS-TOTAL-ATTEMPTS IS GREATER THAN ZERO
094200         COMPUTE WS-ACTUAL-SUCCESS-RATE ROUNDED =
094300             WS-SUCCESS-COUNT / WS-TOTAL-ATTEMPTS
094400         COMPUTE WS-ACTUAL-FAIL-RATE ROUNDED =
094500             WS-FAIL-COUNT / WS-TOTAL-ATTEMPTS
094600     ELSE
094700         MOVE 0.500 TO WS-ACTUAL-SUCCESS-RATE
094800         MOVE 0.500 TO WS-ACTUAL-FAIL-RATE
094900     END-IF.
095000*
095100*****************************************************************
095200* 300-RESOLVE-RANK -- SPEC BATCH FLOW A.2                       *
095300*****************************************************************
095400 300-RESOLVE-RANK.
095500*    IT WOULD BE TEMPTING TO SKIP THE RANK LOOKUP ENTIRELY WHEN EXP
095600*    IS ABSENT AND JUST HARD-CODE THE NOVICE VALUES INTO THIS
095700*    PARAGRAPH, AND THAT IS EXACTLY WHAT THE ELSE BRANCH DOES -- BUT
095800*    THE VALUES IT HARD-CODES (-0.0500 BIAS) MUST BE KEPT IN SYNC BY
095900*    HAND WITH ENTRY 1 OF WS-RANK-TABLE-DATA IF THAT TABLE IS EVER
096000*    RE-TUNED. THERE IS NO PROGRAMMATIC LINK BETWEEN THE TWO.
096100*
096200*    RANK IS DRIVEN OFF THE STUDENT'S EXP TOTAL, BUT EXP ITSELF IS AN
096300*    OPTIONAL FIELD ON STUDENT-IN -- OLDER EXTRACT VERSIONS DID NOT
096400*    CARRY IT AT ALL, SO SI-EXP-PRESENT-FLAG TELLS US WHETHER SI-EXP-
096500*    POINTS IS TRUSTWORTHY THIS RUN. WHEN EXP IS MISSING WE DO NOT
096600*    GUESS; THE STUDENT IS SIMPLY TREATED AS A NOVICE WITH THE NOVICE
096700*    TABLE ENTRY'S NEGATIVE RANK BIAS, WHICH IS THE SAME OUTCOME THE
096800*    RANK TABLE WOULD PRODUCE FOR A STUDENT WITH ZERO EXP ANYWAY.
096900*    WHEN EXP IS PRESENT WE NORMALIZE IT AND SCAN THE TEN-ENTRY RANK
097000*    TABLE FOR THE HIGHEST THRESHOLD THE STUDENT HAS CLEARED.
097100*
097200     IF WS-EXP-PRESENT-FLAG IS EQUAL TO "Y"
097300         PERFORM 800-EXP-NORMALIZE
097400         PERFORM 810-RANK-LOOKUP
097500     ELSE
097600         MOVE "novice" TO WS-RESOLVED-RANK-NAME
097700         MOVE -0.0500  TO WS-RANK-BONUS
097800     END-IF.
097900*
098000*****************************************************************
098100* 400-COMPUTE-IRT THRU 400-EXIT -- SPEC BUSINESS RULES: IRT     *
098200*****************************************************************
098300 400-COMPUTE-IRT.
098400*    WHY THE ACHIEVEMENT BUMP IS CAPPED AT 0.1 RATHER THAN LET GROW
098500*    WITH THE RAW ACHIEVE SCORE: CHG003 ORIGINALLY LET A HIGH
098600*    ACHIEVEMENT COUNT ADD AN UNBOUNDED AMOUNT TO ADJUSTED THETA, AND
098700*    A HANDFUL OF STUDENTS WHO HAD RACKED UP ACHIEVEMENTS IN AN
098800*    UNRELATED PART OF THE COURSEWARE WERE GETTING PUSHED INTO
098900*    PUZZLES FAR HARDER THAN THEIR ACTUAL DEMONSTRATED SKILL
099000*    WARRANTED. THE CAP AT 0.1 WAS THE FOLLOW-UP FIX. ALSO NOTE THAT
099100*    WS-TOTAL-ATTEMPTS BEING ZERO SKIPS THE SUCCESS-RATE NUDGE TO
099200*    ADJUSTED THETA ENTIRELY RATHER THAN LET A DIVIDE-BY-ZERO SLIP
099300*    THROUGH -- A BRAND-NEW STUDENT'S ADJUSTED THETA STARTS AS JUST
099400*    THEIR RAW THETA, UNMODIFIED BY ANY PERFORMANCE HISTORY THEY DO
099500*    NOT YET HAVE.
099600*
099700*    THE IRT MODEL HERE IS THE STANDARD ONE-PARAMETER LOGISTIC
099800*    (RASCH) FORM: PROBABILITY OF SUCCESS IS THE SIGMOID OF D TIMES
099900*    THE GAP BETWEEN THE STUDENT'S ABILITY (THETA) AND THE PUZZLE'S
100000*    DIFFICULTY (BETA-OLD), WITH D FIXED AT 1.7 SO THE LOGISTIC CURVE
100100*    APPROXIMATES THE NORMAL OGIVE CLOSELY ENOUGH FOR OUR PURPOSES.
100200*    THAT GIVES US WS-IRT-PROBABILITY. SEPARATELY WE NUDGE THE RAW
100300*    THETA INTO AN ADJUSTED-THETA FIGURE THAT BLENDS IN THE ACTUAL
100400*    SUCCESS RATE, THE STUDENT'S RANK BONUS, THE SUCCESS/FAIL TIER
100500*    BONUS AND PENALTY, AND A SMALL ACHIEVEMENT BUMP, CLAMPING BACK
100600*    TO THE -3..3 RANGE AFTER EACH BLEND SO NO SINGLE FACTOR CAN PUSH
100700*    THE ADJUSTED ABILITY OFF THE SCALE THE REST OF THE MODEL
100800*    EXPECTS. CONFIDENCE IS A ROUGH MEASURE OF HOW CLOSE THE SUCCESS
100900*    AND FAIL NORMALIZED TIER VALUES ARE TO EACH OTHER -- THE CLOSER
101000*    THEY ARE, THE MORE ERRATIC THE STUDENT'S RECENT PERFORMANCE HAS
101100*    BEEN, SO CONFIDENCE DROPS.
101200*
101300     COMPUTE WS-IRT-ACHIEVE-SCORE = WS-ACHIEVEMENTS * 0.01
101400 
101500     MOVE WS-SUCCESS-COUNT TO WS-TIER-COUNT
101600     PERFORM 820-SUCCESS-TIER
101700     MOVE WS-TIER-LEVEL      TO WS-SUCC-LEVEL
101800     MOVE WS-TIER-NORMALIZED TO WS-SUCC-NORMALIZED
101900     MOVE WS-TIER-RESULT     TO WS-SUCC-BONUS
102000 
102100     MOVE WS-FAIL-COUNT TO WS-TIER-COUNT
102200     PERFORM 830-FAIL-TIER
102300     MOVE WS-TIER-LEVEL      TO WS-FAIL-LEVEL
102400     MOVE WS-TIER-NORMALIZED TO WS-FAIL-NORMALIZED
102500     MOVE WS-TIER-RESULT     TO WS-FAIL-PENALTY
102600 
102700     COMPUTE WS-EXP-ARG =
102800         WS-IRT-D-CONSTANT * (WS-THETA - WS-BETA-OLD)
102900     PERFORM 940-SIGMOID THRU 940-EXIT
103000     MOVE WS-EXP-RESULT TO WS-IRT-PROBABILITY
103100 
103200     IF WS-TOTAL-ATTEMPTS IS EQUAL TO ZERO
103300         MOVE WS-THETA TO WS-IRT-ADJ-THETA
103400     ELSE
103500         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
103600             WS-THETA +
103700             ((WS-SUCCESS-COUNT / WS-TOTAL-ATTEMPTS) - 0.5)
103800                 * 0.05
103900         PERFORM 405-CLAMP-ADJ-THETA
104000     END-IF
104100 
104200     COMPUTE WS-IRT-ADJ-THETA ROUNDED =
104300         WS-IRT-ADJ-THETA + WS-RANK-BONUS
104400             + WS-SUCC-BONUS - WS-FAIL-PENALTY
104500 
104600     IF (WS-IRT-ACHIEVE-SCORE * 0.01) IS LESS THAN 0.1
104700         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
104800             WS-IRT-ADJ-THETA + (WS-IRT-ACHIEVE-SCORE * 0.01)
104900     ELSE
105000         COMPUTE WS-IRT-ADJ-THETA ROUNDED =
105100             WS-IRT-ADJ-THETA + 0.1
105200     END-IF
105300 
105400     PERFORM 405-CLAMP-ADJ-THETA
105500 
105600     COMPUTE WS-ABS-INPUT =
105700         WS-SUCC-NORMALIZED - WS-FAIL-NORMALIZED
105800     PERFORM 990-COMPUTE-ABS
105900     COMPUTE WS-IRT-CONFIDENCE ROUNDED = 1 - WS-ABS-RESULT
106000     IF WS-IRT-CONFIDENCE IS LESS THAN ZERO
106100         MOVE 0 TO WS-IRT-CONFIDENCE
106200     END-IF
106300     IF WS-IRT-CONFIDENCE IS GREATER THAN 1
106400         MOVE 1 TO WS-IRT-CONFIDENCE
106500     END-IF.
106600 400-EXIT.
106700     EXIT.
106800 
106900 405-CLAMP-ADJ-THETA.
107000*    THE CLAMP RANGE HERE IS WIDER THAN THE CLAMP IN 510-CLAMP-
107100*    PROPOSED-BETA BECAUSE THETA AND BETA ARE MEASURED ON THE SAME
107200*    SCALE BUT SERVE DIFFERENT PURPOSES -- THETA IS AN ESTIMATE OF
107300*    STUDENT ABILITY, WHICH THE LAB HAS OBSERVED CAN LEGITIMATELY
107400*    RANGE WIDER THAN ANY SINGLE PUZZLE'S DIFFICULTY EVER SHOULD.
107500*
107600*    A SMALL SHARED HELPER SO THE -3..3 CLAMP DOES NOT HAVE TO BE
107700*    RETYPED EVERY TIME 400-COMPUTE-IRT NUDGES THE ADJUSTED THETA.
107800*    CALLED THREE TIMES FROM ITS OWNER PARAGRAPH.
107900*
108000     IF WS-IRT-ADJ-THETA IS LESS THAN -3
108100         MOVE -3 TO WS-IRT-ADJ-THETA
108200     END-IF
108300     IF WS-IRT-ADJ-THETA IS GREATER THAN 3
108400         MOVE 3 TO WS-IRT-ADJ-THETA
108500     END-IF.
108600*
108700*****************************************************************
108800* 500-COMPUTE-DDA THRU 500-EXIT -- SPEC BUSINESS RULES: DDA.    *
108900* MOMENTUM AND PREVIOUS-BETA CARRY FORWARD FROM RECORD TO       *
109000* RECORD VIA WS-DDA-STATE (RUN-LEVEL, NOT RESET PER STUDENT).   *
109100*****************************************************************
109200 500-COMPUTE-DDA.
109300*    THIS IS THE HEART OF THE PROGRAM AND THE PART THAT HAS BEEN
109400*    TUNED THE MOST OVER THE YEARS (SEE CHG006 THROUGH CHG009 AND
109500*    CHG022 IN THE CHANGE LOG ABOVE). THE IDEA IS SIMPLE EVEN THOUGH
109600*    THE ARITHMETIC LOOKS BUSY: IF THE STUDENT IS SUCCEEDING MORE
109700*    THAN THE TARGET PERFORMANCE RATE, PUSH BETA UP TO MAKE THE NEXT
109800*    PUZZLE HARDER; IF THEY ARE SUCCEEDING LESS, PULL BETA DOWN. THE
109900*    GAP BETWEEN TARGET AND ACTUAL PREDICTED PROBABILITY DRIVES THE
110000*    RAW ADJUSTMENT, BUT THAT RAW NUMBER IS THEN SCALED BY HOW
110100*    SENSITIVE THE STUDENT'S OWN ABILITY LEVEL IS (A VERY HIGH OR
110200*    VERY LOW THETA SHOULD MOVE BETA MORE CAUTIOUSLY THAN A MID-RANGE
110300*    ONE), REWEIGHTED BY A BEHAVIOR SCORE THAT REWARDS CONSISTENT
110400*    SUCCESS AND PENALIZES A HIGH FAIL TIER, DAMPENED TO ZERO WHEN
110500*    THE GAP IS ALREADY TINY SO WE DO NOT CHASE NOISE, BLENDED WITH
110600*    LAST RECORD'S MOMENTUM SO THE DIFFICULTY DOES NOT WHIPSAW RECORD
110700*    TO RECORD, AND FINALLY RUN THROUGH A TANH SQUASH AND A HARD
110800*    STEP-SIZE CAP SO NO SINGLE STUDENT-IN RECORD CAN MOVE BETA MORE
110900*    THAN 0.15 IN ONE PASS. THE LAST GUARD, THE PERFECT-PERFORMANCE
111000*    HOLD, EXISTS BECAUSE A STUDENT WHO IS ALREADY SUCCEEDING
111100*    ESSENTIALLY EVERY TIME AT A RESPECTABLE DIFFICULTY SHOULD NOT
111200*    HAVE THEIR BETA QUIETLY LOWERED JUST BECAUSE THE ARITHMETIC
111300*    HAPPENED TO COME OUT THAT WAY -- SEE CHG009. REMEMBER THAT WS-
111400*    DDA-PREV-BETA AND WS-DDA-MOMENTUM LIVE IN WS-DDA-STATE, NOT IN
111500*    THE PER-RECORD WORKING FIELDS, SO THIS PARAGRAPH'S BEHAVIOR ON
111600*    RECORD N+1 DEPENDS ON WHAT HAPPENED ON RECORD N.
111700*
111800     MOVE WS-DDA-CONSISTENCY TO WS-DDA-CONSISTENCY
111900     COMPUTE WS-DDA-CONSISTENCY ROUNDED =
112000         WS-SUCC-NORMALIZED + WS-SUCC-BONUS
112100     IF WS-DDA-CONSISTENCY IS GREATER THAN 1
112200         MOVE 1 TO WS-DDA-CONSISTENCY
112300     END-IF
112400 
112500     COMPUTE WS-DDA-GAP = WS-TARGET-PERF - WS-IRT-PROBABILITY
112600 
112700     COMPUTE WS-DDA-SENSITIVITY = 1 - (WS-IRT-ADJ-THETA / 6)
112800 
112900     COMPUTE WS-DDA-ADJ =
113000         WS-ADJUST-RATE * WS-DDA-GAP * WS-DDA-SENSITIVITY
113100 
113200     COMPUTE WS-DDA-BEHAVIOR-WEIGHT =
113300         (0.6 * WS-SUCC-NORMALIZED)
113400         + (0.4 * WS-DDA-CONSISTENCY)
113500         - (0.5 * WS-FAIL-PENALTY)
113600 
113700     COMPUTE WS-DDA-ADJ =
113800         WS-DDA-ADJ * (1 + (WS-DDA-BEHAVIOR-WEIGHT * 0.3))
113900 
114000     MOVE WS-DDA-GAP TO WS-ABS-INPUT
114100     PERFORM 990-COMPUTE-ABS
114200     IF WS-ABS-RESULT IS LESS THAN WS-STABILITY-THRESH
114300         MOVE 0 TO WS-DDA-ADJ
114400     END-IF
114500 
114600     COMPUTE WS-DDA-MOMENTUM =
114700         (WS-MOMENTUM-FACTOR * WS-DDA-MOMENTUM)
114800         + ((1 - WS-MOMENTUM-FACTOR) * WS-DDA-ADJ)
114900     COMPUTE WS-DDA-ADJ =
115000         WS-DDA-ADJ + (WS-DDA-MOMENTUM * 0.5)
115100 
115200     IF WS-DDA-PREV-EXISTS
115300         COMPUTE WS-ABS-INPUT = WS-BETA-OLD - WS-DDA-PREV-BETA
115400         PERFORM 990-COMPUTE-ABS
115500         IF WS-ABS-RESULT IS LESS THAN 0.05
115600             COMPUTE WS-DDA-ADJ = WS-DDA-ADJ * 0.4
115700         END-IF
115800     END-IF
115900 
116000     MOVE WS-DDA-ADJ TO WS-EXP-ARG
116100     COMPUTE WS-EXP-ARG = WS-DDA-ADJ * 2
116200     PERFORM 950-COMPUTE-EXP
116300     PERFORM 970-COMPUTE-TANH-FROM-EXP
116400 
116500     COMPUTE WS-DDA-PROPOSED-BETA =
116600         WS-BETA-OLD + (WS-TANH-RESULT * 0.8)
116700     PERFORM 510-CLAMP-PROPOSED-BETA
116800 
116900     MOVE WS-BETA-OLD TO WS-DDA-OLD-BETA-SAVE
117000     COMPUTE WS-DDA-STEP-DIFF =
117100         WS-DDA-PROPOSED-BETA - WS-DDA-OLD-BETA-SAVE
117200     MOVE WS-DDA-STEP-DIFF TO WS-ABS-INPUT
117300     PERFORM 990-COMPUTE-ABS
117400     IF WS-ABS-RESULT IS GREATER THAN WS-MAX-BETA-STEP
117500         IF WS-DDA-STEP-DIFF IS GREATER THAN ZERO
117600             COMPUTE WS-DDA-PROPOSED-BETA =
117700                 WS-DDA-OLD-BETA-SAVE + WS-MAX-BETA-STEP
117800         ELSE
117900             COMPUTE WS-DDA-PROPOSED-BETA =
118000                 WS-DDA-OLD-BETA-SAVE - WS-MAX-BETA-STEP
118100         END-IF
118200         PERFORM 510-CLAMP-PROPOSED-BETA
118300     END-IF
118400 
118500     IF WS-IRT-PROBABILITY IS GREATER THAN OR EQUAL TO 0.99
118600         IF WS-DDA-PROPOSED-BETA IS LESS THAN WS-DDA-OLD-BETA-SAVE
118700             IF WS-DDA-OLD-BETA-SAVE
118800                     IS GREATER THAN OR EQUAL TO 0.5
118900                 MOVE WS-DDA-OLD-BETA-SAVE
119000                     TO WS-DDA-PROPOSED-BETA
119100             END-IF
119200         END-IF
119300     END-IF
119400 
119500     MOVE WS-DDA-PROPOSED-BETA TO WS-DDA-NEW-BETA
119600     MOVE WS-DDA-NEW-BETA      TO WS-DDA-PREV-BETA
119700     MOVE "Y"                  TO WS-DDA-HAS-PREV.
119800 500-EXIT.
119900     EXIT.
120000 
120100 510-CLAMP-PROPOSED-BETA.
120200*    KEEPING BETA INSIDE THIS RANGE IS WHAT STOPS A RUN OF UNUSUAL
120300*    ATTEMPT DATA FROM PUSHING A PUZZLE'S DIFFICULTY OFF INTO
120400*    TERRITORY THAT WOULD MAKE IT EFFECTIVELY UNSOLVABLE OR TRIVIAL
120500*    FOR EVERY STUDENT WHO SEES IT NEXT, NOT JUST THE ONE STUDENT
120600*    WHOSE ATTEMPT TRIGGERED THE ADJUSTMENT.
120700*
120800*    KEEPS THE PROPOSED NEW BETA INSIDE THE SAME 0.1 TO 1.0 WINDOW
120900*    EVERY BETA VALUE IN THIS SYSTEM IS EXPECTED TO LIVE IN. CALLED
121000*    TWICE FROM 500-COMPUTE-DDA -- ONCE RIGHT AFTER THE TANH SQUASH
121100*    AND AGAIN AFTER THE STEP-SIZE CAP, SINCE THE STEP-SIZE CAP CAN
121200*    ITSELF PUSH THE PROPOSAL BACK OUT OF RANGE IN AN EXTREME CASE.
121300*
121400     IF WS-DDA-PROPOSED-BETA IS LESS THAN WS-BETA-MIN
121500         MOVE WS-BETA-MIN TO WS-DDA-PROPOSED-BETA
121600     END-IF
121700     IF WS-DDA-PROPOSED-BETA IS GREATER THAN WS-BETA-MAX
121800         MOVE WS-BETA-MAX TO WS-DDA-PROPOSED-BETA
121900     END-IF.
122000*
122100*****************************************************************
122200* 545-DIFFICULTY-LABEL -- SPEC BUSINESS RULES: DIFFICULTY       *
122300* LABELS.  ALSO USED FOR THE END-OF-JOB LABEL TOTALS.           *
122400*****************************************************************
122500 545-DIFFICULTY-LABEL.
122600*    EASY/MEDIUM/HARD CUTOFFS OF 0.30 AND 0.60 WERE PICKED BY THE
122700*    COURSE INSTRUCTORS TO ROUGHLY MATCH HOW THEY WERE ALREADY
122800*    DESCRIBING PUZZLE DIFFICULTY TO STUDENTS BEFORE THIS PROGRAM
122900*    EXISTED, SO THE LABELS WOULD FEEL FAMILIAR RATHER THAN
123000*    INTRODUCING A NEW SCALE STUDENTS HAD TO LEARN.
123100*
123200*    A PLAIN TWO-CUTOFF CLASSIFICATION OF THE NEW BETA INTO EASY,
123300*    MEDIUM, OR HARD FOR HUMAN CONSUMPTION ON STUDENT-OUT AND THE
123400*    PRINTED REPORT -- THE DOWNSTREAM PUZZLE SELECTION JOB USES THE
123500*    NUMERIC BETA ITSELF, NOT THIS LABEL, SO THE CUTOFFS HERE ARE
123600*    PURELY COSMETIC AND CAN BE ADJUSTED WITHOUT TOUCHING ANY
123700*    UPSTREAM MODEL.
123800*
123900     IF WS-DDA-NEW-BETA IS LESS THAN WS-EASY-CUTOFF
124000         MOVE "Easy"   TO WS-DDA-LABEL
124100     ELSE
124200         IF WS-DDA-NEW-BETA IS LESS THAN WS-MEDIUM-CUTOFF
124300             MOVE "Medium" TO WS-DDA-LABEL
124400         ELSE
124500             MOVE "Hard"   TO WS-DDA-LABEL
124600         END-IF
124700     END-IF.
124800*
124900*****************************************************************
125000* 600-BUILD-STUDENT-OUT -- SPEC BATCH FLOW A.6                  *
125100*****************************************************************
125200 600-BUILD-STUDENT-OUT.
125300*    EVERY FIELD MOVED HERE TRACES BACK TO EITHER A DIRECT COPY FROM
125400*    STUDENT-IN OR A RESULT COMPUTED EARLIER IN THIS SAME PASS
125500*    THROUGH 200-PROCESS-ONE-STUDENT -- THIS PARAGRAPH DOES NO
125600*    COMPUTATION OF ITS OWN, ONLY ASSEMBLY, WHICH IS WHY IT IS SAFE
125700*    TO CALL IT LATE IN THE PIPELINE AFTER EVERYTHING ELSE HAS
125800*    ALREADY RUN.
125900*
126000*    STRAIGHT FIELD-BY-FIELD ASSEMBLY OF THE OUTPUT RECORD FROM
126100*    WHATEVER THIS PASS THROUGH THE PIPELINE COMPUTED. THE ONE
126200*    WRINKLE IS THE AUTO-SYNC-SUPPRESSED SWITCH (UPSI-0) -- WHEN
126300*    OPERATIONS SETS IT ON FOR A GIVEN RUN, WE STILL COMPUTE THE
126400*    SUCCESS AND FAIL TIER LEVELS INTERNALLY BECAUSE THE DDA STEP
126500*    NEEDS THEM, BUT WE DO NOT PUBLISH THOSE TIER LABELS TO STUDENT-
126600*    OUT OR THE REPORT; "N/A" GOES OUT INSTEAD. THIS WAS ADDED PER
126700*    CHG012 AT THE REGISTRAR'S OFFICE'S REQUEST SO STUDENTS COULD NOT
126800*    SEE THEIR OWN TIER LABEL DURING A TRIAL PERIOD WHILE THE TIERING
126900*    SCHEME WAS STILL BEING VALIDATED.
127000*
127100     MOVE WS-USER-ID           TO SO-USER-ID
127200     MOVE WS-LEVEL-ID          TO SO-LEVEL-ID
127300     MOVE WS-IRT-ADJ-THETA     TO SO-STUDENT-SKILL
127400     MOVE WS-IRT-PROBABILITY   TO SO-PRED-SUCCESS-PROB
127500     MOVE WS-ACTUAL-SUCCESS-RATE TO SO-ACTUAL-SUCCESS-RATE
127600     MOVE WS-ACTUAL-FAIL-RATE  TO SO-ACTUAL-FAIL-RATE
127700     MOVE WS-TARGET-PERF       TO SO-TARGET-PERF
127800     MOVE WS-DDA-NEW-BETA      TO SO-NEW-BETA
127900     MOVE WS-DDA-LABEL         TO SO-DIFFICULTY-LABEL
128000     MOVE WS-RESOLVED-RANK-NAME TO SO-RANK-NAME-OUT
128100     MOVE WS-IRT-CONFIDENCE    TO SO-CONFIDENCE-INDEX
128200 
128300     IF AUTO-SYNC-SUPPRESSED
128400         MOVE "N/A" TO SO-SUCCESS-LEVEL
128500         MOVE "N/A" TO SO-FAIL-LEVEL
128600     ELSE
128700         MOVE WS-SUCC-LEVEL TO SO-SUCCESS-LEVEL
128800         MOVE WS-FAIL-LEVEL TO SO-FAIL-LEVEL
128900     END-IF.
129000 
129100 650-WRITE-STUDENT-OUT.
129200     WRITE STUDENT-OUT-REC.
129300 
129400 660-WRITE-DETAIL-LINE.
129500*    ONE DETAIL LINE IS WRITTEN PER STUDENT-IN RECORD, IN THE SAME
129600*    ORDER THE RECORDS WERE READ -- THERE IS NO SORT OR RE-SEQUENCING
129700*    OF THE REPORT, SO THE NIGHTLY OPERATOR CAN CROSS-CHECK A GIVEN
129800*    LINE AGAINST STUDIN BY POSITION IF SOMETHING LOOKS WRONG.
129900*
130000*    BUILDS AND WRITES ONE LINE OF THE RUN-REPORT FOR THIS STUDENT,
130100*    LAID OUT UNDER THE COLUMN HEADINGS FROM RPT-HDR-LN4. NOTE THAT
130200*    THE SUCCESS/FAIL LEVEL COLUMNS ARE MOVED FROM SO-SUCCESS-LEVEL
130300*    AND SO-FAIL-LEVEL (THE STUDENT-OUT FIELDS ALREADY RESOLVED,
130400*    INCLUDING THE AUTO-SYNC "N/A" SUBSTITUTION) RATHER THAN FROM WS-
130500*    SUCC-LEVEL AND WS-FAIL-LEVEL DIRECTLY, SO THE PRINTED REPORT AND
130600*    THE OUTPUT FILE ALWAYS AGREE WITH EACH OTHER.
130700*
130800     MOVE SPACES           TO WS-DETAIL-LINE
130900     MOVE WS-USER-ID       TO DL-USER-ID
131000     MOVE WS-IRT-ADJ-THETA TO DL-SKILL
131100     MOVE WS-IRT-PROBABILITY TO DL-PRED-PROB
131200     MOVE WS-DDA-NEW-BETA  TO DL-NEW-BETA
131300     MOVE WS-DDA-LABEL     TO DL-LABEL
131400     MOVE SO-SUCCESS-LEVEL TO DL-SUCCESS-LEVEL
131500     MOVE SO-FAIL-LEVEL    TO DL-FAIL-LEVEL
131600     WRITE RUN-REPORT-REC FROM WS-DETAIL-LINE
131700         AFTER ADVANCING 1 LINE.
131800*
131900*****************************************************************
132000* 700-ACCUM-TOTALS -- SPEC BATCH FLOW A.7                       *
132100*****************************************************************
132200 700-ACCUM-TOTALS.
132300*    THESE ACCUMULATORS ONLY EVER GROW DURING THE RUN; THEY ARE
132400*    INITIALIZED TO ZERO IN WORKING-STORAGE AND READ BACK OUT IN
132500*    900-PRINT-TOTALS AT END OF JOB. THERE IS NO PERIODIC RESET
132600*    BECAUSE THIS PROGRAM RUNS ONCE PER NIGHT AND ENDS -- THE TOTALS
132700*    ARE MEANINGFUL FOR EXACTLY ONE RUN AND ARE NOT CARRIED FORWARD
132800*    TO THE NEXT NIGHT'S JOB.
132900*
133000     ADD 1 TO WS-RECORDS-WRITTEN
133100     ADD WS-IRT-PROBABILITY TO WS-PROB-SUM
133200     EVALUATE WS-DDA-LABEL
133300         WHEN "Easy"
133400             ADD 1 TO WS-EASY-COUNT
133500         WHEN "Medium"
133600             ADD 1 TO WS-MEDIUM-COUNT
133700         WHEN "Hard"
133800             ADD 1 TO WS-HARD-COUNT
133900     END-EVALUATE.
134000*
134100*****************************************************************
134200* 800-EXP-NORMALIZE -- SPEC BUSINESS RULES: EXP                 *
134300*****************************************************************
134400 800-EXP-NORMALIZE.
134500*    THE SCALING CONSTANT HERE WAS PICKED SO THAT A TYPICAL
134600*    SEMESTER'S WORTH OF EXP FOR A HARD-WORKING STUDENT NORMALIZES TO
134700*    SOMEWHERE NEAR THE TOP OF THE RANGE WITHOUT ACTUALLY PEGGING AT
134800*    THE CEILING -- IF THE CEILING WERE REACHED TOO EASILY THE RANK
134900*    BONUS WOULD STOP DISCRIMINATING BETWEEN A STRONG STUDENT AND AN
135000*    EXCEPTIONAL ONE.
135100*
135200*    EXP IS CAPPED AT 10,000 BEFORE IT IS DIVIDED DOWN TO A 0..1
135300*    FRACTION SO A DATA-ENTRY OR UPSTREAM-EXTRACT ERROR THAT LETS AN
135400*    ENORMOUS EXP VALUE THROUGH CANNOT PRODUCE A NORMALIZED VALUE
135500*    GREATER THAN 1 AND CONFUSE THE RANK TABLE SCAN THAT FOLLOWS.
135600*
135700     IF WS-EXP-POINTS IS GREATER THAN 10000
135800         MOVE 10000 TO WS-EXP-POINTS
135900     END-IF
136000     COMPUTE WS-EXP-NORMALIZED ROUNDED = WS-EXP-POINTS / 10000.
136100*
136200*****************************************************************
136300* 810-RANK-LOOKUP -- HIGHEST TABLE ENTRY WHOSE THRESHOLD IS     *
136400* LESS THAN OR EQUAL TO THE NORMALIZED EXP VALUE.               *
136500*****************************************************************
136600 810-RANK-LOOKUP.
136700*    AN INDEXED OCCURS TABLE WAS CHOSEN OVER A SEARCH VERB BECAUSE
136800*    THE TABLE NEEDS THE "LAST MATCH WINS" SEMANTICS DESCRIBED ABOVE,
136900*    AND SEARCH (WITHOUT ALL) STOPS AT THE FIRST MATCH RATHER THAN
137000*    THE LAST -- WE WOULD HAVE HAD TO SEARCH THE TABLE BACKWARDS TO
137100*    GET THE SAME EFFECT, WHICH READS LESS NATURALLY THAN A STRAIGHT
137200*    FORWARD SCAN THAT SIMPLY KEEPS OVERWRITING THE ANSWER.
137300*
137400*    THE TABLE IS SCANNED IN ITS ENTIRETY FROM ENTRY 1 TO 10 RATHER
137500*    THAN STOPPING AT THE FIRST MATCH, BECAUSE THE TABLE IS BUILT IN
137600*    ASCENDING THRESHOLD ORDER AND WE WANT THE LAST (HIGHEST) ENTRY
137700*    THE STUDENT QUALIFIES FOR, NOT THE FIRST. 815-RANK-SCAN-STEP
137800*    SIMPLY OVERWRITES THE RESOLVED RANK AND BONUS EVERY TIME THE
137900*    NORMALIZED EXP CLEARS ANOTHER THRESHOLD, SO WHATEVER IS LEFT
138000*    STANDING AFTER THE FULL TEN-ENTRY SCAN IS THE HIGHEST RANK
138100*    EARNED.
138200*
138300     MOVE "novice"  TO WS-RESOLVED-RANK-NAME
138400     MOVE -0.0500   TO WS-RANK-BONUS
138500     SET WS-RANK-IDX TO 1
138600     PERFORM 815-RANK-SCAN-STEP
138700             VARYING WS-RANK-IDX FROM 1 BY 1
138800             UNTIL WS-RANK-IDX IS GREATER THAN 10.
138900 
139000 815-RANK-SCAN-STEP.
139100     IF WS-RANK-THRESH(WS-RANK-IDX)
139200             IS LESS THAN OR EQUAL TO WS-EXP-NORMALIZED
139300         MOVE WS-RANK-NAME(WS-RANK-IDX)
139400             TO WS-RESOLVED-RANK-NAME
139500         MOVE WS-RANK-BIAS(WS-RANK-IDX)
139600             TO WS-RANK-BONUS
139700     END-IF.
139800*
139900*****************************************************************
140000* 820-SUCCESS-TIER -- SPEC BUSINESS RULES: SUCCESS TIERING      *
140100* (GET_SUCCESS_RATE).  WS-TIER-COUNT IS THE INPUT COUNT.        *
140200*****************************************************************
140300 820-SUCCESS-TIER.
140400*    THE THRESHOLDS (3, 6, 51) ARE DELIBERATELY THE SAME EVALUATE
140500*    RANGES USED BY 830-FAIL-TIER BELOW -- THE TWO TIERING SCHEMES
140600*    WERE DESIGNED TOGETHER SO A STUDENT'S SUCCESS TIER AND FAIL TIER
140700*    LABELS ALWAYS LINE UP AT THE SAME COUNT BOUNDARIES, EVEN THOUGH
140800*    THE LABEL TEXT AND THE BIAS DIRECTION DIFFER. THE SQUARE ROOT ON
140900*    THE NORMALIZED COUNT GIVES DIMINISHING RETURNS AS THE COUNT
141000*    CLIMBS, SO A STUDENT WITH 90 SUCCESSES DOES NOT GET NEARLY
141100*    DOUBLE THE BONUS OF ONE WITH 45.
141200*
141300     COMPUTE WS-TIER-NORMALIZED ROUNDED = WS-TIER-COUNT / 100
141400     IF WS-TIER-NORMALIZED IS GREATER THAN 1
141500         MOVE 1 TO WS-TIER-NORMALIZED
141600     END-IF
141700     COMPUTE WS-TIER-EQUIV = WS-TIER-NORMALIZED * 100
141800 
141900     EVALUATE TRUE
142000         WHEN WS-TIER-EQUIV >= 3 AND WS-TIER-EQUIV <= 5
142100             MOVE "Newbie"       TO WS-TIER-LEVEL
142200             MOVE 0.0200         TO WS-TIER-BIAS
142300         WHEN WS-TIER-EQUIV >= 6 AND WS-TIER-EQUIV <= 50
142400             MOVE "Intermediate" TO WS-TIER-LEVEL
142500             MOVE 0.0500         TO WS-TIER-BIAS
142600         WHEN WS-TIER-EQUIV >= 51 AND WS-TIER-EQUIV <= 100
142700             MOVE "Pro"          TO WS-TIER-LEVEL
142800             MOVE 0.1000         TO WS-TIER-BIAS
142900         WHEN OTHER
143000             MOVE "Beginner"     TO WS-TIER-LEVEL
143100             MOVE 0.0000         TO WS-TIER-BIAS
143200     END-EVALUATE
143300 
143400     MOVE WS-TIER-NORMALIZED TO WS-SQRT-INPUT
143500     PERFORM 960-COMPUTE-SQRT
143600     COMPUTE WS-TIER-RESULT ROUNDED =
143700         WS-TIER-BIAS + (WS-SQRT-RESULT * 0.02).
143800*
143900*****************************************************************
144000* 830-FAIL-TIER -- SPEC BUSINESS RULES: FAIL TIERING            *
144100* (GET_FAIL_RATE).  WS-TIER-COUNT IS THE INPUT COUNT.           *
144200*****************************************************************
144300 830-FAIL-TIER.
144400*    STRUCTURALLY IDENTICAL TO 820-SUCCESS-TIER ABOVE, RIGHT DOWN TO
144500*    THE SQUARE-ROOT DIMINISHING-RETURNS SHAPE -- THE ONLY DIFFERENCE
144600*    IS THE LABEL TEXT AND THAT THE CALLER (400-COMPUTE-IRT) USES
144700*    THIS RESULT AS A PENALTY RATHER THAN A BONUS. THE TWO PARAGRAPHS
144800*    WERE NOT COLLAPSED INTO ONE SHARED ROUTINE BECAUSE THE LABEL
144900*    TEXT DIFFERS AND PASSING A "WHICH SET OF LABELS" SWITCH SEEMED
145000*    LESS CLEAR THAN JUST HAVING TWO SMALL PARAGRAPHS.
145100*
145200     COMPUTE WS-TIER-NORMALIZED ROUNDED = WS-TIER-COUNT / 100
145300     IF WS-TIER-NORMALIZED IS GREATER THAN 1
145400         MOVE 1 TO WS-TIER-NORMALIZED
145500     END-IF
145600     COMPUTE WS-TIER-EQUIV = WS-TIER-NORMALIZED * 100
145700 
145800     EVALUATE TRUE
145900         WHEN WS-TIER-EQUIV >= 3 AND WS-TIER-EQUIV <= 5
146000             MOVE "Low Failure"      TO WS-TIER-LEVEL
146100             MOVE 0.0200              TO WS-TIER-BIAS
146200         WHEN WS-TIER-EQUIV >= 6 AND WS-TIER-EQUIV <= 50
146300             MOVE "Moderate Failure" TO WS-TIER-LEVEL
146400             MOVE 0.0500              TO WS-TIER-BIAS
146500         WHEN WS-TIER-EQUIV >= 51 AND WS-TIER-EQUIV <= 100
146600             MOVE "High Failure"     TO WS-TIER-LEVEL
146700             MOVE 0.1000              TO WS-TIER-BIAS
146800         WHEN OTHER
146900             MOVE "Minimal Failure"  TO WS-TIER-LEVEL
147000             MOVE 0.0000              TO WS-TIER-BIAS
147100     END-EVALUATE
147200 
147300     MOVE WS-TIER-NORMALIZED TO WS-SQRT-INPUT
147400     PERFORM 960-COMPUTE-SQRT
147500     COMPUTE WS-TIER-RESULT ROUNDED =
147600         WS-TIER-BIAS + (WS-SQRT-RESULT * 0.02).
147700*
147800*****************************************************************
147900* 900-PRINT-TOTALS -- SPEC BATCH FLOW A.7 / REPORTS             *
148000*****************************************************************
148100 900-PRINT-TOTALS.
148200*    WS-AVG-PROBABILITY IS GUARDED AGAINST A ZERO-RECORD RUN THE SAME
148300*    WAY THE PER-RECORD RATE FIELDS ARE GUARDED IN 250-COMPUTE-RATES
148400*    -- AN EMPTY STUDIN FILE SHOULD STILL PRODUCE A CLEAN REPORT
148500*    RATHER THAN ABEND ON A DIVIDE BY ZERO AT THE VERY LAST STEP OF
148600*    THE RUN.
148700*
148800*    THE END-OF-JOB SUMMARY THAT CLOSES OUT THE PRINTED REPORT: HOW
148900*    MANY RECORDS CAME IN, HOW MANY WENT OUT, THE AVERAGE PREDICTED
149000*    SUCCESS PROBABILITY ACROSS THE WHOLE RUN, AND A BREAKDOWN OF HOW
149100*    MANY STUDENTS LANDED IN EACH DIFFICULTY LABEL. ADDED PER CHG010
149200*    AFTER OPERATIONS ASKED FOR SOME WAY TO EYEBALL A RUN'S SANITY
149300*    WITHOUT PULLING THE FULL STUDENT-OUT DATASET.
149400*
149500     WRITE RUN-REPORT-REC FROM RPT-HDR-LN(3)
149600         AFTER ADVANCING 2 LINES
149700     MOVE WS-RECORDS-READ    TO TL1-COUNT
149800     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-1
149900         AFTER ADVANCING 1 LINE
150000     MOVE WS-RECORDS-WRITTEN TO TL2-COUNT
150100     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-2
150200         AFTER ADVANCING 1 LINE
150300     IF WS-RECORDS-WRITTEN IS GREATER THAN ZERO
150400         COMPUTE WS-AVG-PROBABILITY ROUNDED =
150500             WS-PROB-SUM / WS-RECORDS-WRITTEN
150600     ELSE
150700         MOVE 0 TO WS-AVG-PROBABILITY
150800     END-IF
150900     MOVE WS-AVG-PROBABILITY TO TL3-AVG
151000     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-3
151100         AFTER ADVANCING 1 LINE
151200     MOVE WS-EASY-COUNT   TO TL4-EASY
151300     MOVE WS-MEDIUM-COUNT TO TL4-MEDIUM
151400     MOVE WS-HARD-COUNT   TO TL4-HARD
151500     WRITE RUN-REPORT-REC FROM WS-TOTALS-LINE-4
151600         AFTER ADVANCING 1 LINE.
151700*
151800*****************************************************************
151900* 940-SIGMOID THRU 940-EXIT -- SIGMOID(X) = 1 / (1 + E**-X),    *
152000* WRITTEN AS 0.5 * (1 + TANH(X/2)) TO REUSE THE SAME SERIES     *
152100* ROUTINE AS THE DDA STEP.  RESULT LEFT IN WS-EXP-RESULT.       *
152200*****************************************************************
152300 940-SIGMOID.
152400*    THIS IS THE CLASSIC IRT LOGISTIC CURVE, STANDING IN FOR THE
152500*    PROBABILITY OF SUCCESS GIVEN THE GAP BETWEEN STUDENT ABILITY AND
152600*    PUZZLE DIFFICULTY. IT IS WRITTEN OUT LONGHAND USING THE EXP
152700*    HELPER BELOW BECAUSE THIS COMPILER GENERATION HAS NO BUILT-IN
152800*    EXPONENTIAL FUNCTION TO CALL.
152900*
153000*    THE EARLY-OUT GUARDS FOR ARGUMENTS BEYOND +/-20 EXIST BECAUSE
153100*    THE MACLAURIN SERIES IN 950-COMPUTE-EXP LOSES ACCURACY WAY OUT
153200*    IN THE TAILS AND, MORE IMPORTANTLY, BECAUSE THE SIGMOID IS SO
153300*    CLOSE TO 0 OR 1 OUT THERE THAT THE EXTRA ARITHMETIC BUYS
153400*    NOTHING. THE GO TO 940-EXIT ON EACH GUARD IS THE SHOP'S USUAL
153500*    WAY OF SHORT-CIRCUITING OUT OF A PARAGRAPH ONCE AN ANSWER IS
153600*    ALREADY KNOWN.
153700*
153800     IF WS-EXP-ARG IS LESS THAN -20
153900         MOVE 0 TO WS-EXP-RESULT
154000         GO TO 940-EXIT
154100     END-IF
154200     IF WS-EXP-ARG IS GREATER THAN 20
154300         MOVE 1 TO WS-EXP-RESULT
154400         GO TO 940-EXIT
154500     END-IF
154600     DIVIDE WS-EXP-ARG BY 2 GIVING WS-EXP-ARG
154700     PERFORM 950-COMPUTE-EXP
154800     PERFORM 970-COMPUTE-TANH-FROM-EXP
154900     COMPUTE WS-EXP-RESULT ROUNDED =
155000         0.5 * (1 + WS-TANH-RESULT).
155100 940-EXIT.
155200     EXIT.
155300*
155400*****************************************************************
155500* 950-COMPUTE-EXP -- E ** WS-EXP-ARG, VIA ARGUMENT REDUCTION    *
155600* (DIVIDE BY 64) AND A 6-TERM MACLAURIN SERIES, THEN SQUARE THE *
155700* SERIES RESULT 6 TIMES.  ACCURATE TO WELL PAST 6 DECIMALS FOR  *
155800* THE SMALL ARGUMENTS THIS PROGRAM EVER PASSES IT.              *
155900*****************************************************************
156000 950-COMPUTE-EXP.
156100*    RANGE REDUCTION HAPPENS FIRST SO THE TAYLOR SERIES CONVERGES IN
156200*    A SMALL, FIXED NUMBER OF TERMS -- WITHOUT IT, A LARGE INPUT
156300*    ARGUMENT WOULD NEED MANY MORE SERIES TERMS THAN THIS PARAGRAPH
156400*    COMPUTES TO STAY ACCURATE, AND THE COMPUTED RESULT WOULD DRIFT
156500*    NOTICEABLY FROM THE TRUE VALUE.
156600*
156700*    REDUCING THE ARGUMENT BY 64 BEFORE THE SERIES EXPANSION AND THEN
156800*    SQUARING THE RESULT SIX TIMES (2**6 = 64) IS THE STANDARD TRICK
156900*    FOR KEEPING A MACLAURIN SERIES ACCURATE OVER A WIDER RANGE THAN
157000*    IT WOULD BE ACCURATE FOR ON ITS OWN -- THE REDUCED ARGUMENT IS
157100*    SMALL ENOUGH THAT SIX TERMS OF THE SERIES ARE PLENTY, AND
157200*    SQUARING UNDOES THE REDUCTION.
157300*
157400     COMPUTE WS-EXP-REDUCED ROUNDED = WS-EXP-ARG / 64
157500     COMPUTE WS-EXP-RESULT ROUNDED =
157600         1 + WS-EXP-REDUCED
157700         + ((WS-EXP-REDUCED ** 2) / 2)
157800         + ((WS-EXP-REDUCED ** 3) / 6)
157900         + ((WS-EXP-REDUCED ** 4) / 24)
158000         + ((WS-EXP-REDUCED ** 5) / 120)
158100         + ((WS-EXP-REDUCED ** 6) / 720)
158200     PERFORM 955-EXP-SQUARE-STEP 6 TIMES.
158300 
158400 955-EXP-SQUARE-STEP.
158500     COMPUTE WS-EXP-RESULT ROUNDED =
158600         WS-EXP-RESULT * WS-EXP-RESULT.
158700*
158800*****************************************************************
158900* 960-COMPUTE-SQRT -- NEWTON-RAPHSON SQUARE ROOT OF             *
159000* WS-SQRT-INPUT (ALWAYS 0 TO 1 IN THIS PROGRAM).  RESULT IN     *
159100* WS-SQRT-RESULT.                                               *
159200*****************************************************************
159300 960-COMPUTE-SQRT.
159400*    NEWTON-RAPHSON WAS CHOSEN OVER A LOOKUP TABLE BECAUSE THE INPUTS
159500*    TO THIS ROUTINE (NORMALIZED SUCCESS/FAIL COUNTS) COVER A WIDE
159600*    ENOUGH RANGE THAT A TABLE WOULD EITHER NEED TO BE VERY LARGE OR
159700*    WOULD LOSE PRECISION BETWEEN ENTRIES -- A FEW ITERATIONS OF
159800*    NEWTON-RAPHSON CONVERGE TO ADEQUATE PRECISION FOR THIS PROGRAM'S
159900*    NEEDS MUCH MORE CHEAPLY.
160000*
160100*    THE SEED VALUE OF 0.5 IS AN ARBITRARY BUT SAFE STARTING GUESS
160200*    FOR NEWTON-RAPHSON ON AN INPUT THAT IS ALWAYS BETWEEN 0 AND 1 IN
160300*    THIS PROGRAM; TWELVE ITERATIONS CONVERGES WELL PAST THE
160400*    PRECISION WE NEED LONG BEFORE THE LOOP RUNS OUT.
160500*
160600     IF WS-SQRT-INPUT IS EQUAL TO ZERO
160700         MOVE 0 TO WS-SQRT-RESULT
160800     ELSE
160900         MOVE 0.5 TO WS-SQRT-RESULT
161000         PERFORM 965-SQRT-ITERATE
161100                 VARYING WS-SQRT-ITER-CTR FROM 1 BY 1
161200                 UNTIL WS-SQRT-ITER-CTR IS GREATER THAN 12
161300     END-IF.
161400 
161500 965-SQRT-ITERATE.
161600     COMPUTE WS-SQRT-RESULT ROUNDED =
161700         0.5 * (WS-SQRT-RESULT +
161800             (WS-SQRT-INPUT / WS-SQRT-RESULT)).
161900*
162000*****************************************************************
162100* 970-COMPUTE-TANH-FROM-EXP -- TANH(X) = (E**2X - 1)/(E**2X+1)  *
162200* EXPECTS WS-EXP-RESULT TO ALREADY HOLD E ** (2 * X) FROM A     *
162300* PRIOR CALL TO 950-COMPUTE-EXP WITH WS-EXP-ARG = 2 * X.        *
162400*****************************************************************
162500 970-COMPUTE-TANH-FROM-EXP.
162600*    TANH IS DERIVED FROM EXP RATHER THAN GIVEN ITS OWN SERIES
162700*    BECAUSE THE IDENTITY TANH(X) = (E**2X - 1) / (E**2X + 1) LETS
162800*    THIS PARAGRAPH REUSE 950-COMPUTE-EXP DIRECTLY INSTEAD OF
162900*    MAINTAINING A SECOND, SEPARATE SERIES EXPANSION THAT WOULD NEED
163000*    ITS OWN TESTING AND ITS OWN RANGE-REDUCTION LOGIC.
163100*
163200     COMPUTE WS-TANH-NUMER = WS-EXP-RESULT - 1
163300     COMPUTE WS-TANH-DENOM = WS-EXP-RESULT + 1
163400     IF WS-TANH-DENOM IS EQUAL TO ZERO
163500         MOVE 1 TO WS-TANH-RESULT
163600     ELSE
163700         COMPUTE WS-TANH-RESULT ROUNDED =
163800             WS-TANH-NUMER / WS-TANH-DENOM
163900     END-IF.
164000*
164100*****************************************************************
164200* 990-COMPUTE-ABS -- ABSOLUTE VALUE OF WS-ABS-INPUT, LEFT IN    *
164300* WS-ABS-RESULT.  ADDED SO NO INTRINSIC FUNCTION IS NEEDED FOR  *
164400* THE SIGN CHECKS IN THE DDA AND CONFIDENCE STEPS.              *
164500*****************************************************************
164600 990-COMPUTE-ABS.
164700*    A DEDICATED PARAGRAPH FOR SOMETHING THIS SMALL MAY LOOK LIKE
164800*    OVERKILL, BUT SEVERAL OF THE DDA CLAMPING STEPS NEED AN ABSOLUTE
164900*    VALUE AND THIS COMPILER GENERATION HAS NO INTRINSIC FUNCTION FOR
165000*    IT -- FACTORING IT OUT ONCE HERE MEANT NONE OF THE CALLERS HAD
165100*    TO REPEAT THE SIGN-TEST LOGIC THEMSELVES.
165200*
165300*    A ONE-LINE HELPER THAT EARNS ITS KEEP ONLY BECAUSE THE SHOP DOES
165400*    NOT USE INTRINSIC FUNCTIONS IN BATCH WORK -- SOMETHING LIKE
165500*    FUNCTION ABS WOULD DO THIS IN ONE STATEMENT ON A NEWER COMPILER,
165600*    BUT THIS PARAGRAPH IS CALLED FROM SEVERAL PLACES INSTEAD.
165700*
165800     IF WS-ABS-INPUT IS LESS THAN ZERO
165900         COMPUTE WS-ABS-RESULT = WS-ABS-INPUT * -1
166000     ELSE
166100         MOVE WS-ABS-INPUT TO WS-ABS-RESULT
166200     END-IF.
166300 
